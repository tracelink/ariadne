000100*-----------------------------------------------------------------
000200* ARDPAIR.CPYBK
000300* DEPENDENCY-PAIR RECORD AND ITS WORK TABLE.  ONE ENTRY PER
000400* PARENT/CHILD ARTIFACT-COORDINATE EDGE PRODUCED BY EITHER
000500* DEPENDENCY READER (ARIRMVT0 OR ARIRPOM0) AND CONSUMED BY
000600* ARIADEPS IN THE ORDER PRODUCED.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* ARD002 TMPRSK 06/03/1991 - INITIAL VERSION.
001100* ARD022 TMPLWK 19/11/1996 - WIDEN PAIR TABLE FROM 1000 TO 3000
001200*                            ROWS - PORTFOLIO GREW PAST THE
001300*                            ORIGINAL BOUND DURING THE AUTUMN
001400*                            ONBOARDING WAVE.
001500*-----------------------------------------------------------------
001600 01  DEPENDENCY-PAIR.
001700     05  PARENT-COORD             PIC X(80).
001800     05  CHILD-COORD              PIC X(80).
001900     05  FILLER                   PIC X(04).
002000
002100* ALTERNATE VIEW - SPLITS THE PARENT COORDINATE INTO A FIXED
002200* SCAN TABLE FOR THE MAVEN-TREE REFORMATTER, WHICH WALKS A RAW
002300* "GROUP:ARTIFACT:PACKAGING:VERSION[:SCOPE]" TOKEN CHARACTER BY
002400* CHARACTER LOOKING FOR COLON DELIMITERS.
002500 01  DEPENDENCY-PAIR-SCAN REDEFINES DEPENDENCY-PAIR.
002600     05  DP-PARENT-CHARS          PIC X(01) OCCURS 80 TIMES.
002700     05  DP-CHILD-CHARS           PIC X(01) OCCURS 80 TIMES.
002800     05  FILLER                   PIC X(04).
002900
003000 01  WK-P-PAIR-TABLE-BOUNDS.
003100     05  WK-P-MAX-PAIRS           PIC S9(05) COMP VALUE +3000.
003200     05  FILLER                   PIC X(04).
003300
003400 01  DEPENDENCY-PAIR-TABLE.
003500     05  DEPENDENCY-PAIR-ROW OCCURS 3000 TIMES.
003600         10  DP-PARENT-COORD      PIC X(80).
003700         10  DP-CHILD-COORD       PIC X(80).
003800 01  WK-P-PAIR-COUNT              PIC S9(05) COMP VALUE ZERO.
