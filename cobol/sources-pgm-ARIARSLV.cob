000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIARSLV.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   07 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - RESOLVE-OR-CREATE AN ENTRY IN
001000*               THE SHARED ARTIFACT-TABLE FOR A GIVEN COORDINATE.
001100*               LOOKS UP BY FULL KEY FIRST, THEN BY ARTIFACT NAME
001200*               ALONE; IF NEITHER IS FOUND, CREATES A NEW ROW AND
001300*               CLASSIFIES IT INTERNAL OR EXTERNAL AGAINST THE
001400*               INTERNAL-IDENTIFIER PARAMETER TABLE LOADED BY
001500*               ARIXPARM AT THE START OF THE RUN.
001600*-----------------------------------------------------------------
001700* HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------------
001900* ARD003 TMPRSK 07/03/1991 - INITIAL VERSION - FULL-KEY LOOKUP
002000*                            AND CREATE ONLY.
002100* ARD016 TMPRSK 22/01/1994 - ADD NAME-KEY FALLBACK LOOKUP SO A
002200*                            SECOND VERSION OF AN ALREADY-SEEN
002300*                            ARTIFACT REUSES THE SAME ROW.
002400* ARD026 TMPLWK 19/11/1996 - ADD INTERNAL/EXTERNAL CLASSIFICATION
002500*                            ON CREATE, DRIVEN BY THE SUBSTRING
002600*                            TABLE ARIXPARM BUILDS AT START-UP.
002700* ARD036 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002800*                            IN THIS PROGRAM, CLEARED AS-IS.
002900* ARD047 TMPNGW 14/07/2003 - RETURN WK-C-RSLV-CREATED SO THE
003000*                            ANALYZER CAN TELL A BRAND-NEW ROW
003100*                            FROM ONE ALREADY ON THE TABLE.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    UPSI-0 IS ARIARSLV-TRACE-SWITCH
003800                        ON STATUS IS ARIARSLV-TRACE-ON
003900                        OFF STATUS IS ARIARSLV-TRACE-OFF.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  FILLER                      PIC X(24) VALUE
004400     "** PROGRAM ARIARSLV **".
004500
004600* STANDALONE LOOKUP COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.
004700 77  WK-R-SUBSCRIPT               PIC S9(05) COMP VALUE ZERO.
004800 77  WK-R-FOUND-INDEX             PIC S9(05) COMP VALUE ZERO.
004900 01  WK-R-WORK.
005000     05  WK-R-PARM-SUBSCRIPT      PIC S9(02) COMP VALUE ZERO.
005100     05  WK-R-SCRATCH-NAME        PIC X(80).
005200     05  WK-R-SCRATCH-NAME-CHARS REDEFINES WK-R-SCRATCH-NAME
005300                                  PIC X(01) OCCURS 80 TIMES.
005400     05  WK-R-SUBSTR-LEN          PIC S9(02) COMP VALUE ZERO.
005500     05  WK-R-MATCH-FLAG          PIC X(01) VALUE "N".
005600         88  WK-R-SUBSTR-MATCHED          VALUE "Y".
005700     05  FILLER                   PIC X(04).
005800
005900 LINKAGE SECTION.
006000 COPY ARLKRSLV.
006100 COPY ARLKCORD.
006200 COPY ARTBL.
006300 COPY ARIPARM.
006400
006500 PROCEDURE DIVISION USING WK-C-RSLV-RECORD
006600                           ARTIFACT-TABLE
006700                           WK-T-ARTIFACT-COUNT
006800                           INTERNAL-ID-TABLE
006900                           WK-I-IDENT-COUNT.
007000*-----------------------------------------------------------------
007100 MAIN-MODULE.
007200*-----------------------------------------------------------------
007300     MOVE SPACE          TO WK-C-RSLV-CREATED.
007400     MOVE SPACE          TO WK-C-RSLV-ERROR-CD.
007500     MOVE ZERO            TO WK-R-FOUND-INDEX.
007600
007700     PERFORM A000-LOOKUP-FULL-KEY THRU A099-LOOKUP-FULL-KEY-EX.
007800     IF WK-R-FOUND-INDEX = 0
007900        PERFORM B000-GET-ARTIFACT-NAME THRU B099-GET-NAME-EX
008000        PERFORM C000-LOOKUP-NAME-KEY THRU C099-LOOKUP-NAME-EX
008100     END-IF.
008200
008300     IF WK-R-FOUND-INDEX = 0
008400        PERFORM D000-CREATE-NEW-ENTRY THRU D099-CREATE-NEW-EX
008500     ELSE
008600        MOVE WK-R-FOUND-INDEX TO WK-C-RSLV-INDEX
008700     END-IF.
008800     GOBACK.
008900
009000*-----------------------------------------------------------------
009100* A000 - LOOK FOR AN EXACT ARTIFACT-KEY MATCH (GROUP:ARTIFACT).
009200*-----------------------------------------------------------------
009300 A000-LOOKUP-FULL-KEY.
009400     MOVE 1 TO WK-R-SUBSCRIPT.
009500     PERFORM A010-COMPARE-ONE-KEY
009600        UNTIL WK-R-SUBSCRIPT > WK-T-ARTIFACT-COUNT
009700           OR WK-R-FOUND-INDEX > 0.
009800 A099-LOOKUP-FULL-KEY-EX.
009900     EXIT.
010000
010100 A010-COMPARE-ONE-KEY.
010200     IF ARTIFACT-KEY(WK-R-SUBSCRIPT) = WK-C-RSLV-COORD
010300        MOVE WK-R-SUBSCRIPT TO WK-R-FOUND-INDEX
010400     ELSE
010500        ADD 1 TO WK-R-SUBSCRIPT
010600     END-IF.
010700
010800*-----------------------------------------------------------------
010900* B000 - GET THE ARTIFACT NAME PORTION (EVERYTHING BEFORE THE
011000* LAST COLON) VIA ARIUCORD, FOR THE NAME-KEY FALLBACK LOOKUP.
011100*-----------------------------------------------------------------
011200 B000-GET-ARTIFACT-NAME.
011300     SET WK-C-CORD-GET-NAME TO TRUE.
011400     MOVE WK-C-RSLV-COORD TO WK-C-CORD-COORD.
011500     CALL "ARIUCORD" USING WK-C-CORD-RECORD.
011600     MOVE WK-C-CORD-NAME  TO WK-R-SCRATCH-NAME.
011700 B099-GET-NAME-EX.
011800     EXIT.
011900
012000*-----------------------------------------------------------------
012100* C000 - FALLBACK LOOKUP BY ARTIFACT-NAME ALONE - A SECOND
012200* VERSION OF AN ARTIFACT ALREADY ON THE TABLE REUSES ITS ROW.
012300*-----------------------------------------------------------------
012400 C000-LOOKUP-NAME-KEY.
012500     MOVE 1 TO WK-R-SUBSCRIPT.
012600     PERFORM C010-COMPARE-ONE-NAME
012700        UNTIL WK-R-SUBSCRIPT > WK-T-ARTIFACT-COUNT
012800           OR WK-R-FOUND-INDEX > 0.
012900 C099-LOOKUP-NAME-EX.
013000     EXIT.
013100
013200 C010-COMPARE-ONE-NAME.
013300     IF ARTIFACT-NAME(WK-R-SUBSCRIPT) = WK-R-SCRATCH-NAME
013400        MOVE WK-R-SUBSCRIPT TO WK-R-FOUND-INDEX
013500     ELSE
013600        ADD 1 TO WK-R-SUBSCRIPT
013700     END-IF.
013800
013900*-----------------------------------------------------------------
014000* D000 - NOT ON THE TABLE AT ALL - APPEND A NEW ROW AND
014100* CLASSIFY IT INTERNAL OR EXTERNAL.
014200*-----------------------------------------------------------------
014300 D000-CREATE-NEW-ENTRY.
014400     IF WK-T-ARTIFACT-COUNT >= WK-T-MAX-ARTIFACTS
014500        SET WK-C-RSLV-TABLE-FULL TO TRUE
014600        GO TO D099-CREATE-NEW-EX
014700     END-IF.
014800
014900     ADD 1 TO WK-T-ARTIFACT-COUNT.
015000     MOVE WK-T-ARTIFACT-COUNT TO WK-R-FOUND-INDEX.
015100     MOVE WK-C-RSLV-COORD  TO ARTIFACT-KEY(WK-R-FOUND-INDEX).
015200     MOVE WK-R-SCRATCH-NAME
015300                           TO ARTIFACT-NAME(WK-R-FOUND-INDEX).
015400     MOVE ZERO             TO ARTIFACT-TIER(WK-R-FOUND-INDEX).
015500     MOVE ZERO             TO FINDING-COUNT(WK-R-FOUND-INDEX).
015600     MOVE ZERO             TO CONNECTION-COUNT(WK-R-FOUND-INDEX).
015700     MOVE ZERO             TO VERSION-COUNT(WK-R-FOUND-INDEX).
015800     MOVE ZERO             TO
015900           INTERNAL-UPGRADE-COUNT(WK-R-FOUND-INDEX).
016000     MOVE ZERO             TO
016100           EXTERNAL-UPGRADE-COUNT(WK-R-FOUND-INDEX).
016200     MOVE ZERO             TO CYCLE-COUNT(WK-R-FOUND-INDEX).
016300     MOVE "N"              TO
016400           ARTIFACT-VISITED-FLAG(WK-R-FOUND-INDEX).
016500     SET WK-C-RSLV-WAS-CREATED TO TRUE.
016600
016700     PERFORM E000-CLASSIFY-ARTIFACT THRU E099-CLASSIFY-EX.
016800 D099-CREATE-NEW-EX.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200* E000 - INTERNAL IF THE ARTIFACT NAME CONTAINS ANY OF THE
017300* SUBSTRINGS ARIXPARM LOADED FROM THE PARAMETER FILE; EXTERNAL
017400* OTHERWISE.
017500*-----------------------------------------------------------------
017600 E000-CLASSIFY-ARTIFACT.
017700     MOVE "N" TO WK-R-MATCH-FLAG.
017800     MOVE 1 TO WK-R-PARM-SUBSCRIPT.
017900     PERFORM E010-CHECK-ONE-SUBSTRING
018000        UNTIL WK-R-PARM-SUBSCRIPT > WK-I-IDENT-COUNT
018100           OR WK-R-SUBSTR-MATCHED.
018200     IF WK-R-SUBSTR-MATCHED
018300        SET INTERNAL-ARTIFACT(WK-R-FOUND-INDEX) TO TRUE
018400     ELSE
018500        SET EXTERNAL-ARTIFACT(WK-R-FOUND-INDEX) TO TRUE
018600     END-IF.
018700 E099-CLASSIFY-EX.
018800     EXIT.
018900
019000 E010-CHECK-ONE-SUBSTRING.
019100     MOVE INTERNAL-ID-LEN(WK-R-PARM-SUBSCRIPT)
019200                                  TO WK-R-SUBSTR-LEN.
019300     IF WK-R-SUBSTR-LEN > 0
019400        IF WK-R-SCRATCH-NAME(1:WK-R-SUBSTR-LEN) =
019500              INTERNAL-ID-SUBSTR(WK-R-PARM-SUBSCRIPT)(1:
019600                 WK-R-SUBSTR-LEN)
019700           SET WK-R-SUBSTR-MATCHED TO TRUE
019800        ELSE
019900           IF WK-R-SCRATCH-NAME(81 - WK-R-SUBSTR-LEN:
020000                 WK-R-SUBSTR-LEN) =
020100                 INTERNAL-ID-SUBSTR(WK-R-PARM-SUBSCRIPT)(1:
020200                    WK-R-SUBSTR-LEN)
020300              SET WK-R-SUBSTR-MATCHED TO TRUE
020400           END-IF
020500        END-IF
020600     END-IF.
020700     ADD 1 TO WK-R-PARM-SUBSCRIPT.
020800*-----------------------------------------------------------------
020900*************** END OF PROGRAM SOURCE - ARIARSLV ***************
021000*-----------------------------------------------------------------
