000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIWCSV0.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   06 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - STANDARD CSV WRITER.  WRITES THE
001000*               THREE ARIADNE OUTPUT REPORTS FROM THE FINISHED
001100*               ARTIFACT TABLE:
001200*
001300*                 DEPENDENCIES.CSV    - INTERNAL ARTIFACT USAGE
001400*                                       COUNTS (STATS RUNS ONLY).
001500*                 VULNERABILITIES.CSV - FINDINGS GROUPED BY
001600*                                       DISPLAY NAME, WITH A
001700*                                       PERCENT-OF-TOTAL SUBTOTAL
001800*                                       PER GROUP (STATS RUNS
001900*                                       ONLY).
002000*                 TIERS.CSV           - ALWAYS WRITTEN.  ONE ROW
002100*                                       PER AFFECTED INTERNAL
002200*                                       ARTIFACT WITH ITS TIER
002300*                                       AND UPGRADE LISTS.
002400*
002500*               THE ARTIFACT TABLE IS BUILT IN RESOLUTION ORDER,
002600*               NOT KEY ORDER, SO THIS PROGRAM CARRIES ITS OWN
002700*               IN-MEMORY INDEX SORT (NO KEYED ACCESS ON THE
002800*               TABLE, NO SORT-FILE WORK AREA) BEFORE WRITING
002900*               ANY REPORT THAT MUST COME OUT IN KEY OR NAME ORDER.
003000*-----------------------------------------------------------------
003100* HISTORY OF MODIFICATION:
003200*-----------------------------------------------------------------
003300* ARD009 TMPRSK 06/03/1991 - INITIAL VERSION - TIERS.CSV ONLY.
003400* ARD022 TMPTWP 19/03/1991 - ADD DEPENDENCIES.CSV AND
003500*                            VULNERABILITIES.CSV UNDER THE STATS
003600*                            FLAG.
003700* ARD044 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
003800*                            IN THIS PROGRAM, CLEARED AS-IS.
003900* ARD054 TMPNGW 21/07/2003 - EXTERNAL UPGRADE ROOT LIST NOW SORTED
004000*                            BEFORE IT IS WRITTEN - AUDIT ASKED
004100*                            FOR A STABLE ROOT ORDER BETWEEN RUNS
004200*                            SO DIFFS AGAINST LAST WEEK'S REPORT
004300*                            DON'T SHOW PHANTOM CHANGES.
004400* ARD061 TMPNGW 25/07/2003 - REMOVED EVERY TRIM INTRINSIC CALL PER
004500*                            THE LANGUAGE STANDARDS REVIEW.  THE
004600*                            TIERS.CSV HEADER IS NOW TWO PLAIN
004700*                            MOVES (THE LITERAL HAS EMBEDDED
004800*                            BLANKS A DELIMITED BY SPACE STRING
004900*                            WOULD HAVE TRUNCATED AT); COORDINATE
005000*                            AND KEY FIELDS USE DELIMITED BY SPACE
005100*                            DIRECTLY; AND THE SHARED CELL-TEXT
005200*                            AND DISPLAY-NAME WORK AREAS - WHICH
005300*                            DO CARRY GENUINE EMBEDDED BLANKS -
005400*                            GET A BACKWARD-SCAN TRIM LENGTH
005500*                            (NEW Z900/Z920/Z940 PARAGRAPHS)
005600*                            BEFORE EACH APPEND.
005700*-----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    UPSI-0 IS ARIWCSV0-TRACE-SWITCH
006300                        ON STATUS IS ARIWCSV0-TRACE-ON
006400                        OFF STATUS IS ARIWCSV0-TRACE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT DEP-CSV-FILE ASSIGN TO DATABASE-DEPCSV
006800        ORGANIZATION IS LINE SEQUENTIAL
006900        FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT VUL-CSV-FILE ASSIGN TO DATABASE-VULCSV
007100        ORGANIZATION IS LINE SEQUENTIAL
007200        FILE STATUS IS WK-C-FILE-STATUS.
007300     SELECT TIR-CSV-FILE ASSIGN TO DATABASE-TIERCSV
007400        ORGANIZATION IS LINE SEQUENTIAL
007500        FILE STATUS IS WK-C-FILE-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  DEP-CSV-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 200 CHARACTERS.
008200 01  DEP-CSV-RECORD                  PIC X(200).
008300
008400 FD  VUL-CSV-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 200 CHARACTERS.
008700 01  VUL-CSV-RECORD                  PIC X(200).
008800
008900 FD  TIR-CSV-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 2000 CHARACTERS.
009200 01  TIR-CSV-RECORD                  PIC X(2000).
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILLER                      PIC X(24) VALUE
009600     "** PROGRAM ARIWCSV0 **".
009700
009800     COPY ARCMWS.
009900
010000*-----------------------------------------------------------------
010100* ONE SHARED SORT-INDEX TABLE, REBUILT FOR EACH REPORT THAT NEEDS
010200* A DIFFERENT ORDER.  SELECTION SORT - THE TABLE NEVER HOLDS MORE
010300* THAN WK-T-MAX-ARTIFACTS ROWS, SO COST IS NOT A CONCERN.
010400*-----------------------------------------------------------------
010500 01  WK-W-SORT-WORK.
010600     05  WK-W-SORT-COUNT          PIC S9(05) COMP VALUE ZERO.
010700     05  WK-W-SORT-INDEX OCCURS 300 TIMES
010800                                  PIC S9(05) COMP.
010900     05  WK-W-SCAN-I              PIC S9(05) COMP VALUE ZERO.
011000     05  WK-W-SCAN-J              PIC S9(05) COMP VALUE ZERO.
011100     05  WK-W-BEST-J              PIC S9(05) COMP VALUE ZERO.
011200     05  WK-W-SWAP-HOLD           PIC S9(05) COMP VALUE ZERO.
011300
011400 01  WK-W-SORT-FLAT REDEFINES WK-W-SORT-WORK
011500                                  PIC X(1524).
011600
011700* STANDALONE REPORT/ROOT-TABLE CURSORS - 77-LEVEL, NOT PART OF ANY
011800* GROUP.
011900 77  WK-B-PCT-START               PIC S9(02) COMP VALUE ZERO.
012000 77  WK-B-NAME-LEN                PIC S9(03) COMP VALUE ZERO.
012100 77  WK-B-ROOT-I                  PIC S9(03) COMP VALUE ZERO.
012200 01  WK-B-REPORT-WORK.
012300     05  WK-B-GRAND-TOTAL         PIC S9(07) COMP VALUE ZERO.
012400     05  WK-B-GROUP-SUM           PIC S9(07) COMP VALUE ZERO.
012500     05  WK-B-GROUP-START         PIC S9(05) COMP VALUE ZERO.
012600     05  WK-B-PERCENT-NUM         PIC 9(03)V99 VALUE ZERO.
012700     05  WK-B-PERCENT-EDIT        PIC ZZ9.99.
012800     05  WK-B-DISP-NAME-RAW       PIC X(80).
012900     05  FILLER                   PIC X(11).
013000
013100 01  WK-B-ROOT-SCRATCH.
013200     05  WK-B-ROOT-N              PIC S9(03) COMP VALUE ZERO.
013300     05  WK-B-ROOT-J              PIC S9(03) COMP VALUE ZERO.
013400     05  WK-B-ROOT-BEST           PIC S9(03) COMP VALUE ZERO.
013500     05  WK-B-ROOT-HOLD           PIC X(80).
013600     05  WK-B-ROOT-TABLE OCCURS 5 TIMES
013700                                  PIC X(80).
013800
013900 01  WK-E-LINE-WORK.
014000     05  WK-E-LINE-TEXT           PIC X(2000).
014100     05  WK-E-LINE-LEN            PIC S9(05) COMP VALUE ZERO.
014200     05  WK-E-CELL-TEXT           PIC X(900).
014300     05  WK-E-CELL-LEN            PIC S9(05) COMP VALUE ZERO.
014400     05  WK-E-UPG-SUB             PIC S9(03) COMP VALUE ZERO.
014500     05  FILLER                   PIC X(08).
014600
014700 01  WK-E-LINE-FLAT REDEFINES WK-E-LINE-WORK
014800                                  PIC X(2926).
014900
015000 01  WK-X-CONTROL-TOTALS.
015100     05  WK-X-TIER-ROWS-WRITTEN   PIC S9(05) COMP VALUE ZERO.
015200     05  WK-X-HIGH-TIER           PIC S9(03) COMP VALUE -1.
015300     05  FILLER                   PIC X(04).
015400
015500 01  WK-LF                       PIC X(01) VALUE X"0A".
015600
015700 LINKAGE SECTION.
015800 COPY ARTBL.
015900 COPY ARLKWCSV.
016000 COPY ARLKCORD.
016100
016200 PROCEDURE DIVISION USING WK-C-WCSV-RECORD
016300                           ARTIFACT-TABLE
016400                           WK-T-ARTIFACT-COUNT.
016500*-----------------------------------------------------------------
016600 MAIN-MODULE.
016700*-----------------------------------------------------------------
016800     MOVE ZERO TO WK-C-WCSV-ROWS-WRITTEN.
016900     MOVE ZERO TO WK-C-WCSV-TIER-COUNT.
017000     SET WK-C-WCSV-NO-ERROR TO TRUE.
017100
017200     PERFORM A000-BUILD-KEY-SORT-INDEX THRU A099-BUILD-KEY-EX.
017300
017400     IF WK-C-WCSV-WRITE-STATS
017500        PERFORM B000-WRITE-DEPENDENCIES THRU B099-WRITE-DEP-EX
017600        PERFORM C000-WRITE-VULNERABILITIES
017700           THRU C099-WRITE-VULN-EX
017800     END-IF.
017900
018000     PERFORM D000-WRITE-TIERS THRU D099-WRITE-TIERS-EX.
018100
018200     MOVE WK-X-TIER-ROWS-WRITTEN TO WK-C-WCSV-ROWS-WRITTEN.
018300     COMPUTE WK-C-WCSV-TIER-COUNT = WK-X-HIGH-TIER + 1.
018400     IF ARIWCSV0-TRACE-ON
018500        DISPLAY "ARIWCSV0 - TIER ROWS " WK-X-TIER-ROWS-WRITTEN
018600                " DISTINCT TIERS " WK-C-WCSV-TIER-COUNT
018700     END-IF.
018800     GOBACK.
018900
019000*===================================================================
019100* A000 - SORT-INDEX OF EVERY ARTIFACT ROW, ASCENDING ARTIFACT-KEY.
019200* USED BY BOTH DEPENDENCIES.CSV AND TIERS.CSV.
019300*===================================================================
019400 A000-BUILD-KEY-SORT-INDEX.
019500     MOVE WK-T-ARTIFACT-COUNT TO WK-W-SORT-COUNT.
019600     MOVE 1 TO WK-W-SCAN-I.
019700     PERFORM A010-INIT-ONE-SLOT
019800        UNTIL WK-W-SCAN-I > WK-W-SORT-COUNT.
019900     MOVE 1 TO WK-W-SCAN-I.
020000     PERFORM A020-SELECT-ONE-POSITION
020100        UNTIL WK-W-SCAN-I >= WK-W-SORT-COUNT.
020200 A099-BUILD-KEY-EX.
020300     EXIT.
020400
020500 A010-INIT-ONE-SLOT.
020600     MOVE WK-W-SCAN-I TO WK-W-SORT-INDEX(WK-W-SCAN-I).
020700     ADD 1 TO WK-W-SCAN-I.
020800
020900 A020-SELECT-ONE-POSITION.
021000     MOVE WK-W-SCAN-I TO WK-W-BEST-J.
021100     COMPUTE WK-W-SCAN-J = WK-W-SCAN-I + 1.
021200     PERFORM A030-COMPARE-ONE-CANDIDATE
021300        UNTIL WK-W-SCAN-J > WK-W-SORT-COUNT.
021400     IF WK-W-BEST-J NOT = WK-W-SCAN-I
021500        MOVE WK-W-SORT-INDEX(WK-W-SCAN-I)  TO WK-W-SWAP-HOLD
021600        MOVE WK-W-SORT-INDEX(WK-W-BEST-J)  TO
021700              WK-W-SORT-INDEX(WK-W-SCAN-I)
021800        MOVE WK-W-SWAP-HOLD                TO
021900              WK-W-SORT-INDEX(WK-W-BEST-J)
022000     END-IF.
022100     ADD 1 TO WK-W-SCAN-I.
022200
022300 A030-COMPARE-ONE-CANDIDATE.
022400     IF ARTIFACT-KEY(WK-W-SORT-INDEX(WK-W-SCAN-J)) <
022500           ARTIFACT-KEY(WK-W-SORT-INDEX(WK-W-BEST-J))
022600        MOVE WK-W-SCAN-J TO WK-W-BEST-J
022700     END-IF.
022800     ADD 1 TO WK-W-SCAN-J.
022900
023000*===================================================================
023100* B000 - DEPENDENCIES.CSV - INTERNAL ARTIFACTS ONLY, KEY ORDER.
023200*===================================================================
023300 B000-WRITE-DEPENDENCIES.
023400     OPEN OUTPUT DEP-CSV-FILE.
023500     MOVE "Project Name,# Used,# Versions" TO DEP-CSV-RECORD.
023600     WRITE DEP-CSV-RECORD.
023700     MOVE 1 TO WK-W-SCAN-I.
023800     PERFORM B010-WRITE-ONE-IF-INTERNAL
023900        UNTIL WK-W-SCAN-I > WK-W-SORT-COUNT.
024000     CLOSE DEP-CSV-FILE.
024100 B099-WRITE-DEP-EX.
024200     EXIT.
024300
024400 B010-WRITE-ONE-IF-INTERNAL.
024500     IF INTERNAL-ARTIFACT(WK-W-SORT-INDEX(WK-W-SCAN-I))
024600        STRING
024700           ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-SCAN-I))
024800                                        DELIMITED BY SPACE
024900           ","                         DELIMITED BY SIZE
025000           CONNECTION-COUNT(WK-W-SORT-INDEX(WK-W-SCAN-I))
025100                                        DELIMITED BY SIZE
025200           ","                         DELIMITED BY SIZE
025300           VERSION-COUNT(WK-W-SORT-INDEX(WK-W-SCAN-I))
025400                                        DELIMITED BY SIZE
025500           INTO DEP-CSV-RECORD
025600        END-STRING
025700        WRITE DEP-CSV-RECORD
025800     END-IF.
025900     ADD 1 TO WK-W-SCAN-I.
026000
026100*===================================================================
026200* C000 - VULNERABILITIES.CSV - ONLY ROWS WITH FINDING-COUNT > 0,
026300* GROUPED (CONTROL BREAK) BY ARTIFACT-NAME.
026400*===================================================================
026500 C000-WRITE-VULNERABILITIES.
026600     OPEN OUTPUT VUL-CSV-FILE.
026700     PERFORM C010-BUILD-VULN-SORT-INDEX
026800        THRU C019-BUILD-VULN-SORT-EX.
026900     PERFORM C020-COMPUTE-GRAND-TOTAL
027000        THRU C029-COMPUTE-GRAND-TOTAL-EX.
027100     MOVE 1 TO WK-W-SCAN-I.
027200     PERFORM C100-WRITE-ONE-GROUP
027300        UNTIL WK-W-SCAN-I > WK-W-SORT-COUNT.
027400     CLOSE VUL-CSV-FILE.
027500 C099-WRITE-VULN-EX.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900* REBUILDS WK-W-SORT-INDEX TO HOLD ONLY THE VULNERABLE ROWS,
028000* ORDERED BY ARTIFACT-NAME THEN ARTIFACT-KEY (SO EACH LIBRARY'S
028100* VERSIONS COME OUT TOGETHER AND IN A STABLE ORDER).
028200*-----------------------------------------------------------------
028300 C010-BUILD-VULN-SORT-INDEX.
028400     MOVE ZERO TO WK-W-SORT-COUNT.
028500     MOVE 1 TO WK-W-SCAN-I.
028600     PERFORM C011-ADD-ONE-IF-VULNERABLE
028700        UNTIL WK-W-SCAN-I > WK-T-ARTIFACT-COUNT.
028800     MOVE 1 TO WK-W-SCAN-I.
028900     PERFORM C012-SELECT-ONE-VULN-POSITION
029000        UNTIL WK-W-SCAN-I >= WK-W-SORT-COUNT.
029100 C019-BUILD-VULN-SORT-EX.
029200     EXIT.
029300
029400 C011-ADD-ONE-IF-VULNERABLE.
029500     IF FINDING-COUNT(WK-W-SCAN-I) > 0
029600        ADD 1 TO WK-W-SORT-COUNT
029700        MOVE WK-W-SCAN-I TO WK-W-SORT-INDEX(WK-W-SORT-COUNT)
029800     END-IF.
029900     ADD 1 TO WK-W-SCAN-I.
030000
030100 C012-SELECT-ONE-VULN-POSITION.
030200     MOVE WK-W-SCAN-I TO WK-W-BEST-J.
030300     COMPUTE WK-W-SCAN-J = WK-W-SCAN-I + 1.
030400     PERFORM C013-COMPARE-ONE-VULN-CANDIDATE
030500        UNTIL WK-W-SCAN-J > WK-W-SORT-COUNT.
030600     IF WK-W-BEST-J NOT = WK-W-SCAN-I
030700        MOVE WK-W-SORT-INDEX(WK-W-SCAN-I)  TO WK-W-SWAP-HOLD
030800        MOVE WK-W-SORT-INDEX(WK-W-BEST-J)  TO
030900              WK-W-SORT-INDEX(WK-W-SCAN-I)
031000        MOVE WK-W-SWAP-HOLD                TO
031100              WK-W-SORT-INDEX(WK-W-BEST-J)
031200     END-IF.
031300     ADD 1 TO WK-W-SCAN-I.
031400
031500 C013-COMPARE-ONE-VULN-CANDIDATE.
031600     IF ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-SCAN-J)) <
031700           ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-BEST-J))
031800        MOVE WK-W-SCAN-J TO WK-W-BEST-J
031900     ELSE
032000        IF ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-SCAN-J)) =
032100              ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-BEST-J))
032200           AND ARTIFACT-KEY(WK-W-SORT-INDEX(WK-W-SCAN-J)) <
032300              ARTIFACT-KEY(WK-W-SORT-INDEX(WK-W-BEST-J))
032400           MOVE WK-W-SCAN-J TO WK-W-BEST-J
032500        END-IF
032600     END-IF.
032700     ADD 1 TO WK-W-SCAN-J.
032800
032900 C020-COMPUTE-GRAND-TOTAL.
033000     MOVE ZERO TO WK-B-GRAND-TOTAL.
033100     MOVE 1 TO WK-W-SCAN-I.
033200     PERFORM C021-ADD-ONE-FINDING
033300        UNTIL WK-W-SCAN-I > WK-W-SORT-COUNT.
033400 C029-COMPUTE-GRAND-TOTAL-EX.
033500     EXIT.
033600
033700 C021-ADD-ONE-FINDING.
033800     ADD FINDING-COUNT(WK-W-SORT-INDEX(WK-W-SCAN-I))
033900                           TO WK-B-GRAND-TOTAL.
034000     ADD 1 TO WK-W-SCAN-I.
034100
034200*-----------------------------------------------------------------
034300* ONE GROUP = EVERY CONSECUTIVE ROW SHARING THE SAME ARTIFACT-
034400* NAME.  BLANK ROW, GROUP-HEADER ROW, ONE ROW PER VERSION, THEN
034500* THE PERCENT/TOTAL ROW.
034600*-----------------------------------------------------------------
034700 C100-WRITE-ONE-GROUP.
034800     MOVE WK-W-SCAN-I TO WK-B-GROUP-START.
034900     MOVE ZERO TO WK-B-GROUP-SUM.
035000     MOVE SPACES TO VUL-CSV-RECORD.
035100     WRITE VUL-CSV-RECORD.
035200
035300     PERFORM C200-BUILD-DISPLAY-NAME.
035400     PERFORM Z920-COMPUTE-NAME-LEN THRU Z929-COMPUTE-NAME-LEN-EX.
035500     STRING WK-B-DISP-NAME-RAW(1:WK-B-NAME-LEN) DELIMITED BY SIZE
035600            ",Total"                            DELIMITED BY SIZE
035700         INTO VUL-CSV-RECORD
035800     END-STRING.
035900     WRITE VUL-CSV-RECORD.
036000
036100     PERFORM C300-WRITE-ONE-VERSION-ROW
036200        UNTIL WK-W-SCAN-I > WK-W-SORT-COUNT
036300           OR ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-SCAN-I)) NOT =
036400              ARTIFACT-NAME(WK-W-SORT-INDEX(WK-B-GROUP-START)).
036500
036600     COMPUTE WK-B-PERCENT-NUM ROUNDED =
036700        (WK-B-GROUP-SUM / WK-B-GRAND-TOTAL) * 100.
036800     MOVE WK-B-PERCENT-NUM TO WK-B-PERCENT-EDIT.
036900     PERFORM Z940-FIND-PCT-START THRU Z949-FIND-PCT-START-EX.
037000     STRING WK-B-PERCENT-EDIT(WK-B-PCT-START:7 - WK-B-PCT-START)
037100                                             DELIMITED BY SIZE
037200            "%,"                             DELIMITED BY SIZE
037300            WK-B-GROUP-SUM                    DELIMITED BY SIZE
037400         INTO VUL-CSV-RECORD
037500     END-STRING.
037600     WRITE VUL-CSV-RECORD.
037700
037800 C300-WRITE-ONE-VERSION-ROW.
037900     STRING
038000        ARTIFACT-KEY(WK-W-SORT-INDEX(WK-W-SCAN-I))
038100                                     DELIMITED BY SPACE
038200        ","                          DELIMITED BY SIZE
038300        FINDING-COUNT(WK-W-SORT-INDEX(WK-W-SCAN-I))
038400                                     DELIMITED BY SIZE
038500        INTO VUL-CSV-RECORD
038600     END-STRING.
038700     WRITE VUL-CSV-RECORD.
038800     ADD FINDING-COUNT(WK-W-SORT-INDEX(WK-W-SCAN-I)) TO
038900           WK-B-GROUP-SUM.
039000     ADD 1 TO WK-W-SCAN-I.
039100
039200*-----------------------------------------------------------------
039300* DISPLAY NAME OF THE GROUP - CALL ARIUCORD FUNCTION D AGAINST
039400* THE GROUP'S ARTIFACT-NAME (GROUP:ARTIFACT, NO VERSION).
039500*-----------------------------------------------------------------
039600 C200-BUILD-DISPLAY-NAME.
039700     SET WK-C-CORD-GET-DISPLAY TO TRUE.
039800     MOVE ARTIFACT-NAME(WK-W-SORT-INDEX(WK-B-GROUP-START)) TO
039900           WK-C-CORD-COORD.
040000     CALL "ARIUCORD" USING WK-C-CORD-RECORD.
040100     MOVE WK-C-CORD-DISPLAY TO WK-B-DISP-NAME-RAW.
040200
040300*===================================================================
040400* D000 - TIERS.CSV - INTERNAL ARTIFACTS WITH TIER NOT = -1, KEY
040500* ORDER.  ALWAYS PRODUCED.
040600*===================================================================
040700 D000-WRITE-TIERS.
040800     OPEN OUTPUT TIR-CSV-FILE.
040900     MOVE "Project Name,Tier,Internal Dependencies to Upgrade,"
041000        TO TIR-CSV-RECORD.
041100     MOVE "External Dependencies to Upgrade" TO
041200           TIR-CSV-RECORD(52:32).
041300     WRITE TIR-CSV-RECORD.
041400     MOVE 1 TO WK-W-SCAN-I.
041500     PERFORM D010-WRITE-ONE-IF-AFFECTED
041600        UNTIL WK-W-SCAN-I > WK-W-SORT-COUNT.
041700     CLOSE TIR-CSV-FILE.
041800 D099-WRITE-TIERS-EX.
041900     EXIT.
042000
042100 D010-WRITE-ONE-IF-AFFECTED.
042200     IF INTERNAL-ARTIFACT(WK-W-SORT-INDEX(WK-W-SCAN-I))
042300        AND ARTIFACT-TIER(WK-W-SORT-INDEX(WK-W-SCAN-I)) NOT = -1
042400        PERFORM D100-WRITE-ONE-TIER-ROW
042500           THRU D199-WRITE-ONE-TIER-ROW-EX
042600     END-IF.
042700     ADD 1 TO WK-W-SCAN-I.
042800
042900 D100-WRITE-ONE-TIER-ROW.
043000     MOVE WK-W-SORT-INDEX(WK-W-SCAN-I) TO WK-E-UPG-SUB.
043100     PERFORM D200-BUILD-INTERNAL-CELL.
043200     MOVE SPACES TO WK-E-LINE-TEXT.
043300     STRING
043400        ARTIFACT-NAME(WK-W-SORT-INDEX(WK-W-SCAN-I))
043500                                     DELIMITED BY SPACE
043600        ","                         DELIMITED BY SIZE
043700        ARTIFACT-TIER(WK-W-SORT-INDEX(WK-W-SCAN-I))
043800                                     DELIMITED BY SIZE
043900        ","                         DELIMITED BY SIZE
044000        WK-E-CELL-TEXT               DELIMITED BY SPACE
044100        ","                         DELIMITED BY SIZE
044200        INTO WK-E-LINE-TEXT
044300     END-STRING.
044400     MOVE WK-E-LINE-TEXT TO TIR-CSV-RECORD.
044500     PERFORM D300-BUILD-EXTERNAL-CELL.
044600     PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX.
044700     STRING
044800        TIR-CSV-RECORD                       DELIMITED BY SPACE
044900        WK-E-CELL-TEXT(1:WK-E-CELL-LEN)       DELIMITED BY SIZE
045000        INTO TIR-CSV-RECORD
045100     END-STRING.
045200     WRITE TIR-CSV-RECORD.
045300     ADD 1 TO WK-X-TIER-ROWS-WRITTEN.
045400     IF ARTIFACT-TIER(WK-W-SORT-INDEX(WK-W-SCAN-I)) >
045500           WK-X-HIGH-TIER
045600        MOVE ARTIFACT-TIER(WK-W-SORT-INDEX(WK-W-SCAN-I)) TO
045700              WK-X-HIGH-TIER
045800     END-IF.
045900 D199-WRITE-ONE-TIER-ROW-EX.
046000     EXIT.
046100
046200*-----------------------------------------------------------------
046300* "INTERNAL DEPENDENCIES TO UPGRADE" CELL - ONE LINE PER
046400* INTERNAL-UPGRADE-TABLE ENTRY, QUOTED, OR THE LITERAL NONE.
046500*-----------------------------------------------------------------
046600 D200-BUILD-INTERNAL-CELL.
046700     IF INTERNAL-UPGRADE-COUNT(WK-E-UPG-SUB) = 0
046800        MOVE "None" TO WK-E-CELL-TEXT
046900        GO TO D200-BUILD-INTERNAL-CELL-EX
047000     END-IF.
047100     MOVE QUOTE TO WK-E-CELL-TEXT.
047200     MOVE 1 TO WK-W-SCAN-J.
047300     PERFORM D210-APPEND-ONE-INTERNAL-LINE
047400        UNTIL WK-W-SCAN-J > INTERNAL-UPGRADE-COUNT(WK-E-UPG-SUB).
047500     STRING WK-E-CELL-TEXT DELIMITED BY SPACE
047600            QUOTE           DELIMITED BY SIZE
047700         INTO WK-E-CELL-TEXT
047800     END-STRING.
047900 D200-BUILD-INTERNAL-CELL-EX.
048000     EXIT.
048100
048200 D210-APPEND-ONE-INTERNAL-LINE.
048300     IF WK-W-SCAN-J > 1
048400        STRING WK-E-CELL-TEXT DELIMITED BY SPACE
048500               WK-LF           DELIMITED BY SIZE
048600            INTO WK-E-CELL-TEXT
048700        END-STRING
048800     END-IF.
048900     STRING WK-E-CELL-TEXT DELIMITED BY SPACE
049000            INTERNAL-UPGRADE-TABLE(WK-E-UPG-SUB, WK-W-SCAN-J)
049100                                           DELIMITED BY SPACE
049200         INTO WK-E-CELL-TEXT
049300     END-STRING.
049400     ADD 1 TO WK-W-SCAN-J.
049500
049600*-----------------------------------------------------------------
049700* "EXTERNAL DEPENDENCIES TO UPGRADE" CELL - ONE LINE PER
049800* EXTERNAL-UPGRADE-ENTRY, QUOTED, OR THE LITERAL NONE.
049900*-----------------------------------------------------------------
050000 D300-BUILD-EXTERNAL-CELL.
050100     IF EXTERNAL-UPGRADE-COUNT(WK-E-UPG-SUB) = 0
050200        MOVE "None" TO WK-E-CELL-TEXT
050300        GO TO D300-BUILD-EXTERNAL-CELL-EX
050400     END-IF.
050500     MOVE QUOTE TO WK-E-CELL-TEXT.
050600     MOVE 1 TO WK-W-SCAN-J.
050700     PERFORM D310-APPEND-ONE-EXTERNAL-LINE
050800        UNTIL WK-W-SCAN-J > EXTERNAL-UPGRADE-COUNT(WK-E-UPG-SUB).
050900     PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX.
051000     STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN) DELIMITED BY SIZE
051100            QUOTE                            DELIMITED BY SIZE
051200         INTO WK-E-CELL-TEXT
051300     END-STRING.
051400 D300-BUILD-EXTERNAL-CELL-EX.
051500     EXIT.
051600
051700 D310-APPEND-ONE-EXTERNAL-LINE.
051800     IF WK-W-SCAN-J > 1
051900        PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX
052000        STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN) DELIMITED BY SIZE
052100               WK-LF                            DELIMITED BY SIZE
052200            INTO WK-E-CELL-TEXT
052300        END-STRING
052400     END-IF.
052500
052600     IF EXTERNAL-UPGRADE-ROOT-COUNT(WK-E-UPG-SUB, WK-W-SCAN-J)
052700           = 1
052800        AND EXTERNAL-UPGRADE-ROOTS(WK-E-UPG-SUB, WK-W-SCAN-J, 1)
052900           = EXTERNAL-UPGRADE-DIRECT(WK-E-UPG-SUB, WK-W-SCAN-J)
053000        PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX
053100        STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN) DELIMITED BY SIZE
053200               EXTERNAL-UPGRADE-DIRECT(WK-E-UPG-SUB, WK-W-SCAN-J)
053300                                                DELIMITED BY SPACE
053400            INTO WK-E-CELL-TEXT
053500        END-STRING
053600     ELSE
053700        PERFORM D320-SORT-ROOT-SET
053800        PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX
053900        STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN) DELIMITED BY SIZE
054000               EXTERNAL-UPGRADE-DIRECT(WK-E-UPG-SUB, WK-W-SCAN-J)
054100                                                DELIMITED BY SPACE
054200               " ("                             DELIMITED BY SIZE
054300            INTO WK-E-CELL-TEXT
054400        END-STRING
054500        MOVE 1 TO WK-B-ROOT-I
054600        PERFORM D330-APPEND-ONE-ROOT
054700           UNTIL WK-B-ROOT-I > WK-B-ROOT-N
054800        PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX
054900        STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN) DELIMITED BY SIZE
055000               ")"                              DELIMITED BY SIZE
055100            INTO WK-E-CELL-TEXT
055200        END-STRING
055300     END-IF.
055400     ADD 1 TO WK-W-SCAN-J.
055500
055600 D320-SORT-ROOT-SET.
055700     MOVE EXTERNAL-UPGRADE-ROOT-COUNT(WK-E-UPG-SUB, WK-W-SCAN-J)
055800                           TO WK-B-ROOT-N.
055900     MOVE 1 TO WK-B-ROOT-I.
056000     PERFORM D321-COPY-ONE-ROOT
056100        UNTIL WK-B-ROOT-I > WK-B-ROOT-N.
056200     MOVE 1 TO WK-B-ROOT-I.
056300     PERFORM D322-SELECT-ONE-ROOT-POSITION
056400        UNTIL WK-B-ROOT-I >= WK-B-ROOT-N.
056500
056600 D321-COPY-ONE-ROOT.
056700     MOVE EXTERNAL-UPGRADE-ROOTS(WK-E-UPG-SUB, WK-W-SCAN-J,
056800           WK-B-ROOT-I) TO WK-B-ROOT-TABLE(WK-B-ROOT-I).
056900     ADD 1 TO WK-B-ROOT-I.
057000
057100 D322-SELECT-ONE-ROOT-POSITION.
057200     MOVE WK-B-ROOT-I TO WK-B-ROOT-BEST.
057300     COMPUTE WK-B-ROOT-J = WK-B-ROOT-I + 1.
057400     PERFORM D323-COMPARE-ONE-ROOT
057500        UNTIL WK-B-ROOT-J > WK-B-ROOT-N.
057600     IF WK-B-ROOT-BEST NOT = WK-B-ROOT-I
057700        MOVE WK-B-ROOT-TABLE(WK-B-ROOT-I)    TO WK-B-ROOT-HOLD
057800        MOVE WK-B-ROOT-TABLE(WK-B-ROOT-BEST)
057900                                              TO
058000              WK-B-ROOT-TABLE(WK-B-ROOT-I)
058100        MOVE WK-B-ROOT-HOLD                  TO
058200              WK-B-ROOT-TABLE(WK-B-ROOT-BEST)
058300     END-IF.
058400     ADD 1 TO WK-B-ROOT-I.
058500
058600 D323-COMPARE-ONE-ROOT.
058700     IF WK-B-ROOT-TABLE(WK-B-ROOT-J) <
058800           WK-B-ROOT-TABLE(WK-B-ROOT-BEST)
058900        MOVE WK-B-ROOT-J TO WK-B-ROOT-BEST
059000     END-IF.
059100     ADD 1 TO WK-B-ROOT-J.
059200
059300 D330-APPEND-ONE-ROOT.
059400     IF WK-B-ROOT-I > 1
059500        PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX
059600        STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN) DELIMITED BY SIZE
059700               ", "                             DELIMITED BY SIZE
059800            INTO WK-E-CELL-TEXT
059900        END-STRING
060000     END-IF.
060100     PERFORM Z900-COMPUTE-CELL-LEN THRU Z909-COMPUTE-CELL-LEN-EX.
060200     STRING WK-E-CELL-TEXT(1:WK-E-CELL-LEN)   DELIMITED BY SIZE
060300            WK-B-ROOT-TABLE(WK-B-ROOT-I)       DELIMITED BY SPACE
060400         INTO WK-E-CELL-TEXT
060500     END-STRING.
060600     ADD 1 TO WK-B-ROOT-I.
060700
060800*-----------------------------------------------------------------
060900* Z900 - TRAILING-BLANK LENGTH OF WK-E-CELL-TEXT.  THE CELL MAY
061000* HOLD THE EXTERNAL-UPGRADE TEXT, WHICH HAS GENUINE EMBEDDED
061100* BLANKS ("DIRECT (ROOT1, ROOT2)") - DELIMITED BY SPACE WOULD
061200* TRUNCATE AT THE FIRST ONE, SO THE APPEND LOGIC ABOVE SCANS FOR
061300* THE REAL TRAILING-PAD LENGTH INSTEAD.
061400*-----------------------------------------------------------------
061500 Z900-COMPUTE-CELL-LEN.
061600     MOVE 900 TO WK-E-CELL-LEN.
061700     PERFORM Z910-SCAN-CELL-BACKWARD
061800        UNTIL WK-E-CELL-LEN < 1
061900           OR WK-E-CELL-TEXT(WK-E-CELL-LEN:1) NOT = SPACE.
062000 Z909-COMPUTE-CELL-LEN-EX.
062100     EXIT.
062200
062300 Z910-SCAN-CELL-BACKWARD.
062400     SUBTRACT 1 FROM WK-E-CELL-LEN.
062500
062600*-----------------------------------------------------------------
062700* Z920 - TRAILING-BLANK LENGTH OF WK-B-DISP-NAME-RAW.  THE
062800* DISPLAY NAME ITSELF HAS EMBEDDED BLANKS (ARIUCORD FUNCTION D
062900* REPLACES EACH HYPHEN WITH ONE), SO THIS IS THE SAME BACKWARD
063000* SCAN AS Z900, NOT A DELIMITED BY SPACE STRING.
063100*-----------------------------------------------------------------
063200 Z920-COMPUTE-NAME-LEN.
063300     MOVE 80 TO WK-B-NAME-LEN.
063400     PERFORM Z930-SCAN-NAME-BACKWARD
063500        UNTIL WK-B-NAME-LEN < 1
063600           OR WK-B-DISP-NAME-RAW(WK-B-NAME-LEN:1) NOT = SPACE.
063700 Z929-COMPUTE-NAME-LEN-EX.
063800     EXIT.
063900
064000 Z930-SCAN-NAME-BACKWARD.
064100     SUBTRACT 1 FROM WK-B-NAME-LEN.
064200
064300*-----------------------------------------------------------------
064400* Z940 - LEADING-BLANK START POSITION OF WK-B-PERCENT-EDIT.  A
064500* ZERO-SUPPRESSED NUMERIC-EDITED FIELD PADS ON THE LEFT, NOT THE
064600* RIGHT, SO THE SCAN RUNS FORWARD FROM BYTE 1 INSTEAD OF BACKWARD.
064700*-----------------------------------------------------------------
064800 Z940-FIND-PCT-START.
064900     MOVE 1 TO WK-B-PCT-START.
065000     PERFORM Z950-SCAN-PCT-FORWARD
065100        UNTIL WK-B-PCT-START > 6
065200           OR WK-B-PERCENT-EDIT(WK-B-PCT-START:1) NOT = SPACE.
065300 Z949-FIND-PCT-START-EX.
065400     EXIT.
065500
065600 Z950-SCAN-PCT-FORWARD.
065700     ADD 1 TO WK-B-PCT-START.
065800*-----------------------------------------------------------------
065900*************** END OF PROGRAM SOURCE - ARIWCSV0 ***************
066000*-----------------------------------------------------------------
