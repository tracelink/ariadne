000100*-----------------------------------------------------------------
000200* ARTBL.CPYBK
000300* ARIADNE ARTIFACT TABLE - THE IN-MEMORY DEPENDENCY/VULNERABILITY
000400* GRAPH.  ONE ENTRY PER UNIQUE ARTIFACT (INTERNAL OR EXTERNAL).
000500* BUILT BY ARIADEPS/ARIAVULN, WALKED BY ARIATIER, READ BY ARIWCSV0.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* ARD001 TMPRSK 06/03/1991 - INITIAL VERSION.  BOUNDS CHOSEN FOR
001000*                            A SINGLE OVERNIGHT BATCH RUN AGAINST
001100*                            THE CURRENT PORTFOLIO SIZE - SEE
001200*                            WK-T-MAX-xxx BELOW.  RAISE THESE AND
001300*                            RECOMPILE EVERY CALLED PROGRAM THAT
001400*                            COPIES THIS BOOK IF THE PORTFOLIO
001500*                            OUTGROWS THEM.
001600* ARD017 TMPLWK 02/09/1997 - ADD EXTERNAL-UPGRADE-ROOTS NESTED
001700*                            TABLE - ONE DIRECT UPGRADE CAN NOW
001800*                            REMEDIATE MORE THAN ONE ROOT CVE.
001900* ARD033 TMPHSK 02/02/1999 - Y2K - NO DATE FIELDS IN THIS BOOK,
002000*                            REVIEWED AND CLEARED FOR Y2K.
002100* ARD052 TMPNGW 14/07/2003 - ADD CYCLE-TABLE TO CAP RECURSIVE
002200*                            TIER PROPAGATION AROUND A DEPENDENCY
002300*                            LOOP (REQUEST FROM BATCH SUPPORT
002400*                            AFTER THE 11/2003 RERUN HUNG ON A
002500*                            CIRCULAR INTERNAL DEPENDENCY).
002600* ARD053 TMPNGW 21/07/2003 - FINDING-COUNT AND CONNECTION-COUNT
002700*                            CHANGED FROM COMP-3 TO COMP - THESE
002800*                            ARE TALLIES INCREMENTED IN A TIGHT
002900*                            LOOP, NOT MONEY, AND THE STANDARDS
003000*                            REVIEW FLAGGED THE MISMATCH.
003100*-----------------------------------------------------------------
003200 01  WK-T-TABLE-BOUNDS.
003300     05  WK-T-MAX-ARTIFACTS      PIC S9(05) COMP VALUE +300.
003400     05  WK-T-MAX-VERSIONS       PIC S9(03) COMP VALUE +5.
003500     05  WK-T-MAX-CONN           PIC S9(03) COMP VALUE +10.
003600     05  WK-T-MAX-UPGRADE        PIC S9(03) COMP VALUE +10.
003700     05  WK-T-MAX-ROOTS          PIC S9(03) COMP VALUE +5.
003800     05  WK-T-MAX-CYCLE          PIC S9(03) COMP VALUE +10.
003900     05  FILLER                  PIC X(10).
004000
004100 01  ARTIFACT-TABLE.
004200     05  ARTIFACT-ENTRY OCCURS 300 TIMES.
004300         10  ARTIFACT-KEY            PIC X(80).
004400         10  ARTIFACT-NAME           PIC X(80).
004500         10  ARTIFACT-TYPE           PIC X(01).
004600             88  INTERNAL-ARTIFACT           VALUE "I".
004700             88  EXTERNAL-ARTIFACT           VALUE "E".
004800         10  ARTIFACT-TIER           PIC S9(03) COMP VALUE -1.
004900         10  FINDING-COUNT           PIC S9(05) COMP VALUE ZERO.
005000         10  CONNECTION-COUNT        PIC S9(05) COMP VALUE ZERO.
005100         10  VERSION-COUNT           PIC S9(03) COMP VALUE ZERO.
005200
005300* ONE GROUP PER KNOWN VERSION - CARRIES THE VERSION STRING AND
005400* ITS OWN PARENT/CHILD ADJACENCY (VERSION-SCOPED ADJACENCY - EACH
005500* VERSION OF AN ARTIFACT GETS ITS OWN PARENT/CHILD LISTS).
005600* A SINGLE-VERSION EXTERNAL ARTIFACT ONLY EVER USES SLOT (1).
005700         10  ARTIFACT-VERSION-ENTRY OCCURS 5 TIMES.
005800             15  VERSION-TABLE        PIC X(30).
005900             15  VER-PARENT-COUNT     PIC S9(03) COMP VALUE ZERO.
006000             15  PARENT-TABLE OCCURS 10 TIMES
006100                                      PIC X(80).
006200             15  VER-CHILD-COUNT      PIC S9(03) COMP VALUE ZERO.
006300             15  CHILD-TABLE  OCCURS 10 TIMES
006400                                      PIC X(80).
006500
006600* ALTERNATE VIEW OF THE VERSION-SLOT GROUP AS A FLAT CHARACTER
006700* STRING - USED BY ARIATIER WHEN IT NEEDS TO BLANK AN ENTIRE
006800* VERSION SLOT IN ONE MOVE RATHER THAN FIELD BY FIELD.
006900         10  ARTIFACT-VERSION-FLAT REDEFINES
007000                ARTIFACT-VERSION-ENTRY
007100                                      PIC X(1636) OCCURS 5 TIMES.
007200
007300         10  INTERNAL-UPGRADE-COUNT  PIC S9(03) COMP VALUE ZERO.
007400         10  INTERNAL-UPGRADE-TABLE OCCURS 10 TIMES
007500                                      PIC X(80).
007600
007700         10  EXTERNAL-UPGRADE-COUNT  PIC S9(03) COMP VALUE ZERO.
007800         10  EXTERNAL-UPGRADE-ENTRY OCCURS 10 TIMES.
007900             15  EXTERNAL-UPGRADE-DIRECT
008000                                      PIC X(80).
008100             15  EXTERNAL-UPGRADE-ROOT-COUNT
008200                                      PIC S9(03) COMP VALUE ZERO.
008300             15  EXTERNAL-UPGRADE-ROOTS OCCURS 5 TIMES
008400                                      PIC X(80).
008500
008600         10  CYCLE-COUNT             PIC S9(03) COMP VALUE ZERO.
008700         10  CYCLE-TABLE  OCCURS 10 TIMES
008800                                      PIC X(80).
008900
009000         10  ARTIFACT-VISITED-FLAG   PIC X(01) VALUE "N".
009100             88  ARTIFACT-ALREADY-VISITED     VALUE "Y".
009200         10  FILLER                  PIC X(06).
009300
009400 01  WK-T-ARTIFACT-COUNT         PIC S9(05) COMP VALUE ZERO.
009500
009600* SPLIT VIEW OF ARTIFACT-KEY USED BY THE RESOLUTION ROUTINE WHEN
009700* IT NEEDS TO COMPARE A CANDIDATE GROUP:ARTIFACT PORTION AGAINST
009800* THE STORED KEY WITHOUT A FULL COORDINATE-UTILITY CALL.
009900 01  WK-T-KEY-SCAN.
010000     05  WK-T-KEY-SCAN-TEXT       PIC X(80).
010100     05  WK-T-KEY-SCAN-CHARS REDEFINES WK-T-KEY-SCAN-TEXT
010200                             PIC X(01) OCCURS 80 TIMES.
010300     05  WK-T-KEY-SCAN-LEN        PIC S9(03) COMP VALUE ZERO.
010400     05  FILLER                   PIC X(04).
