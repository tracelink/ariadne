000100*-----------------------------------------------------------------
000200* ARIPARM.CPYBK
000300* INTERNAL-IDENTIFIER PARAMETER TABLE - OPERATOR-SUPPLIED LIST OF
000400* GROUP-ID SUBSTRINGS (E.G. "COM.EXAMPLE") THAT MARK AN ARTIFACT
000500* AS INTERNAL.  LOADED ONCE AT START OF RUN BY ARIXPARM FROM THE
000600* ARIPARM PARAMETER FILE; HELD HERE FOR THE LIFE OF THE JOB AND
000700* CONSULTED BY ARIARSLV ON EVERY RESOLVE-OR-CREATE.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* ARD006 TMPRSK 06/03/1991 - INITIAL VERSION - SINGLE HARD CODED
001200*                            SUBSTRING "COM.EXAMPLE".
001300* ARD038 TMPLWK 02/09/1997 - MADE TABLE-DRIVEN SO OPS CAN ADD A
001400*                            NEW INTERNAL GROUP PREFIX WITHOUT A
001500*                            RECOMPILE - PARAMETER FILE CHANGE
001600*                            AND A RE-RUN OF ARIXPARM IS ENOUGH.
001700*-----------------------------------------------------------------
001800 01  WK-I-PARM-BOUNDS.
001900     05  WK-I-MAX-IDENT           PIC S9(03) COMP VALUE +40.
002000     05  FILLER                   PIC X(04).
002100
002200 01  INTERNAL-ID-TABLE.
002300     05  INTERNAL-ID-ROW OCCURS 40 TIMES.
002400         10  INTERNAL-ID-SUBSTR   PIC X(40).
002500         10  INTERNAL-ID-LEN      PIC S9(02) COMP VALUE ZERO.
002600 01  WK-I-IDENT-COUNT             PIC S9(03) COMP VALUE ZERO.
002700
002800* ALTERNATE VIEW USED WHEN THE PARAMETER FILE ROW IS READ AS ONE
002900* 44-BYTE LINE (LENGTH PREFIX PLUS SUBSTRING TEXT) RATHER THAN
003000* FIELD BY FIELD.
003100 01  WK-I-PARM-RAW-ROW.
003200     05  WK-I-PARM-RAW-LEN        PIC 9(02).
003300     05  WK-I-PARM-RAW-TEXT       PIC X(40).
003400 01  WK-I-PARM-RAW-FLAT REDEFINES WK-I-PARM-RAW-ROW
003500                                  PIC X(42).
