000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIAVULN.
000300 AUTHOR.         T. PRICE.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   19 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - STEP 4B OF THE ARIADNE ANALYSIS,
001000*               ANALYZEVULNERABILITIES.  WALKS THE VULNERABILITY
001100*               FINDING TABLE BUILT BY ARIRVULN AND, FOR EACH
001200*               ROW, RESOLVES THE COORDINATE TO AN ARTIFACT-TABLE
001300*               ROW AND ADDS THE FINDING COUNT TO IT.  A FINDING
001400*               AGAINST AN ARTIFACT WITH NO RECORDED PARENT
001500*               CONNECTION (NOTHING DEPENDS ON IT, IN EITHER
001600*               READER'S OUTPUT) IS LOGGED AS A WARNING BUT STILL
001700*               ACCUMULATED - THE SCAN MAY HAVE RUN AGAINST A
001800*               PORTFOLIO MODULE THE DEPENDENCY FEEDS DO NOT YET
001900*               COVER.
002000*-----------------------------------------------------------------
002100* HISTORY OF MODIFICATION:
002200*-----------------------------------------------------------------
002300* ARD021 TMPTWP 19/03/1991 - INITIAL VERSION.
002400* ARD043 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002500*                            IN THIS PROGRAM, CLEARED AS-IS.
002600* ARD051 TMPNGW 14/07/2003 - "VULNERABILITY NOT FOUND" WARNING
002700*                            REWORDED TO NAME THE COORDINATE -
002800*                            OPERATIONS COULD NOT TELL WHICH ROW
002900*                            TRIPPED THE OLD GENERIC MESSAGE.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    UPSI-0 IS ARIAVULN-TRACE-SWITCH
003600                        ON STATUS IS ARIAVULN-TRACE-ON
003700                        OFF STATUS IS ARIAVULN-TRACE-OFF.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  FILLER                      PIC X(24) VALUE
004200     "** PROGRAM ARIAVULN **".
004300
004400* STANDALONE SCAN COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.
004500 77  WK-U-WARNING-COUNT           PIC S9(05) COMP VALUE ZERO.
004600 77  WK-U-ARTIFACT-INDEX          PIC S9(05) COMP VALUE ZERO.
004700 01  WK-U-WORK.
004800     05  WK-U-ROW-SUBSCRIPT       PIC S9(05) COMP VALUE ZERO.
004900     05  FILLER                   PIC X(12).
005000
005100 01  WK-U-ROW-FLAT REDEFINES WK-U-WORK
005200                                  PIC X(16).
005300
005400 LINKAGE SECTION.
005500 COPY ARVULN.
005600 COPY ARTBL.
005700 COPY ARIPARM.
005800 COPY ARLKRSLV.
005900
006000 PROCEDURE DIVISION USING VULNERABILITY-FINDING-TABLE
006100                           WK-V-FINDING-COUNT
006200                           ARTIFACT-TABLE
006300                           WK-T-ARTIFACT-COUNT
006400                           INTERNAL-ID-TABLE
006500                           WK-I-IDENT-COUNT.
006600*-----------------------------------------------------------------
006700 MAIN-MODULE.
006800*-----------------------------------------------------------------
006900     MOVE ZERO TO WK-U-WARNING-COUNT.
007000     MOVE 1 TO WK-U-ROW-SUBSCRIPT.
007100     PERFORM X000-PROCESS-ONE-FINDING
007200        UNTIL WK-U-ROW-SUBSCRIPT > WK-V-FINDING-COUNT.
007300     IF WK-U-WARNING-COUNT > 0
007400        DISPLAY "ARIAVULN - " WK-U-WARNING-COUNT
007500                " FINDING(S) AGAINST AN ARTIFACT WITH NO"
007600                " RECORDED DEPENDENCY CONNECTION"
007700     END-IF.
007800     GOBACK.
007900
008000 X000-PROCESS-ONE-FINDING.
008100     PERFORM A000-RESOLVE-ARTIFACT THRU A099-RESOLVE-EX.
008200     PERFORM B000-CHECK-CONNECTION THRU B099-CHECK-EX.
008300     PERFORM C000-ACCUMULATE-FINDING THRU C099-ACCUMULATE-EX.
008400     ADD 1 TO WK-U-ROW-SUBSCRIPT.
008500
008600 A000-RESOLVE-ARTIFACT.
008700     MOVE VF-ARTIFACT-COORD(WK-U-ROW-SUBSCRIPT)
008800                           TO WK-C-RSLV-COORD.
008900     CALL "ARIARSLV" USING WK-C-RSLV-RECORD
009000                           ARTIFACT-TABLE
009100                           WK-T-ARTIFACT-COUNT
009200                           INTERNAL-ID-TABLE
009300                           WK-I-IDENT-COUNT.
009400     MOVE WK-C-RSLV-INDEX TO WK-U-ARTIFACT-INDEX.
009500 A099-RESOLVE-EX.
009600     EXIT.
009700
009800*-----------------------------------------------------------------
009900* B000 - "VULNERABILITY NOT FOUND" WARNING - NOTHING ON THE
010000* GRAPH DEPENDS ON THIS ARTIFACT.
010100*-----------------------------------------------------------------
010200 B000-CHECK-CONNECTION.
010300     IF CONNECTION-COUNT(WK-U-ARTIFACT-INDEX) = 0
010400        DISPLAY "ARIAVULN - VULNERABILITY NOT FOUND - NO "
010500                "DEPENDENCY CONNECTION FOR "
010600                ARTIFACT-KEY(WK-U-ARTIFACT-INDEX)(1:50)
010700        ADD 1 TO WK-U-WARNING-COUNT
010800     END-IF.
010900 B099-CHECK-EX.
011000     EXIT.
011100
011200 C000-ACCUMULATE-FINDING.
011300     ADD VF-FINDING-COUNT(WK-U-ROW-SUBSCRIPT) TO
011400           FINDING-COUNT(WK-U-ARTIFACT-INDEX).
011500 C099-ACCUMULATE-EX.
011600     EXIT.
011700*-----------------------------------------------------------------
011800*************** END OF PROGRAM SOURCE - ARIAVULN ***************
011900*-----------------------------------------------------------------
