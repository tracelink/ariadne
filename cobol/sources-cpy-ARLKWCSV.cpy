000100*-----------------------------------------------------------------
000200* ARLKWCSV.CPYBK
000300* LINKAGE RECORD FOR CALL "ARIWCSV0" - STANDARD CSV WRITER.
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* ARD010 TMPRSK 06/03/1991 - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01  WK-C-WCSV-RECORD.
001000     05  WK-C-WCSV-INPUT.
001100         10  WK-C-WCSV-STATS-FLAG PIC X(01).
001200             88  WK-C-WCSV-WRITE-STATS       VALUE "Y".
001300     05  WK-C-WCSV-OUTPUT.
001400         10  WK-C-WCSV-ROWS-WRITTEN
001500                                  PIC S9(07) COMP.
001600         10  WK-C-WCSV-TIER-COUNT PIC S9(03) COMP.
001700         10  WK-C-WCSV-ERROR-CD   PIC X(01).
001800             88  WK-C-WCSV-NO-ERROR          VALUE SPACE.
