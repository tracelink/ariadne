000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIATIER.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   25 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - STEP 4C OF THE ARIADNE ANALYSIS,
001000*               ANALYZETIERS.  TWO PASSES OVER THE ARTIFACT TABLE:
001100*
001200*               PASS 1 - CYCLE DETECTION.  FOR EVERY INTERNAL
001300*               ARTIFACT, WALK BACK THROUGH ITS PARENT CONNECTIONS
001400*               (WHO DEPENDS ON IT) ONE MOST-RECENT-VERSION HOP AT
001500*               A TIME.  IF THE WALK COMES BACK AROUND TO AN
001600*               ARTIFACT ALREADY ON THE CURRENT PATH, EVERY
001700*               ARTIFACT BETWEEN THE TWO OCCURRENCES IS RECORDED
001800*               INTO THAT ARTIFACT'S CYCLE-TABLE SO PASS 2 KNOWS
001900*               NOT TO BUMP THE TIER NUMBER AROUND THE LOOP.
002000*
002100*               PASS 2 - TIER AND UPGRADE PROPAGATION.  FOR EVERY
002200*               VULNERABLE EXTERNAL ARTIFACT (FINDING-COUNT > 0),
002300*               WALK OUTWARD THROUGH PARENT CONNECTIONS, RAISING
002400*               EVERY INTERNAL ARTIFACT REACHED TO THE HIGHER OF
002500*               ITS CURRENT TIER OR THE NEW ONE, AND RECORDING THE
002600*               DIRECT EXTERNAL DEPENDENCY (TIER 0) OR THE NEXT
002700*               INTERNAL HOP (TIER > 0) THAT NEEDS UPGRADING.
002800*
002900*               NEITHER PASS IS TRUE RECURSION - THIS SHOP'S
003000*               COMPILER DOES NOT SUPPORT IT - SO BOTH WALK AN
003100*               EXPLICIT OCCURS-TABLE STACK OF STACK FRAMES
003200*               INSTEAD, ONE ENTRY PER "CALL DEPTH".
003300*-----------------------------------------------------------------
003400* HISTORY OF MODIFICATION:
003500*-----------------------------------------------------------------
003600* ARD019A TMPRSK 25/03/1991 - INITIAL VERSION - PASS 2 ONLY, NO
003700*                            CYCLE GUARD.  FINE UNTIL THE FIRST
003800*                            CIRCULAR INTERNAL DEPENDENCY SHOWED
003900*                            UP IN THE PORTFOLIO.
004000* ARD052 TMPNGW 14/07/2003 - ADD PASS 1 (CYCLE DETECTION) AND THE
004100*                            CYCLE-TABLE TIER FREEZE IN PASS 2 -
004200*                            REQUEST FROM BATCH SUPPORT AFTER THE
004300*                            11/2003 OVERNIGHT RUN HUNG ON A
004400*                            CIRCULAR INTERNAL DEPENDENCY BETWEEN
004500*                            TWO MODULES THAT HAD STARTED CALLING
004600*                            EACH OTHER'S UTILITY JARS.  NOTE FOR
004700*                            THE NEXT PERSON IN HERE - THE PARENT-
004800*                            DEDUP ACROSS VERSIONS IN PASS 2 IS
004900*                            BEST-EFFORT, NOT EXHAUSTIVE; A PARENT
005000*                            REACHABLE THROUGH TWO VERSIONS OF THE
005100*                            SAME CHILD CAN STILL BE WALKED TWICE.
005200*                            LIVE WITH IT UNLESS IT STARTS COSTING
005300*                            REAL RUN TIME - SEE THE BATCH SUPPORT
005400*                            TICKET FOR THE REASONING.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    UPSI-0 IS ARIATIER-TRACE-SWITCH
006100                        ON STATUS IS ARIATIER-TRACE-ON
006200                        OFF STATUS IS ARIATIER-TRACE-OFF
006300                    UPSI-1 IS ARIATIER-STACK-DUMP-SWITCH
006400                        ON STATUS IS ARIATIER-STACK-DUMP-ON
006500                        OFF STATUS IS ARIATIER-STACK-DUMP-OFF.
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                      PIC X(24) VALUE
007000     "** PROGRAM ARIATIER **".
007100
007200* STANDALONE STACK CURSORS - 77-LEVEL, NOT PART OF ANY GROUP.
007300 77  WK-Y-START-INDEX             PIC S9(05) COMP VALUE ZERO.
007400 77  WK-Y-SCAN-SUB                PIC S9(03) COMP VALUE ZERO.
007500 01  WK-Y-BOUNDS.
007600     05  WK-Y-MAX-DEPTH           PIC S9(03) COMP VALUE +50.
007700     05  FILLER                   PIC X(04).
007800
007900 01  WK-Y-WORK.
008000     05  WK-Y-BEST-SLOT           PIC S9(03) COMP VALUE ZERO.
008100     05  WK-Y-CANDIDATE-SLOT      PIC S9(03) COMP VALUE ZERO.
008200     05  WK-Y-PIDX                PIC S9(05) COMP VALUE ZERO.
008300     05  WK-Y-FOUND-AT            PIC S9(03) COMP VALUE ZERO.
008400     05  FILLER                   PIC X(06).
008500*-----------------------------------------------------------------
008600* "ARGUMENTS" FOR THE NEXT PUSH OF A PARENT FRAME.  PARAGRAPHS
008700* TAKE NO USING PHRASE, SO THE CALLER LOADS THE NEW FRAME'S TIER,
008800* ROOT AND DIRECT HERE BEFORE THE PLAIN PERFORM, AND
008900* P2-920-PUSH-PARENT-FRAME READS THEM BACK OUT OF THIS GROUP.
009000*-----------------------------------------------------------------
009100 01  WK-Y-PUSH-FRAME-ARGS.
009200     05  WK-Y-PUSH-TIER           PIC S9(03) COMP VALUE ZERO.
009300     05  WK-Y-PUSH-ROOT           PIC X(80).
009400     05  WK-Y-PUSH-DIRECT         PIC X(80).
009500     05  FILLER                   PIC X(06).
009600
009700*-----------------------------------------------------------------
009800* PASS 1 STACK - ONE ENTRY PER ARTIFACT ON THE CURRENT PARENT
009900* CHAIN.  STACK-NODE IS THE ARTIFACT-TABLE INDEX; STACK-CURSOR IS
010000* THE NEXT PARENT-TABLE SUBSCRIPT (OF THAT ARTIFACT'S MOST-RECENT
010100* VERSION) STILL TO BE EXAMINED.
010200*-----------------------------------------------------------------
010300 01  WK-C1-STACK.
010400     05  WK-C1-DEPTH              PIC S9(03) COMP VALUE ZERO.
010500     05  WK-C1-FRAME OCCURS 50 TIMES.
010600         10  WK-C1-NODE           PIC S9(05) COMP.
010700         10  WK-C1-CURSOR         PIC S9(03) COMP.
010800         10  WK-C1-VER-SLOT       PIC S9(03) COMP.
010900
011000 01  WK-C1-STACK-FLAT REDEFINES WK-C1-STACK
011100                                  PIC X(604).
011200
011300*-----------------------------------------------------------------
011400* PASS 2 STACK - ONE ENTRY PER PROPAGATION "CALL".  EACH FRAME
011500* CARRIES ITS OWN TIER, ROOT, DIRECT AND VISITED-LIST COPY - THE
011600* SAME VALUES A RECURSIVE CALL WOULD HAVE PASSED, CARRIED HERE SO
011700* BATCH COBOL DOES NOT NEED RECURSION TO WALK THE GRAPH.
011800*-----------------------------------------------------------------
011900 01  WK-C2-STACK.
012000     05  WK-C2-DEPTH              PIC S9(03) COMP VALUE ZERO.
012100     05  WK-C2-FRAME OCCURS 50 TIMES.
012200         10  WK-C2-NODE           PIC S9(05) COMP.
012300         10  WK-C2-TIER           PIC S9(03) COMP.
012400         10  WK-C2-ROOT           PIC X(80).
012500         10  WK-C2-DIRECT         PIC X(80).
012600         10  WK-C2-VER-SLOT       PIC S9(03) COMP.
012700         10  WK-C2-CURSOR         PIC S9(03) COMP.
012800         10  WK-C2-VISITED-COUNT  PIC S9(03) COMP.
012900         10  WK-C2-VISITED-NAME OCCURS 50 TIMES
013000                                  PIC X(80).
013100
013200 01  WK-C2-NEWV-WORK.
013300     05  WK-C2-NEWV-COUNT         PIC S9(03) COMP VALUE ZERO.
013400     05  WK-C2-NEWV-NAME OCCURS 51 TIMES
013500                                  PIC X(80).
013600     05  WK-C2-ALREADY-VISITED    PIC X(01) VALUE "N".
013700         88  WK-C2-NODE-ALREADY-VISITED   VALUE "Y".
013800
013900 01  WK-C2-HIGH-WATER.
014000     05  WK-C2-ROWS-WRITTEN       PIC S9(05) COMP VALUE ZERO.
014100     05  WK-C2-TIER-HIGH-WATER    PIC S9(03) COMP VALUE -1.
014200
014300 LINKAGE SECTION.
014400 COPY ARTBL.
014500 COPY ARLKVERC.
014600
014700 PROCEDURE DIVISION USING ARTIFACT-TABLE
014800                           WK-T-ARTIFACT-COUNT.
014900*-----------------------------------------------------------------
015000 MAIN-MODULE.
015100*-----------------------------------------------------------------
015200     PERFORM P1-000-CYCLE-DETECT-ALL THRU P1-099-CYCLE-ALL-EX.
015300     PERFORM P2-000-PROPAGATE-ALL THRU P2-099-PROPAGATE-ALL-EX.
015400     IF ARIATIER-TRACE-ON
015500        DISPLAY "ARIATIER - ROWS TIERED " WK-C2-ROWS-WRITTEN
015600                " HIGH TIER " WK-C2-TIER-HIGH-WATER
015700     END-IF.
015800     GOBACK.
015900
016000*===================================================================
016100* PASS 1 - CYCLE DETECTION.
016200*===================================================================
016300 P1-000-CYCLE-DETECT-ALL.
016400     MOVE 1 TO WK-Y-START-INDEX.
016500     PERFORM P1-010-CYCLE-DETECT-IF-INTERNAL
016600        UNTIL WK-Y-START-INDEX > WK-T-ARTIFACT-COUNT.
016700 P1-099-CYCLE-ALL-EX.
016800     EXIT.
016900
017000 P1-010-CYCLE-DETECT-IF-INTERNAL.
017100     IF INTERNAL-ARTIFACT(WK-Y-START-INDEX)
017200        PERFORM P1-100-CYCLE-DETECT-ONE
017300           THRU P1-199-CYCLE-DETECT-ONE-EX
017400     END-IF.
017500     ADD 1 TO WK-Y-START-INDEX.
017600
017700*-----------------------------------------------------------------
017800* ONE INTERNAL ARTIFACT'S PARENT-CHAIN WALK, EXPLICIT STACK.
017900*-----------------------------------------------------------------
018000 P1-100-CYCLE-DETECT-ONE.
018100     MOVE 1 TO WK-C1-DEPTH.
018200     MOVE WK-Y-START-INDEX TO WK-C1-NODE(1).
018300     MOVE 1                TO WK-C1-CURSOR(1).
018400     PERFORM P1-200-FIND-BEST-VERSION-SLOT.
018500     MOVE WK-Y-BEST-SLOT   TO WK-C1-VER-SLOT(1).
018600     PERFORM P1-300-WALK-ONE-STEP
018700        UNTIL WK-C1-DEPTH = 0.
018800 P1-199-CYCLE-DETECT-ONE-EX.
018900     EXIT.
019000
019100*-----------------------------------------------------------------
019200* ONE ITERATION OF THE EXPLICIT-STACK PARENT-CHAIN WALK - EITHER
019300* ADVANCE INTO A NEW PARENT, RECORD A CYCLE AND MOVE ON, OR POP
019400* BACK UP WHEN THE CURRENT FRAME HAS NO PARENTS LEFT.
019500*-----------------------------------------------------------------
019600 P1-300-WALK-ONE-STEP.
019700     IF WK-C1-CURSOR(WK-C1-DEPTH) >
019800           VER-PARENT-COUNT(WK-C1-NODE(WK-C1-DEPTH),
019900              WK-C1-VER-SLOT(WK-C1-DEPTH))
020000        PERFORM P1-400-POP-FRAME
020100        GO TO P1-300-WALK-ONE-STEP-EX
020200     END-IF.
020300
020400     PERFORM P1-500-RESOLVE-PARENT-NO-CREATE.
020500     IF WK-Y-PIDX = 0
020600        ADD 1 TO WK-C1-CURSOR(WK-C1-DEPTH)
020700        GO TO P1-300-WALK-ONE-STEP-EX
020800     END-IF.
020900
021000     PERFORM P1-600-SEARCH-PATH-FOR-NODE.
021100     IF WK-Y-FOUND-AT > 0
021200        PERFORM P1-700-RECORD-CYCLE-MEMBERS
021300        ADD 1 TO WK-C1-CURSOR(WK-C1-DEPTH)
021400     ELSE
021500        IF WK-C1-DEPTH < WK-Y-MAX-DEPTH
021600           MOVE WK-Y-PIDX TO WK-C1-NODE(WK-C1-DEPTH + 1)
021700           MOVE 1         TO WK-C1-CURSOR(WK-C1-DEPTH + 1)
021800           MOVE WK-C1-DEPTH TO WK-Y-SCAN-SUB
021900           ADD 1 TO WK-C1-DEPTH
022000           MOVE WK-C1-NODE(WK-C1-DEPTH) TO WK-Y-START-INDEX
022100           PERFORM P1-200-FIND-BEST-VERSION-SLOT
022200           MOVE WK-Y-BEST-SLOT TO WK-C1-VER-SLOT(WK-C1-DEPTH)
022300        ELSE
022400           ADD 1 TO WK-C1-CURSOR(WK-C1-DEPTH)
022500        END-IF
022600     END-IF.
022700 P1-300-WALK-ONE-STEP-EX.
022800     EXIT.
022900
023000 P1-400-POP-FRAME.
023100     SUBTRACT 1 FROM WK-C1-DEPTH.
023200     IF WK-C1-DEPTH > 0
023300        ADD 1 TO WK-C1-CURSOR(WK-C1-DEPTH)
023400     END-IF.
023500
023600*-----------------------------------------------------------------
023700* FIND THE MOST-RECENT (HIGHEST) VERSION SLOT OF
023800* WK-Y-START-INDEX, USING ARIUVERC FOR EACH PAIRWISE COMPARE.
023900*-----------------------------------------------------------------
024000 P1-200-FIND-BEST-VERSION-SLOT.
024100     MOVE 1 TO WK-Y-BEST-SLOT.
024200     MOVE 2 TO WK-Y-CANDIDATE-SLOT.
024300     PERFORM P1-210-COMPARE-ONE-CANDIDATE
024400        UNTIL WK-Y-CANDIDATE-SLOT >
024500                 VERSION-COUNT(WK-Y-START-INDEX).
024600
024700 P1-210-COMPARE-ONE-CANDIDATE.
024800     MOVE VERSION-TABLE(WK-Y-START-INDEX, WK-Y-BEST-SLOT)
024900                           TO WK-C-VERC-VERSION-A.
025000     MOVE VERSION-TABLE(WK-Y-START-INDEX, WK-Y-CANDIDATE-SLOT)
025100                           TO WK-C-VERC-VERSION-B.
025200     CALL "ARIUVERC" USING WK-C-VERC-RECORD.
025300     IF WK-C-VERC-B-HIGHER
025400        MOVE WK-Y-CANDIDATE-SLOT TO WK-Y-BEST-SLOT
025500     END-IF.
025600     ADD 1 TO WK-Y-CANDIDATE-SLOT.
025700
025800*-----------------------------------------------------------------
025900* RESOLVE A PARENT-TABLE COORDINATE TO ITS ARTIFACT-TABLE INDEX
026000* WITHOUT CREATING A NEW ROW - IT MUST ALREADY EXIST FROM THE
026100* ANALYZEDEPENDENCIES PASS.  ZERO MEANS NOT FOUND (SHOULD NOT
026200* HAPPEN IN PRACTICE, GUARDED ANYWAY).
026300*-----------------------------------------------------------------
026400 P1-500-RESOLVE-PARENT-NO-CREATE.
026500     MOVE ZERO TO WK-Y-PIDX.
026600     MOVE 1 TO WK-Y-SCAN-SUB.
026700     PERFORM P1-510-COMPARE-ONE-ROW
026800        UNTIL WK-Y-SCAN-SUB > WK-T-ARTIFACT-COUNT
026900           OR WK-Y-PIDX > 0.
027000
027100 P1-510-COMPARE-ONE-ROW.
027200     IF ARTIFACT-KEY(WK-Y-SCAN-SUB) =
027300           PARENT-TABLE(WK-C1-NODE(WK-C1-DEPTH),
027400              WK-C1-VER-SLOT(WK-C1-DEPTH),
027500              WK-C1-CURSOR(WK-C1-DEPTH))
027600        MOVE WK-Y-SCAN-SUB TO WK-Y-PIDX
027700     ELSE
027800        IF ARTIFACT-NAME(WK-Y-SCAN-SUB) =
027900              PARENT-TABLE(WK-C1-NODE(WK-C1-DEPTH),
028000                 WK-C1-VER-SLOT(WK-C1-DEPTH),
028100                 WK-C1-CURSOR(WK-C1-DEPTH))
028200           MOVE WK-Y-SCAN-SUB TO WK-Y-PIDX
028300        ELSE
028400           ADD 1 TO WK-Y-SCAN-SUB
028500        END-IF
028600     END-IF.
028700
028800 P1-600-SEARCH-PATH-FOR-NODE.
028900     MOVE ZERO TO WK-Y-FOUND-AT.
029000     MOVE 1 TO WK-Y-SCAN-SUB.
029100     PERFORM P1-610-COMPARE-ONE-FRAME
029200        UNTIL WK-Y-SCAN-SUB > WK-C1-DEPTH OR WK-Y-FOUND-AT > 0.
029300
029400 P1-610-COMPARE-ONE-FRAME.
029500     IF WK-C1-NODE(WK-Y-SCAN-SUB) = WK-Y-PIDX
029600        MOVE WK-Y-SCAN-SUB TO WK-Y-FOUND-AT
029700     ELSE
029800        ADD 1 TO WK-Y-SCAN-SUB
029900     END-IF.
030000
030100*-----------------------------------------------------------------
030200* EVERY FRAME STRICTLY AFTER THE EARLIER OCCURRENCE, UP TO AND
030300* INCLUDING THE CURRENT TOP OF STACK, IS A CYCLE-MATE OF THE
030400* ARTIFACT AT THE EARLIER OCCURRENCE - RECORD THEM ONTO ITS
030500* CYCLE-TABLE (DEDUPED, BOUNDED BY WK-T-MAX-CYCLE).
030600*-----------------------------------------------------------------
030700 P1-700-RECORD-CYCLE-MEMBERS.
030800     MOVE WK-Y-FOUND-AT TO WK-Y-SCAN-SUB.
030900     ADD 1 TO WK-Y-SCAN-SUB.
031000     PERFORM P1-710-ADD-ONE-CYCLE-MEMBER
031100        UNTIL WK-Y-SCAN-SUB > WK-C1-DEPTH.
031200
031300 P1-710-ADD-ONE-CYCLE-MEMBER.
031400     PERFORM P1-720-ADD-IF-NOT-PRESENT.
031500     ADD 1 TO WK-Y-SCAN-SUB.
031600
031700 P1-720-ADD-IF-NOT-PRESENT.
031800     MOVE ZERO TO WK-Y-CANDIDATE-SLOT.
031900     PERFORM P1-730-CHECK-ONE-EXISTING
032000        VARYING WK-Y-BEST-SLOT FROM 1 BY 1
032100        UNTIL WK-Y-BEST-SLOT >
032200                 CYCLE-COUNT(WK-Y-PIDX)
032300           OR WK-Y-CANDIDATE-SLOT > 0.
032400     IF WK-Y-CANDIDATE-SLOT = 0
032500        IF CYCLE-COUNT(WK-Y-PIDX) < WK-T-MAX-CYCLE
032600           ADD 1 TO CYCLE-COUNT(WK-Y-PIDX)
032700           MOVE ARTIFACT-NAME(WK-C1-NODE(WK-Y-SCAN-SUB)) TO
032800                 CYCLE-TABLE(WK-Y-PIDX, CYCLE-COUNT(WK-Y-PIDX))
032900        END-IF
033000     END-IF.
033100
033200 P1-730-CHECK-ONE-EXISTING.
033300     IF CYCLE-TABLE(WK-Y-PIDX, WK-Y-BEST-SLOT) =
033400           ARTIFACT-NAME(WK-C1-NODE(WK-Y-SCAN-SUB))
033500        MOVE 1 TO WK-Y-CANDIDATE-SLOT
033600     END-IF.
033700
033800*===================================================================
033900* PASS 2 - TIER AND UPGRADE PROPAGATION.
034000*===================================================================
034100 P2-000-PROPAGATE-ALL.
034200     MOVE 1 TO WK-Y-START-INDEX.
034300     PERFORM P2-010-PROPAGATE-IF-VULNERABLE
034400        UNTIL WK-Y-START-INDEX > WK-T-ARTIFACT-COUNT.
034500 P2-099-PROPAGATE-ALL-EX.
034600     EXIT.
034700
034800 P2-010-PROPAGATE-IF-VULNERABLE.
034900     IF FINDING-COUNT(WK-Y-START-INDEX) > 0
035000        MOVE 1 TO WK-C2-DEPTH
035100        MOVE WK-Y-START-INDEX TO WK-C2-NODE(1)
035200        MOVE ZERO              TO WK-C2-TIER(1)
035300        MOVE ARTIFACT-KEY(WK-Y-START-INDEX) TO WK-C2-ROOT(1)
035400        MOVE ARTIFACT-KEY(WK-Y-START-INDEX) TO WK-C2-DIRECT(1)
035500        MOVE 1                 TO WK-C2-VER-SLOT(1)
035600        MOVE 1                 TO WK-C2-CURSOR(1)
035700        MOVE ZERO               TO WK-C2-VISITED-COUNT(1)
035800        PERFORM P2-100-WALK-ONE-STEP
035900           UNTIL WK-C2-DEPTH = 0
036000     END-IF.
036100     ADD 1 TO WK-Y-START-INDEX.
036200
036300*-----------------------------------------------------------------
036400* ONE STEP OF THE EXPLICIT-STACK PROPAGATION WALK.  ON FIRST
036500* ARRIVAL AT A FRAME (CURSOR = 1 ON ITS FIRST CONNECTION AND
036600* VER-SLOT = 1) THE NODE'S OWN VISIT LOGIC RUNS ONCE; AFTER THAT
036700* THE FRAME JUST ITERATES ITS CONNECTIONS.
036800*-----------------------------------------------------------------
036900 P2-100-WALK-ONE-STEP.
037000     EVALUATE TRUE
037100        WHEN EXTERNAL-ARTIFACT(WK-C2-NODE(WK-C2-DEPTH))
037200           PERFORM P2-200-STEP-EXTERNAL-NODE
037300        WHEN OTHER
037400           PERFORM P2-300-STEP-INTERNAL-NODE
037500     END-EVALUATE.
037600
037700*-----------------------------------------------------------------
037800* EXTERNAL NODE - STOP IF ALREADY VISITED, ELSE RECURSE INTO
037900* EVERY PARENT AT THE SAME TIER/ROOT, THIS NODE AS THE NEW DIRECT.
038000*-----------------------------------------------------------------
038100 P2-200-STEP-EXTERNAL-NODE.
038200     PERFORM P2-900-CHECK-VISITED.
038300     IF WK-C2-NODE-ALREADY-VISITED
038400        PERFORM P2-800-POP-FRAME
038500        GO TO P2-200-STEP-EXTERNAL-NODE-EX
038600     END-IF.
038700
038800     IF WK-C2-CURSOR(WK-C2-DEPTH) = 1
038900        PERFORM P2-910-BUILD-NEWV
039000     END-IF.
039100
039200     IF WK-C2-CURSOR(WK-C2-DEPTH) >
039300           VER-PARENT-COUNT(WK-C2-NODE(WK-C2-DEPTH), 1)
039400        PERFORM P2-800-POP-FRAME
039500        GO TO P2-200-STEP-EXTERNAL-NODE-EX
039600     END-IF.
039700
039800     MOVE WK-C2-TIER(WK-C2-DEPTH)     TO WK-Y-PUSH-TIER.
039900     MOVE WK-C2-ROOT(WK-C2-DEPTH)     TO WK-Y-PUSH-ROOT.
040000     MOVE ARTIFACT-KEY(WK-C2-NODE(WK-C2-DEPTH))
040100                                      TO WK-Y-PUSH-DIRECT.
040200     PERFORM P2-920-PUSH-PARENT-FRAME.
040300 P2-200-STEP-EXTERNAL-NODE-EX.
040400     EXIT.
040500
040600*-----------------------------------------------------------------
040700* INTERNAL NODE - ONLY PROCEEDS IF DIRECT IS A TRACKED CHILD OF
040800* THIS ARTIFACT'S MOST-RECENT VERSION.  RECORDS THE UPGRADE ENTRY
040900* (EXTERNAL-UPGRADE-DIRECT AT TIER 0, INTERNAL-UPGRADE AT TIER >
041000* 0), RAISES THE TIER, THEN WALKS EVERY VERSION'S PARENTS AT
041100* TIER+1 (OR TIER, IF THE PARENT IS ONE OF THIS ARTIFACT'S OWN
041200* CYCLE-TABLE ENTRIES).
041300*-----------------------------------------------------------------
041400 P2-300-STEP-INTERNAL-NODE.
041500     IF WK-C2-CURSOR(WK-C2-DEPTH) = 1 AND
041600           WK-C2-VER-SLOT(WK-C2-DEPTH) = 1
041700        PERFORM P2-400-CHECK-DIRECT-IS-CHILD
041800        IF NOT WK-C2-NODE-ALREADY-VISITED
041900           PERFORM P2-800-POP-FRAME
042000           GO TO P2-300-STEP-INTERNAL-NODE-EX
042100        END-IF
042200        PERFORM P2-500-RECORD-UPGRADE-ENTRY
042300        PERFORM P2-600-RAISE-TIER
042400        PERFORM P2-900-CHECK-VISITED
042500        PERFORM P2-910-BUILD-NEWV
042600        IF WK-C2-NODE-ALREADY-VISITED
042700           PERFORM P2-800-POP-FRAME
042800           GO TO P2-300-STEP-INTERNAL-NODE-EX
042900        END-IF
043000     END-IF.
043100
043200     IF WK-C2-CURSOR(WK-C2-DEPTH) >
043300           VER-PARENT-COUNT(WK-C2-NODE(WK-C2-DEPTH),
043400              WK-C2-VER-SLOT(WK-C2-DEPTH))
043500        IF WK-C2-VER-SLOT(WK-C2-DEPTH) <
043600              VERSION-COUNT(WK-C2-NODE(WK-C2-DEPTH))
043700           ADD 1 TO WK-C2-VER-SLOT(WK-C2-DEPTH)
043800           MOVE 1 TO WK-C2-CURSOR(WK-C2-DEPTH)
043900        ELSE
044000           PERFORM P2-800-POP-FRAME
044100        END-IF
044200        GO TO P2-300-STEP-INTERNAL-NODE-EX
044300     END-IF.
044400
044500     PERFORM P2-700-NEXT-TIER-FOR-PARENT.
044600     MOVE WK-Y-BEST-SLOT              TO WK-Y-PUSH-TIER.
044700     MOVE WK-C2-ROOT(WK-C2-DEPTH)     TO WK-Y-PUSH-ROOT.
044800     MOVE ARTIFACT-KEY(WK-C2-NODE(WK-C2-DEPTH))
044900                                      TO WK-Y-PUSH-DIRECT.
045000     PERFORM P2-920-PUSH-PARENT-FRAME.
045100 P2-300-STEP-INTERNAL-NODE-EX.
045200     EXIT.
045300
045400*-----------------------------------------------------------------
045500* DIRECT MUST BE A TRACKED CHILD OF THE CURRENT ARTIFACT'S MOST-
045600* RECENT VERSION.  WK-C2-NODE-ALREADY-VISITED IS BORROWED HERE AS
045700* A PLAIN "YES/NO" FLAG - "Y" MEANS "DIRECT IS A CHILD, PROCEED".
045800*-----------------------------------------------------------------
045900 P2-400-CHECK-DIRECT-IS-CHILD.
046000     MOVE WK-C2-NODE(WK-C2-DEPTH) TO WK-Y-START-INDEX.
046100     PERFORM P1-200-FIND-BEST-VERSION-SLOT.
046200     MOVE "N" TO WK-C2-ALREADY-VISITED.
046300     MOVE 1 TO WK-Y-SCAN-SUB.
046400     PERFORM P2-410-CHECK-ONE-CHILD
046500        UNTIL WK-Y-SCAN-SUB >
046600                 VER-CHILD-COUNT(WK-C2-NODE(WK-C2-DEPTH),
046700                    WK-Y-BEST-SLOT)
046800           OR WK-C2-NODE-ALREADY-VISITED.
046900
047000 P2-410-CHECK-ONE-CHILD.
047100     IF CHILD-TABLE(WK-C2-NODE(WK-C2-DEPTH), WK-Y-BEST-SLOT,
047200           WK-Y-SCAN-SUB) = WK-C2-DIRECT(WK-C2-DEPTH)
047300        MOVE "Y" TO WK-C2-ALREADY-VISITED
047400     ELSE
047500        ADD 1 TO WK-Y-SCAN-SUB
047600     END-IF.
047700
047800 P2-500-RECORD-UPGRADE-ENTRY.
047900     IF WK-C2-TIER(WK-C2-DEPTH) = 0
048000        PERFORM P2-510-ADD-EXTERNAL-UPGRADE
048100     ELSE
048200        PERFORM P2-520-ADD-INTERNAL-UPGRADE
048300     END-IF.
048400
048500 P2-510-ADD-EXTERNAL-UPGRADE.
048600     MOVE ZERO TO WK-Y-CANDIDATE-SLOT.
048700     PERFORM P2-511-FIND-EXISTING-DIRECT
048800        VARYING WK-Y-BEST-SLOT FROM 1 BY 1
048900        UNTIL WK-Y-BEST-SLOT >
049000                 EXTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH))
049100           OR WK-Y-CANDIDATE-SLOT > 0.
049200     IF WK-Y-CANDIDATE-SLOT = 0
049300        IF EXTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH)) <
049400              WK-T-MAX-UPGRADE
049500           ADD 1 TO EXTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH))
049600           MOVE EXTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH))
049700                               TO WK-Y-CANDIDATE-SLOT
049800           MOVE WK-C2-DIRECT(WK-C2-DEPTH) TO
049900                 EXTERNAL-UPGRADE-DIRECT(WK-C2-NODE(WK-C2-DEPTH),
050000                    WK-Y-CANDIDATE-SLOT)
050100           MOVE ZERO TO
050200                 EXTERNAL-UPGRADE-ROOT-COUNT(
050300                    WK-C2-NODE(WK-C2-DEPTH), WK-Y-CANDIDATE-SLOT)
050400        ELSE
050500           GO TO P2-510-ADD-EXTERNAL-UPGRADE-EX
050600        END-IF
050700     END-IF.
050800     PERFORM P2-512-ADD-ROOT-IF-NEW.
050900 P2-510-ADD-EXTERNAL-UPGRADE-EX.
051000     EXIT.
051100
051200 P2-511-FIND-EXISTING-DIRECT.
051300     IF EXTERNAL-UPGRADE-DIRECT(WK-C2-NODE(WK-C2-DEPTH),
051400           WK-Y-BEST-SLOT) = WK-C2-DIRECT(WK-C2-DEPTH)
051500        MOVE WK-Y-BEST-SLOT TO WK-Y-CANDIDATE-SLOT
051600     END-IF.
051700
051800 P2-512-ADD-ROOT-IF-NEW.
051900     MOVE ZERO TO WK-Y-SCAN-SUB.
052000     PERFORM P2-513-CHECK-ONE-ROOT
052100        VARYING WK-Y-FOUND-AT FROM 1 BY 1
052200        UNTIL WK-Y-FOUND-AT >
052300                 EXTERNAL-UPGRADE-ROOT-COUNT(
052400                    WK-C2-NODE(WK-C2-DEPTH), WK-Y-CANDIDATE-SLOT)
052500           OR WK-Y-SCAN-SUB > 0.
052600     IF WK-Y-SCAN-SUB = 0
052700        IF EXTERNAL-UPGRADE-ROOT-COUNT(
052800              WK-C2-NODE(WK-C2-DEPTH), WK-Y-CANDIDATE-SLOT)
052900              < WK-T-MAX-ROOTS
053000           ADD 1 TO EXTERNAL-UPGRADE-ROOT-COUNT(
053100                 WK-C2-NODE(WK-C2-DEPTH), WK-Y-CANDIDATE-SLOT)
053200           MOVE WK-C2-ROOT(WK-C2-DEPTH) TO
053300                 EXTERNAL-UPGRADE-ROOTS(WK-C2-NODE(WK-C2-DEPTH),
053400                    WK-Y-CANDIDATE-SLOT,
053500                    EXTERNAL-UPGRADE-ROOT-COUNT(
053600                       WK-C2-NODE(WK-C2-DEPTH),
053700                       WK-Y-CANDIDATE-SLOT))
053800        END-IF
053900     END-IF.
054000
054100 P2-513-CHECK-ONE-ROOT.
054200     IF EXTERNAL-UPGRADE-ROOTS(WK-C2-NODE(WK-C2-DEPTH),
054300           WK-Y-CANDIDATE-SLOT, WK-Y-FOUND-AT)
054400           = WK-C2-ROOT(WK-C2-DEPTH)
054500        MOVE 1 TO WK-Y-SCAN-SUB
054600     END-IF.
054700
054800 P2-520-ADD-INTERNAL-UPGRADE.
054900     MOVE ZERO TO WK-Y-CANDIDATE-SLOT.
055000     PERFORM P2-521-CHECK-ONE-EXISTING
055100        VARYING WK-Y-BEST-SLOT FROM 1 BY 1
055200        UNTIL WK-Y-BEST-SLOT >
055300                 INTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH))
055400           OR WK-Y-CANDIDATE-SLOT > 0.
055500     IF WK-Y-CANDIDATE-SLOT = 0
055600        IF INTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH)) <
055700              WK-T-MAX-UPGRADE
055800           ADD 1 TO INTERNAL-UPGRADE-COUNT(WK-C2-NODE(WK-C2-DEPTH))
055900           MOVE WK-C2-DIRECT(WK-C2-DEPTH) TO
056000                 INTERNAL-UPGRADE-TABLE(WK-C2-NODE(WK-C2-DEPTH),
056100                    INTERNAL-UPGRADE-COUNT(
056200                       WK-C2-NODE(WK-C2-DEPTH)))
056300        END-IF
056400     END-IF.
056500
056600 P2-521-CHECK-ONE-EXISTING.
056700     IF INTERNAL-UPGRADE-TABLE(WK-C2-NODE(WK-C2-DEPTH),
056800           WK-Y-BEST-SLOT) = WK-C2-DIRECT(WK-C2-DEPTH)
056900        MOVE WK-Y-BEST-SLOT TO WK-Y-CANDIDATE-SLOT
057000     END-IF.
057100
057200*-----------------------------------------------------------------
057300* TIERS ONLY INCREASE, NEVER DECREASE.
057400*-----------------------------------------------------------------
057500 P2-600-RAISE-TIER.
057600     IF WK-C2-TIER(WK-C2-DEPTH) >
057700           ARTIFACT-TIER(WK-C2-NODE(WK-C2-DEPTH))
057800        MOVE WK-C2-TIER(WK-C2-DEPTH) TO
057900              ARTIFACT-TIER(WK-C2-NODE(WK-C2-DEPTH))
058000        IF WK-C2-TIER(WK-C2-DEPTH) > WK-C2-TIER-HIGH-WATER
058100           MOVE WK-C2-TIER(WK-C2-DEPTH) TO WK-C2-TIER-HIGH-WATER
058200        END-IF
058300     END-IF.
058400     ADD 1 TO WK-C2-ROWS-WRITTEN.
058500
058600*-----------------------------------------------------------------
058700* NEXT TIER FOR THE PARENT ABOUT TO BE PUSHED - STAYS AT THE SAME
058800* TIER IF THE PARENT'S NAME IS ONE OF THIS ARTIFACT'S CYCLE-TABLE
058900* ENTRIES, OTHERWISE BUMPS BY ONE.  RESULT LEFT IN WK-Y-BEST-SLOT
059000* (BORROWED AS A SCRATCH TIER VALUE, NOT A TABLE SUBSCRIPT HERE).
059100*-----------------------------------------------------------------
059200 P2-700-NEXT-TIER-FOR-PARENT.
059300     MOVE ZERO TO WK-Y-CANDIDATE-SLOT.
059400     MOVE 1 TO WK-Y-SCAN-SUB.
059500     PERFORM P2-710-CHECK-ONE-CYCLE-NAME
059600        UNTIL WK-Y-SCAN-SUB >
059700                 CYCLE-COUNT(WK-C2-NODE(WK-C2-DEPTH))
059800           OR WK-Y-CANDIDATE-SLOT > 0.
059900     IF WK-Y-CANDIDATE-SLOT > 0
060000        MOVE WK-C2-TIER(WK-C2-DEPTH) TO WK-Y-BEST-SLOT
060100     ELSE
060200        COMPUTE WK-Y-BEST-SLOT = WK-C2-TIER(WK-C2-DEPTH) + 1
060300     END-IF.
060400
060500 P2-710-CHECK-ONE-CYCLE-NAME.
060600     PERFORM P1-500-RESOLVE-PARENT-NO-CREATE-DUMMY.
060700     IF CYCLE-TABLE(WK-C2-NODE(WK-C2-DEPTH), WK-Y-SCAN-SUB) =
060800           ARTIFACT-NAME(WK-Y-PIDX)
060900        MOVE 1 TO WK-Y-CANDIDATE-SLOT
061000     ELSE
061100        ADD 1 TO WK-Y-SCAN-SUB
061200     END-IF.
061300
061400*-----------------------------------------------------------------
061500* THE PARENT ABOUT TO BE PUSHED IS THE ONE THE CURRENT CURSOR
061600* POINTS AT - RESOLVE ITS INDEX (WITHOUT CREATING) ONCE SO BOTH
061700* THE CYCLE-NAME CHECK ABOVE AND THE PUSH BELOW USE THE SAME ROW.
061800*-----------------------------------------------------------------
061900 P1-500-RESOLVE-PARENT-NO-CREATE-DUMMY.
062000     MOVE ZERO TO WK-Y-PIDX.
062100     MOVE 1 TO WK-Y-FOUND-AT.
062200     PERFORM P1-505-COMPARE-ONE-ROW-DUMMY
062300        UNTIL WK-Y-FOUND-AT > WK-T-ARTIFACT-COUNT
062400           OR WK-Y-PIDX > 0.
062500
062600 P1-505-COMPARE-ONE-ROW-DUMMY.
062700     IF ARTIFACT-KEY(WK-Y-FOUND-AT) =
062800           PARENT-TABLE(WK-C2-NODE(WK-C2-DEPTH),
062900              WK-C2-VER-SLOT(WK-C2-DEPTH),
063000              WK-C2-CURSOR(WK-C2-DEPTH))
063100        MOVE WK-Y-FOUND-AT TO WK-Y-PIDX
063200     ELSE
063300        IF ARTIFACT-NAME(WK-Y-FOUND-AT) =
063400              PARENT-TABLE(WK-C2-NODE(WK-C2-DEPTH),
063500                 WK-C2-VER-SLOT(WK-C2-DEPTH),
063600                 WK-C2-CURSOR(WK-C2-DEPTH))
063700           MOVE WK-Y-FOUND-AT TO WK-Y-PIDX
063800        ELSE
063900           ADD 1 TO WK-Y-FOUND-AT
064000        END-IF
064100     END-IF.
064200
064300*-----------------------------------------------------------------
064400* PUSH A NEW FRAME FOR THE PARENT THE CURRENT CURSOR POINTS AT,
064500* THEN ADVANCE THE CURRENT FRAME'S CURSOR SO WHEN WE POP BACK TO
064600* IT WE MOVE ON TO THE NEXT PARENT.  TIER, ROOT AND DIRECT FOR
064700* THE NEW FRAME ARE PICKED UP FROM WK-Y-PUSH-FRAME-ARGS, LOADED
064800* BY THE CALLER JUST BEFORE THE PERFORM.
064900*-----------------------------------------------------------------
065000 P2-920-PUSH-PARENT-FRAME.
065100     PERFORM P1-500-RESOLVE-PARENT-NO-CREATE-DUMMY.
065200     ADD 1 TO WK-C2-CURSOR(WK-C2-DEPTH).
065300     IF WK-Y-PIDX = 0 OR WK-C2-DEPTH >= WK-Y-MAX-DEPTH
065400        GO TO P2-920-PUSH-PARENT-FRAME-EX
065500     END-IF.
065600     ADD 1 TO WK-C2-DEPTH.
065700     MOVE WK-Y-PIDX       TO WK-C2-NODE(WK-C2-DEPTH).
065800     MOVE WK-Y-PUSH-TIER  TO WK-C2-TIER(WK-C2-DEPTH).
065900     MOVE WK-Y-PUSH-ROOT  TO WK-C2-ROOT(WK-C2-DEPTH).
066000     MOVE WK-Y-PUSH-DIRECT TO WK-C2-DIRECT(WK-C2-DEPTH).
066100     MOVE 1               TO WK-C2-VER-SLOT(WK-C2-DEPTH).
066200     MOVE 1               TO WK-C2-CURSOR(WK-C2-DEPTH).
066300     MOVE WK-C2-NEWV-COUNT TO
066400           WK-C2-VISITED-COUNT(WK-C2-DEPTH - 1).
066500     PERFORM P2-930-COPY-NEWV-INTO-CHILD.
066600 P2-920-PUSH-PARENT-FRAME-EX.
066700     EXIT.
066800
066900 P2-930-COPY-NEWV-INTO-CHILD.
067000     MOVE WK-C2-NEWV-COUNT TO WK-C2-VISITED-COUNT(WK-C2-DEPTH).
067100     MOVE 1 TO WK-Y-SCAN-SUB.
067200     PERFORM P2-931-COPY-ONE-NAME
067300        UNTIL WK-Y-SCAN-SUB > WK-C2-NEWV-COUNT.
067400
067500 P2-931-COPY-ONE-NAME.
067600     MOVE WK-C2-NEWV-NAME(WK-Y-SCAN-SUB) TO
067700           WK-C2-VISITED-NAME(WK-C2-DEPTH, WK-Y-SCAN-SUB).
067800     ADD 1 TO WK-Y-SCAN-SUB.
067900
068000 P2-800-POP-FRAME.
068100     SUBTRACT 1 FROM WK-C2-DEPTH.
068200
068300*-----------------------------------------------------------------
068400* IS THIS NODE'S OWN NAME ALREADY IN THE INCOMING VISITED LIST?
068500*-----------------------------------------------------------------
068600 P2-900-CHECK-VISITED.
068700     MOVE "N" TO WK-C2-ALREADY-VISITED.
068800     MOVE 1 TO WK-Y-SCAN-SUB.
068900     PERFORM P2-901-CHECK-ONE-VISITED
069000        UNTIL WK-Y-SCAN-SUB > WK-C2-VISITED-COUNT(WK-C2-DEPTH)
069100           OR WK-C2-NODE-ALREADY-VISITED.
069200
069300 P2-901-CHECK-ONE-VISITED.
069400     IF WK-C2-VISITED-NAME(WK-C2-DEPTH, WK-Y-SCAN-SUB) =
069500           ARTIFACT-NAME(WK-C2-NODE(WK-C2-DEPTH))
069600        SET WK-C2-NODE-ALREADY-VISITED TO TRUE
069700     ELSE
069800        ADD 1 TO WK-Y-SCAN-SUB
069900     END-IF.
070000
070100*-----------------------------------------------------------------
070200* NEWV = THE INCOMING VISITED LIST PLUS THIS NODE'S OWN NAME -
070300* COMPUTED ONCE PER FRAME, HANDED DOWN TO EVERY CHILD PUSHED.
070400*-----------------------------------------------------------------
070500 P2-910-BUILD-NEWV.
070600     MOVE WK-C2-VISITED-COUNT(WK-C2-DEPTH) TO WK-C2-NEWV-COUNT.
070700     MOVE 1 TO WK-Y-SCAN-SUB.
070800     PERFORM P2-911-COPY-ONE-OLD
070900        UNTIL WK-Y-SCAN-SUB > WK-C2-VISITED-COUNT(WK-C2-DEPTH).
071000     IF WK-C2-NEWV-COUNT < 51
071100        ADD 1 TO WK-C2-NEWV-COUNT
071200        MOVE ARTIFACT-NAME(WK-C2-NODE(WK-C2-DEPTH)) TO
071300              WK-C2-NEWV-NAME(WK-C2-NEWV-COUNT)
071400     END-IF.
071500
071600 P2-911-COPY-ONE-OLD.
071700     MOVE WK-C2-VISITED-NAME(WK-C2-DEPTH, WK-Y-SCAN-SUB) TO
071800           WK-C2-NEWV-NAME(WK-Y-SCAN-SUB).
071900     ADD 1 TO WK-Y-SCAN-SUB.
072000*-----------------------------------------------------------------
072100*************** END OF PROGRAM SOURCE - ARIATIER ***************
072200*-----------------------------------------------------------------
