000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIRMVT0.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   12 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - READS THE "MVN DEPENDENCY:TREE"
001000*               STYLE TEXT DUMP AND TURNS ITS INDENTATION INTO
001100*               PARENT-CHILD DEPENDENCY PAIRS.  EACH LINE'S DEPTH
001200*               IS THE COUNT OF LEADING INDENT UNITS (EACH UNIT
001300*               IS THE TREE-ART PREFIX "|  ", "   ", "+- " OR
001400*               "\- ").  THE PROGRAM KEEPS A STACK OF "LAST SEEN
001500*               COORDINATE AT DEPTH N" SO EVERY LINE'S PARENT IS
001600*               THE MOST RECENT LINE AT ONE SHALLOWER DEPTH - A
001700*               RULE A RECURSIVE DESCENT WOULD HANDLE FOR FREE, BUT
001800*               THIS SHOP DOES NOT RUN RECURSIVE COBOL, SO THE
001900*               STACK IS AN EXPLICIT TABLE.  THE FOUR-PART
002000*               GROUP:ARTIFACT:PACKAGING:VERSION COORDINATE ON
002100*               EACH LINE IS REFORMATTED TO GROUP:ARTIFACT:VERSION
002200*               BEFORE IT IS ADDED TO THE PAIR TABLE.
002300*-----------------------------------------------------------------
002400* HISTORY OF MODIFICATION:
002500*-----------------------------------------------------------------
002600* ARD004 TMPRSK 12/03/1991 - INITIAL VERSION.
002700* ARD020 TMPRSK 03/02/1993 - SWITCH FROM A FIXED 4-DEEP NEST OF
002800*                            IFS TO THE STACK TABLE BELOW - THE
002900*                            PORTFOLIO IS NOW DEEPER THAN 4
003000*                            LEVELS IN SEVERAL MODULES.
003100* ARD030 TMPLWK 19/11/1996 - DROP THE PACKAGING FIELD ON REFORMAT
003200*                            - IT IS NOT CARRIED ANYWHERE ELSE IN
003300*                            THE GRAPH AND WAS CONFUSING THE
003400*                            ARTIFACT-KEY LOOKUP IN ARIARSLV.
003500* ARD040 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
003600*                            IN THIS PROGRAM, CLEARED AS-IS.
003700* ARD048 TMPNGW 14/07/2003 - ROOT LINE (DEPTH 0) NO LONGER
003800*                            EMITTED AS A PAIR WITH ITSELF - WAS
003900*                            INFLATING THE DEPENDENCY COUNT ON
004000*                            THE SUMMARY REPORT BY ONE PER MODULE.
004100* ARD058 TMPNGW 25/07/2003 - COORDINATE REFORMAT STRING NO LONGER
004200*                            CALLS THE TRIM INTRINSIC - GROUP,
004300*                            ARTIFACT AND VERSION NEVER CARRY AN
004400*                            EMBEDDED BLANK, SO DELIMITED BY SPACE
004500*                            DOES THE SAME JOB THE STANDARDS
004600*                            REVIEW IS HAPPY WITH.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS ARIRMVT0-TRACE-SWITCH
005300                        ON STATUS IS ARIRMVT0-TRACE-ON
005400                        OFF STATUS IS ARIRMVT0-TRACE-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TREE-FILE ASSIGN TO DATABASE-MVNTREE
005800        ORGANIZATION IS SEQUENTIAL
005900        FILE STATUS IS WK-C-FILE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  TREE-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 132 CHARACTERS.
006600 01  TREE-FILE-RECORD               PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                      PIC X(24) VALUE
007000     "** PROGRAM ARIRMVT0 **".
007100
007200     COPY ARCMWS.
007300
007400 01  WK-M-INPUT-LINE.
007500     05  WK-M-RAW-LINE            PIC X(132).
007600     05  WK-M-RAW-LINE-CHARS REDEFINES WK-M-RAW-LINE
007700                                  PIC X(01) OCCURS 132 TIMES.
007800
007900* STANDALONE SCAN CURSORS - 77-LEVEL, NOT PART OF ANY GROUP.
008000 77  WK-M-SCAN-POS                PIC S9(03) COMP VALUE ZERO.
008100 77  WK-M-COORD-START             PIC S9(03) COMP VALUE ZERO.
008200* EACH INDENT UNIT IS 3 CHARACTERS - "|  ", "   ", "+- " OR
008300* "\- " - THE DEPTH IS HOW MANY SUCH UNITS PRECEDE THE FIRST
008400* "-" OR LETTER THAT IS NOT PART OF THE TREE ART.
008500 01  WK-M-DEPTH-WORK.
008600     05  WK-M-CURRENT-DEPTH       PIC S9(03) COMP VALUE ZERO.
008700     05  WK-M-SCAN-UNIT           PIC S9(03) COMP VALUE ZERO.
008800     05  FILLER                   PIC X(12).
008900
009000* STACK OF "LAST COORDINATE SEEN AT THIS DEPTH" - REPLACES THE
009100* RECURSIVE DESCENT THE ORIGINAL TREE WALKER USED.
009200 01  WK-M-DEPTH-STACK.
009300     05  WK-M-STACK-ENTRY OCCURS 50 TIMES
009400                                  PIC X(80).
009500 01  WK-M-DEPTH-STACK-FLAT REDEFINES WK-M-DEPTH-STACK
009600                                  PIC X(4000).
009700
009800 01  WK-M-COORD-WORK.
009900     05  WK-M-RAW-COORD           PIC X(80).
010000     05  WK-M-REFORMATTED-COORD   PIC X(80).
010100     05  WK-M-GROUP-PART          PIC X(80).
010200     05  WK-M-ARTIFACT-PART       PIC X(80).
010300     05  WK-M-VERSION-PART        PIC X(30).
010400     05  WK-M-COLON-COUNT         PIC S9(02) COMP VALUE ZERO.
010500     05  WK-M-COLON-1             PIC S9(03) COMP VALUE ZERO.
010600     05  WK-M-COLON-2             PIC S9(03) COMP VALUE ZERO.
010700     05  WK-M-COLON-3             PIC S9(03) COMP VALUE ZERO.
010800     05  FILLER                   PIC X(06).
010900
011000 01  WK-M-TREE-ART-SWITCH        PIC X(01) VALUE "N".
011100     88  WK-M-UNIT-IS-TREE-ART           VALUE "Y".
011200     88  WK-M-UNIT-NOT-TREE-ART          VALUE "N".
011300
011400 LINKAGE SECTION.
011500 COPY ARDPAIR.
011600
011700 PROCEDURE DIVISION USING DEPENDENCY-PAIR-TABLE
011800                           WK-P-PAIR-COUNT.
011900*-----------------------------------------------------------------
012000 MAIN-MODULE.
012100*-----------------------------------------------------------------
012200     MOVE SPACES TO WK-M-DEPTH-STACK-FLAT.
012300     PERFORM A000-OPEN-TREE-FILE THRU A099-OPEN-TREE-EX.
012400     PERFORM B000-READ-TREE-FILE THRU B099-READ-TREE-EX.
012500     PERFORM X000-PROCESS-ONE-LINE
012600        UNTIL WK-C-END-OF-FILE.
012700     CLOSE TREE-FILE.
012800     GOBACK.
012900
013000 X000-PROCESS-ONE-LINE.
013100     PERFORM C000-COMPUTE-DEPTH THRU C099-COMPUTE-DEPTH-EX.
013200     PERFORM D000-EXTRACT-COORDINATE THRU D099-EXTRACT-EX.
013300     PERFORM E000-REFORMAT-COORDINATE THRU E099-REFORMAT-EX.
013400     PERFORM F000-EMIT-PAIR-IF-NOT-ROOT THRU F099-EMIT-EX.
013500     PERFORM G000-PUSH-ONTO-STACK THRU G099-PUSH-EX.
013600     PERFORM B000-READ-TREE-FILE THRU B099-READ-TREE-EX.
013700
013800 A000-OPEN-TREE-FILE.
013900     OPEN INPUT TREE-FILE.
014000     IF NOT WK-C-SUCCESSFUL
014100        DISPLAY "ARIRMVT0 - TREE FILE OPEN FAILED, STATUS "
014200                WK-C-FILE-STATUS
014300        MOVE "10" TO WK-C-FILE-STATUS
014400     END-IF.
014500 A099-OPEN-TREE-EX.
014600     EXIT.
014700
014800 B000-READ-TREE-FILE.
014900     READ TREE-FILE INTO WK-M-RAW-LINE
015000        AT END MOVE "10" TO WK-C-FILE-STATUS
015100     END-READ.
015200 B099-READ-TREE-EX.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600* C000 - COUNT 3-CHARACTER TREE-ART INDENT UNITS AT THE FRONT OF
015700* THE LINE.  A UNIT IS ONE OF "|  " "   " "+- " "\- ".  THE FIRST
015800* POSITION THAT DOES NOT MATCH ONE OF THOSE FOUR IS THE START OF
015900* THE COORDINATE TEXT.
016000*-----------------------------------------------------------------
016100 C000-COMPUTE-DEPTH.
016200     MOVE ZERO TO WK-M-CURRENT-DEPTH.
016300     MOVE 1 TO WK-M-SCAN-POS.
016400     PERFORM C010-SCAN-ONE-UNIT
016500        UNTIL WK-M-SCAN-POS > 120
016600           OR NOT WK-M-UNIT-IS-TREE-ART.
016700     MOVE WK-M-SCAN-POS TO WK-M-COORD-START.
016800 C099-COMPUTE-DEPTH-EX.
016900     EXIT.
017000
017100 C010-SCAN-ONE-UNIT.
017200     IF WK-M-RAW-LINE(WK-M-SCAN-POS:3) = "|  " OR
017300           WK-M-RAW-LINE(WK-M-SCAN-POS:3) = "   " OR
017400           WK-M-RAW-LINE(WK-M-SCAN-POS:3) = "+- " OR
017500           WK-M-RAW-LINE(WK-M-SCAN-POS:3) = "\- "
017600        SET WK-M-UNIT-IS-TREE-ART TO TRUE
017700        ADD 1 TO WK-M-CURRENT-DEPTH
017800        ADD 3 TO WK-M-SCAN-POS
017900     ELSE
018000        SET WK-M-UNIT-NOT-TREE-ART TO TRUE
018100     END-IF.
018200
018300 D000-EXTRACT-COORDINATE.
018400     MOVE SPACES TO WK-M-RAW-COORD.
018500     MOVE WK-M-RAW-LINE(WK-M-COORD-START: 132 -
018600           WK-M-COORD-START + 1) TO WK-M-RAW-COORD.
018700 D099-EXTRACT-EX.
018800     EXIT.
018900
019000*-----------------------------------------------------------------
019100* E000 - DROP THE PACKAGING FIELD: GROUP:ARTIFACT:PACKAGING:
019200* VERSION[:SCOPE] BECOMES GROUP:ARTIFACT:VERSION.
019300*-----------------------------------------------------------------
019400 E000-REFORMAT-COORDINATE.
019500     MOVE ZERO TO WK-M-COLON-COUNT WK-M-COLON-1 WK-M-COLON-2
019600           WK-M-COLON-3.
019700     MOVE 1 TO WK-M-SCAN-POS.
019800     PERFORM E010-FIND-COLONS
019900        UNTIL WK-M-SCAN-POS > 80 OR WK-M-COLON-COUNT >= 3.
020000     MOVE SPACES TO WK-M-GROUP-PART WK-M-ARTIFACT-PART
020100           WK-M-VERSION-PART.
020200     IF WK-M-COLON-1 > 0
020300        MOVE WK-M-RAW-COORD(1:WK-M-COLON-1 - 1)
020400                              TO WK-M-GROUP-PART
020500     END-IF.
020600     IF WK-M-COLON-2 > WK-M-COLON-1
020700        MOVE WK-M-RAW-COORD(WK-M-COLON-1 + 1:
020800              WK-M-COLON-2 - WK-M-COLON-1 - 1)
020900                              TO WK-M-ARTIFACT-PART
021000     END-IF.
021100     IF WK-M-COLON-3 > 0
021200        MOVE WK-M-RAW-COORD(WK-M-COLON-3 + 1: 80 -
021300              WK-M-COLON-3)  TO WK-M-VERSION-PART
021400     ELSE
021500        IF WK-M-COLON-2 > 0
021600           MOVE WK-M-RAW-COORD(WK-M-COLON-2 + 1: 80 -
021700                 WK-M-COLON-2) TO WK-M-VERSION-PART
021800        END-IF
021900     END-IF.
022000     STRING WK-M-GROUP-PART    DELIMITED BY SPACE
022100            ":"                 DELIMITED BY SIZE
022200            WK-M-ARTIFACT-PART DELIMITED BY SPACE
022300            ":"                 DELIMITED BY SIZE
022400            WK-M-VERSION-PART  DELIMITED BY SPACE
022500        INTO WK-M-REFORMATTED-COORD
022600     END-STRING.
022700 E099-REFORMAT-EX.
022800     EXIT.
022900
023000 E010-FIND-COLONS.
023100     IF WK-M-RAW-COORD(WK-M-SCAN-POS:1) = ":"
023200        ADD 1 TO WK-M-COLON-COUNT
023300        EVALUATE WK-M-COLON-COUNT
023400           WHEN 1 MOVE WK-M-SCAN-POS TO WK-M-COLON-1
023500           WHEN 2 MOVE WK-M-SCAN-POS TO WK-M-COLON-2
023600           WHEN 3 MOVE WK-M-SCAN-POS TO WK-M-COLON-3
023700        END-EVALUATE
023800     END-IF.
023900     ADD 1 TO WK-M-SCAN-POS.
024000
024100*-----------------------------------------------------------------
024200* F000 - A ROOT LINE (DEPTH 0) DESCRIBES THE MODULE ITSELF, NOT
024300* A DEPENDENCY - IT IS PUSHED ONTO THE STACK BUT NEVER EMITTED AS
024400* A PAIR.
024500*-----------------------------------------------------------------
024600 F000-EMIT-PAIR-IF-NOT-ROOT.
024700     IF WK-M-CURRENT-DEPTH = 0
024800        GO TO F099-EMIT-EX
024900     END-IF.
025000     IF WK-P-PAIR-COUNT >= WK-P-MAX-PAIRS
025100        DISPLAY "ARIRMVT0 - DEPENDENCY PAIR TABLE FULL"
025200        GO TO F099-EMIT-EX
025300     END-IF.
025400     ADD 1 TO WK-P-PAIR-COUNT.
025500     MOVE WK-M-STACK-ENTRY(WK-M-CURRENT-DEPTH)
025600                       TO DP-PARENT-COORD(WK-P-PAIR-COUNT).
025700     MOVE WK-M-REFORMATTED-COORD
025800                       TO DP-CHILD-COORD(WK-P-PAIR-COUNT).
025900 F099-EMIT-EX.
026000     EXIT.
026100
026200 G000-PUSH-ONTO-STACK.
026300     IF WK-M-CURRENT-DEPTH < 50
026400        MOVE WK-M-REFORMATTED-COORD TO
026500              WK-M-STACK-ENTRY(WK-M-CURRENT-DEPTH + 1)
026600     END-IF.
026700 G099-PUSH-EX.
026800     EXIT.
026900*-----------------------------------------------------------------
027000*************** END OF PROGRAM SOURCE - ARIRMVT0 ***************
027100*-----------------------------------------------------------------
