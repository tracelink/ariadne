000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIUCORD.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   06 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - COORDINATE UTILITIES.  SPLITS
001000*               AND REFORMATS A GROUP:ARTIFACT:VERSION STYLE
001100*               COORDINATE STRING FOR THE OTHER ARIADNE ROUTINES.
001200*               FOUR FUNCTIONS, SELECTED BY WK-C-CORD-FUNCTION -
001300*               N=NAME, V=VERSION, D=DISPLAY NAME, Z=NORMALIZE.
001400*-----------------------------------------------------------------
001500* HISTORY OF MODIFICATION:
001600*-----------------------------------------------------------------
001700* ARD001 TMPRSK 06/03/1991 - INITIAL VERSION - FUNCTIONS N AND V
001800*                            ONLY (NAME/VERSION SPLIT).
001900* ARD012 TMPRSK 14/08/1992 - ADD FUNCTION D, GETDISPLAYNAME, FOR
002000*                            THE TIER REPORT'S GROUP HEADER ROW.
002100* ARD025 TMPLWK 19/11/1996 - ADD FUNCTION Z, BEST-EFFORT
002200*                            NORMALIZATION, FOR THE NEW POM
002300*                            EXPLORER FEED - THOSE EXPORTS ARE
002400*                            NOT GUARANTEED TO BE CLEAN TRIPLES.
002500* ARD034 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002600*                            IN THIS PROGRAM, CLEARED AS-IS.
002700* ARD046 TMPNGW 14/07/2003 - CORRECT THE >3-COMPONENT CASE SO AN
002800*                            ARTIFACT ID THAT ITSELF CONTAINS A
002900*                            COLON (BAD UPSTREAM SPLIT) JOINS
003000*                            BACK TOGETHER INSTEAD OF TRUNCATING.
003100* ARD057 TMPNGW 25/07/2003 - REMOVED THE TWO INTRINSIC FUNCTION
003200*                            CALLS (UPPER-CASE, TRIM) THE LANGUAGE
003300*                            STANDARDS REVIEW FLAGGED - SINGLE-CHAR
003400*                            FOLD IS NOW MOVE PLUS INSPECT
003500*                            CONVERTING, AND EVERY TRIM IS EITHER A
003600*                            DELIMITED BY SPACE STRING CLAUSE OR A
003700*                            BACKWARD-SCAN TRIM LENGTH.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS ARIUCORD-TRACE-SWITCH
004400                        ON STATUS IS ARIUCORD-TRACE-ON
004500                        OFF STATUS IS ARIUCORD-TRACE-OFF.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  FILLER                      PIC X(24) VALUE
005000     "** PROGRAM ARIUCORD **".
005100
005200     COPY ARCMWS.
005300
005400* STANDALONE SCAN CURSORS - 77-LEVEL, NOT PART OF ANY GROUP.
005500 77  WK-B-LAST-COLON              PIC S9(03) COMP VALUE ZERO.
005600 77  WK-D-OUT-POS                 PIC S9(03) COMP VALUE ZERO.
005700* ---------------- NAME/VERSION SCAN WORK AREA -------------------
005800 01  WK-B-SCAN-WORK.
005900     05  WK-B-SCAN-TEXT          PIC X(80).
006000     05  WK-B-SCAN-CHARS REDEFINES WK-B-SCAN-TEXT
006100                                 PIC X(01) OCCURS 80 TIMES.
006200     05  WK-B-POS                PIC S9(03) COMP VALUE ZERO.
006300     05  WK-B-FIRST-COLON        PIC S9(03) COMP VALUE ZERO.
006400     05  WK-B-SECOND-COLON       PIC S9(03) COMP VALUE ZERO.
006500     05  FILLER                  PIC X(04).
006600
006700* ---------------- DISPLAY-NAME WORK AREA -------------------------
006800 01  WK-D-DISPLAY-WORK.
006900     05  WK-D-ARTIFACT-ID        PIC X(80).
007000     05  WK-D-ARTIFACT-ID-CHARS REDEFINES WK-D-ARTIFACT-ID
007100                                 PIC X(01) OCCURS 80 TIMES.
007200     05  WK-D-OUT                PIC X(80).
007300     05  WK-D-OUT-CHARS REDEFINES WK-D-OUT
007400                                 PIC X(01) OCCURS 80 TIMES.
007500     05  WK-D-IN-POS             PIC S9(03) COMP VALUE ZERO.
007600     05  WK-D-AT-WORD-START      PIC X(01) VALUE "Y".
007700         88  WK-D-IS-WORD-START          VALUE "Y".
007800     05  FILLER                  PIC X(06).
007900
008000* ---------------- NORMALIZE WORK AREA -----------------------------
008100 01  WK-E-NORMALIZE-WORK.
008200     05  WK-E-SOURCE             PIC X(80).
008300     05  WK-E-DELIM              PIC X(01).
008400     05  WK-E-COMPONENT-COUNT    PIC S9(02) COMP VALUE ZERO.
008500     05  WK-E-COMPONENT-TABLE OCCURS 10 TIMES
008600                                 PIC X(80).
008700     05  WK-E-MIDDLE-JOIN        PIC X(80).
008800     05  WK-E-TRIM-POS           PIC S9(03) COMP VALUE ZERO.
008900     05  WK-E-TRIM-HOLD          PIC X(80).
009000     05  FILLER                  PIC X(06).
009100
009200 LINKAGE SECTION.
009300 COPY ARLKCORD.
009400
009500 PROCEDURE DIVISION USING WK-C-CORD-RECORD.
009600*-----------------------------------------------------------------
009700 MAIN-MODULE.
009800*-----------------------------------------------------------------
009900     MOVE SPACE              TO WK-C-CORD-ERROR-CD.
010000     EVALUATE TRUE
010100        WHEN WK-C-CORD-GET-NAME
010200           PERFORM B000-GET-ARTIFACT-NAME
010300              THRU B099-GET-ARTIFACT-NAME-EX
010400        WHEN WK-C-CORD-GET-VERSION
010500           PERFORM C000-GET-VERSION
010600              THRU C099-GET-VERSION-EX
010700        WHEN WK-C-CORD-GET-DISPLAY
010800           PERFORM D000-GET-DISPLAY-NAME
010900              THRU D099-GET-DISPLAY-NAME-EX
011000        WHEN WK-C-CORD-NORMALIZE
011100           PERFORM E000-NORMALIZE-COORD
011200              THRU E999-NORMALIZE-COORD-EX
011300     END-EVALUATE.
011400     GOBACK.
011500
011600*-----------------------------------------------------------------
011700* GETARTIFACTNAME - SUBSTRING BEFORE THE LAST ":".
011800*-----------------------------------------------------------------
011900 B000-GET-ARTIFACT-NAME.
012000     MOVE SPACES              TO WK-B-SCAN-TEXT.
012100     MOVE WK-C-CORD-COORD     TO WK-B-SCAN-TEXT.
012200     MOVE 80                  TO WK-B-POS.
012300     MOVE 0                   TO WK-B-LAST-COLON.
012400     PERFORM B010-SCAN-BACK-FOR-COLON
012500        UNTIL WK-B-POS < 1 OR WK-B-LAST-COLON > 0.
012600     MOVE SPACES              TO WK-C-CORD-NAME.
012700     IF WK-B-LAST-COLON > 1
012800        MOVE WK-B-SCAN-TEXT(1:WK-B-LAST-COLON - 1)
012900                              TO WK-C-CORD-NAME
013000     ELSE
013100        MOVE WK-B-SCAN-TEXT   TO WK-C-CORD-NAME
013200     END-IF.
013300 B099-GET-ARTIFACT-NAME-EX.
013400     EXIT.
013500
013600 B010-SCAN-BACK-FOR-COLON.
013700     IF WK-B-SCAN-CHARS(WK-B-POS) = ":"
013800        MOVE WK-B-POS         TO WK-B-LAST-COLON
013900     ELSE
014000        SUBTRACT 1 FROM WK-B-POS
014100     END-IF.
014200
014300*-----------------------------------------------------------------
014400* GETVERSION - SUBSTRING AFTER THE LAST ":".
014500*-----------------------------------------------------------------
014600 C000-GET-VERSION.
014700     MOVE SPACES              TO WK-B-SCAN-TEXT.
014800     MOVE WK-C-CORD-COORD     TO WK-B-SCAN-TEXT.
014900     MOVE 80                  TO WK-B-POS.
015000     MOVE 0                   TO WK-B-LAST-COLON.
015100     PERFORM C010-SCAN-BACK-FOR-COLON
015200        UNTIL WK-B-POS < 1 OR WK-B-LAST-COLON > 0.
015300     MOVE SPACES              TO WK-C-CORD-VERSION.
015400     IF WK-B-LAST-COLON > 0 AND WK-B-LAST-COLON < 80
015500        MOVE WK-B-SCAN-TEXT(WK-B-LAST-COLON + 1: 80 -
015600           WK-B-LAST-COLON) TO WK-C-CORD-VERSION
015700     END-IF.
015800 C099-GET-VERSION-EX.
015900     EXIT.
016000
016100 C010-SCAN-BACK-FOR-COLON.
016200     IF WK-B-SCAN-CHARS(WK-B-POS) = ":"
016300        MOVE WK-B-POS         TO WK-B-LAST-COLON
016400     ELSE
016500        SUBTRACT 1 FROM WK-B-POS
016600     END-IF.
016700
016800*-----------------------------------------------------------------
016900* GETDISPLAYNAME - 2ND COLON FIELD, "-" SPLIT, CAP FIRST LETTERS.
017000*-----------------------------------------------------------------
017100 D000-GET-DISPLAY-NAME.
017200     MOVE SPACES              TO WK-B-SCAN-TEXT.
017300     MOVE WK-C-CORD-COORD     TO WK-B-SCAN-TEXT.
017400     MOVE 1                   TO WK-B-POS.
017500     MOVE 0                   TO WK-B-FIRST-COLON.
017600     MOVE 0                   TO WK-B-SECOND-COLON.
017700     PERFORM D010-SCAN-FWD-FOR-COLONS
017800        UNTIL WK-B-POS > 80 OR WK-B-SECOND-COLON > 0.
017900
018000     MOVE SPACES              TO WK-D-ARTIFACT-ID.
018100     IF WK-B-FIRST-COLON > 0
018200        IF WK-B-SECOND-COLON > 0
018300           MOVE WK-B-SCAN-TEXT(WK-B-FIRST-COLON + 1:
018400              WK-B-SECOND-COLON - WK-B-FIRST-COLON - 1)
018500                              TO WK-D-ARTIFACT-ID
018600        ELSE
018700           MOVE WK-B-SCAN-TEXT(WK-B-FIRST-COLON + 1: 80 -
018800              WK-B-FIRST-COLON) TO WK-D-ARTIFACT-ID
018900        END-IF
019000     END-IF.
019100
019200     MOVE SPACES              TO WK-D-OUT.
019300     MOVE 1                   TO WK-D-IN-POS.
019400     MOVE 1                   TO WK-D-OUT-POS.
019500     MOVE "Y"                 TO WK-D-AT-WORD-START.
019600     PERFORM D020-BUILD-DISPLAY-NAME
019700        UNTIL WK-D-IN-POS > 80.
019800     MOVE WK-D-OUT            TO WK-C-CORD-DISPLAY.
019900 D099-GET-DISPLAY-NAME-EX.
020000     EXIT.
020100
020200 D010-SCAN-FWD-FOR-COLONS.
020300     IF WK-B-SCAN-CHARS(WK-B-POS) = ":"
020400        IF WK-B-FIRST-COLON = 0
020500           MOVE WK-B-POS      TO WK-B-FIRST-COLON
020600        ELSE
020700           MOVE WK-B-POS      TO WK-B-SECOND-COLON
020800        END-IF
020900     END-IF.
021000     ADD 1 TO WK-B-POS.
021100
021200 D020-BUILD-DISPLAY-NAME.
021300     IF WK-D-ARTIFACT-ID-CHARS(WK-D-IN-POS) = "-"
021400        MOVE SPACE TO WK-D-OUT-CHARS(WK-D-OUT-POS)
021500        MOVE "Y"   TO WK-D-AT-WORD-START
021600        ADD 1 TO WK-D-OUT-POS
021700     ELSE
021800        IF WK-D-IS-WORD-START
021900           PERFORM D030-UPPER-CASE-ONE-CHAR
022000           MOVE "N" TO WK-D-AT-WORD-START
022100        ELSE
022200           MOVE WK-D-ARTIFACT-ID-CHARS(WK-D-IN-POS)
022300              TO WK-D-OUT-CHARS(WK-D-OUT-POS)
022400        END-IF
022500        ADD 1 TO WK-D-OUT-POS
022600     END-IF.
022700     ADD 1 TO WK-D-IN-POS.
022800
022900 D030-UPPER-CASE-ONE-CHAR.
023000     MOVE WK-D-ARTIFACT-ID-CHARS(WK-D-IN-POS)
023100        TO WK-D-OUT-CHARS(WK-D-OUT-POS).
023200     INSPECT WK-D-OUT-CHARS(WK-D-OUT-POS) CONVERTING
023300        "abcdefghijklmnopqrstuvwxyz" TO
023400        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023500
023600*-----------------------------------------------------------------
023700* BEST-EFFORT COORDINATE NORMALIZATION (POM EXPLORER READER ONLY).
023800*-----------------------------------------------------------------
023900 E000-NORMALIZE-COORD.
024000     MOVE WK-C-CORD-COORD     TO WK-E-SOURCE.
024100     MOVE ":"                 TO WK-E-DELIM.
024200     PERFORM F000-SPLIT-ON-DELIM.
024300
024400     IF WK-E-COMPONENT-COUNT = 1
024500        MOVE WK-C-CORD-COORD  TO WK-E-SOURCE
024600        MOVE SPACE            TO WK-E-DELIM
024700        PERFORM F000-SPLIT-ON-DELIM
024800        IF WK-E-COMPONENT-COUNT = 1
024900           SET WK-C-CORD-UNRECOVERABLE TO TRUE
025000           GO TO E999-NORMALIZE-COORD-EX
025100        END-IF
025200     END-IF.
025300
025400     EVALUATE WK-E-COMPONENT-COUNT
025500        WHEN 2
025600           PERFORM E100-FIX-TWO-COMPONENTS
025700        WHEN 3
025800           CONTINUE
025900        WHEN OTHER
026000           PERFORM E200-FIX-MORE-THAN-THREE
026100     END-EVALUATE.
026200
026300     MOVE WK-E-COMPONENT-TABLE(1) TO WK-C-CORD-NORM-GROUP.
026400     MOVE WK-E-COMPONENT-TABLE(2) TO WK-C-CORD-NORM-ARTI.
026500     MOVE WK-E-COMPONENT-TABLE(3) TO WK-C-CORD-NORM-VERS.
026600 E999-NORMALIZE-COORD-EX.
026700     EXIT.
026800
026900 E100-FIX-TWO-COMPONENTS.
027000     IF WK-E-COMPONENT-TABLE(2)(1:1) IS NUMERIC
027100        MOVE WK-E-COMPONENT-TABLE(2) TO WK-E-COMPONENT-TABLE(3)
027200        MOVE WK-E-COMPONENT-TABLE(1) TO WK-E-COMPONENT-TABLE(2)
027300     ELSE
027400        MOVE "null"                  TO WK-E-COMPONENT-TABLE(3)
027500     END-IF.
027600     MOVE 3 TO WK-E-COMPONENT-COUNT.
027700
027800 E200-FIX-MORE-THAN-THREE.
027900     MOVE WK-E-COMPONENT-TABLE(WK-E-COMPONENT-COUNT)
028000                                   TO WK-E-MIDDLE-JOIN.
028100* JOIN EVERY COMPONENT STRICTLY BETWEEN THE FIRST AND LAST BACK
028200* TOGETHER WITH ":" - HANDLES AN ARTIFACT ID THAT ITSELF HAPPENS
028300* TO CONTAIN A COLON AFTER A BAD UPSTREAM SPLIT.
028400     MOVE SPACES TO WK-E-MIDDLE-JOIN.
028500     MOVE 2 TO WK-B-POS.
028600     PERFORM E210-APPEND-MIDDLE-COMPONENT
028700        UNTIL WK-B-POS >= WK-E-COMPONENT-COUNT.
028800     MOVE WK-E-COMPONENT-TABLE(WK-E-COMPONENT-COUNT)
028900                                   TO WK-E-COMPONENT-TABLE(3).
029000     MOVE WK-E-MIDDLE-JOIN         TO WK-E-COMPONENT-TABLE(2).
029100     MOVE 3 TO WK-E-COMPONENT-COUNT.
029200
029300 E210-APPEND-MIDDLE-COMPONENT.
029400     IF WK-E-MIDDLE-JOIN = SPACES
029500        MOVE WK-E-COMPONENT-TABLE(WK-B-POS) TO WK-E-MIDDLE-JOIN
029600     ELSE
029700        STRING WK-E-MIDDLE-JOIN                DELIMITED BY SPACE
029800               ":"                              DELIMITED BY SIZE
029900               WK-E-COMPONENT-TABLE(WK-B-POS)    DELIMITED BY SPACE
030000           INTO WK-E-MIDDLE-JOIN
030100        END-STRING
030200     END-IF.
030300     ADD 1 TO WK-B-POS.
030400
030500*-----------------------------------------------------------------
030600* F000 - GENERIC SPLIT OF WK-E-SOURCE ON WK-E-DELIM INTO
030700* WK-E-COMPONENT-TABLE, TRIMMED, UP TO 10 PIECES.
030800*-----------------------------------------------------------------
030900 F000-SPLIT-ON-DELIM.
031000     MOVE ZERO TO WK-E-COMPONENT-COUNT.
031100     MOVE SPACES TO WK-E-COMPONENT-TABLE(1) WK-E-COMPONENT-TABLE(2)
031200           WK-E-COMPONENT-TABLE(3) WK-E-COMPONENT-TABLE(4)
031300           WK-E-COMPONENT-TABLE(5).
031400     MOVE 1 TO WK-E-COMPONENT-COUNT.
031500     UNSTRING WK-E-SOURCE DELIMITED BY WK-E-DELIM
031600        INTO WK-E-COMPONENT-TABLE(1)
031700             WK-E-COMPONENT-TABLE(2)
031800             WK-E-COMPONENT-TABLE(3)
031900             WK-E-COMPONENT-TABLE(4)
032000             WK-E-COMPONENT-TABLE(5)
032100        TALLYING IN WK-E-COMPONENT-COUNT
032200     END-UNSTRING.
032300     PERFORM F010-TRIM-COMPONENTS
032400        VARYING WK-B-POS FROM 1 BY 1
032500        UNTIL WK-B-POS > WK-E-COMPONENT-COUNT.
032600
032700* LEFT-JUSTIFY THE COMPONENT IN PLACE - UNSTRING CAN LEAVE A
032800* LEADING BLANK WHEN THE DELIMITER IS FOLLOWED BY A SPACE.
032900 F010-TRIM-COMPONENTS.
033000     MOVE 1 TO WK-E-TRIM-POS.
033100     PERFORM F011-SCAN-PAST-LEADING-SPACE
033200        UNTIL WK-E-TRIM-POS > 80
033300           OR WK-E-COMPONENT-TABLE(WK-B-POS)(WK-E-TRIM-POS:1)
033400              NOT = SPACE.
033500     IF WK-E-TRIM-POS > 1 AND WK-E-TRIM-POS <= 80
033600        MOVE SPACES TO WK-E-TRIM-HOLD
033700        MOVE WK-E-COMPONENT-TABLE(WK-B-POS)
033800                (WK-E-TRIM-POS:81 - WK-E-TRIM-POS)
033900           TO WK-E-TRIM-HOLD
034000        MOVE WK-E-TRIM-HOLD TO WK-E-COMPONENT-TABLE(WK-B-POS)
034100     END-IF.
034200
034300 F011-SCAN-PAST-LEADING-SPACE.
034400     ADD 1 TO WK-E-TRIM-POS.
034500*-----------------------------------------------------------------
034600*************** END OF PROGRAM SOURCE - ARIUCORD ***************
034700*-----------------------------------------------------------------
