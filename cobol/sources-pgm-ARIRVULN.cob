000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIRVULN.
000300 AUTHOR.         T. PRICE.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - READS THE VULNERABILITY SCAN
001000*               EXTRACT, A TWO-COLUMN COMMA-SEPARATED FILE OF
001100*               ARTIFACT-COORDINATE, FINDING-COUNT.  NO HEADER
001200*               LINE.  ROWS ARE HELD IN THE ORDER READ FOR
001300*               ARIAVULN TO RESOLVE AND ACCUMULATE AGAINST THE
001400*               ARTIFACT TABLE.
001500*-----------------------------------------------------------------
001600* HISTORY OF MODIFICATION:
001700*-----------------------------------------------------------------
001800* ARD013 TMPTWP 14/03/1991 - INITIAL VERSION.
001900* ARD023 TMPRSK 19/11/1996 - REJECT A ROW WHOSE FINDING-COUNT
002000*                            COLUMN IS NOT NUMERIC RATHER THAN
002100*                            ABENDING THE JOB - THE SCANNER
002200*                            VENDOR OCCASIONALLY EMITS "N/A".
002300* ARD031 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002400*                            IN THIS PROGRAM, CLEARED AS-IS.
002500* ARD060 TMPNGW 25/07/2003 - NON-NUMERIC CHECK AND THE MOVE TO THE
002600*                            COMP TABLE ENTRY NO LONGER CALL THE
002700*                            TRIM INTRINSIC - A NEW D100 PARAGRAPH
002800*                            LEFT-JUSTIFIES THE COUNT COLUMN BY
002900*                            BACKWARD SCAN FIRST, PER THE LANGUAGE
003000*                            STANDARDS REVIEW.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    UPSI-0 IS ARIRVULN-TRACE-SWITCH
003700                        ON STATUS IS ARIRVULN-TRACE-ON
003800                        OFF STATUS IS ARIRVULN-TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT VULN-FILE ASSIGN TO DATABASE-VULNSCAN
004200        ORGANIZATION IS SEQUENTIAL
004300        FILE STATUS IS WK-C-FILE-STATUS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  VULN-FILE
004800     LABEL RECORDS ARE STANDARD
004900     RECORD CONTAINS 90 CHARACTERS.
005000 01  VULN-FILE-RECORD                PIC X(90).
005100
005200 WORKING-STORAGE SECTION.
005300 01  FILLER                      PIC X(24) VALUE
005400     "** PROGRAM ARIRVULN **".
005500
005600     COPY ARCMWS.
005700
005800* STANDALONE SCAN/TRIM CURSORS - 77-LEVEL, NOT PART OF ANY GROUP.
005900 77  WK-V-SCAN-POS                PIC S9(03) COMP VALUE ZERO.
006000 77  WK-V-TRIM-LEN                PIC S9(03) COMP VALUE ZERO.
006100 01  WK-V-CSV-WORK.
006200     05  WK-V-RAW-LINE            PIC X(90).
006300     05  WK-V-RAW-LINE-CHARS REDEFINES WK-V-RAW-LINE
006400                                  PIC X(01) OCCURS 90 TIMES.
006500     05  WK-V-COORD-FIELD         PIC X(80).
006600     05  WK-V-COUNT-FIELD         PIC X(10).
006700     05  WK-V-COMMA-POS           PIC S9(03) COMP VALUE ZERO.
006800     05  WK-V-COUNT-TRIMMED       PIC X(10).
006900     05  FILLER                   PIC X(10).
007000
007100 01  WK-V-CSV-WORK-FLAT REDEFINES WK-V-CSV-WORK
007200                                  PIC X(202).
007300
007400 01  WK-V-ROW-COUNTERS.
007500     05  WK-V-ROWS-READ           PIC S9(07) COMP VALUE ZERO.
007600     05  WK-V-ROWS-REJECTED       PIC S9(05) COMP VALUE ZERO.
007700     05  FILLER                   PIC X(08).
007800
007900 LINKAGE SECTION.
008000 COPY ARVULN.
008100
008200 PROCEDURE DIVISION USING VULNERABILITY-FINDING-TABLE
008300                           WK-V-FINDING-COUNT.
008400*-----------------------------------------------------------------
008500 MAIN-MODULE.
008600*-----------------------------------------------------------------
008700     PERFORM A000-OPEN-VULN-FILE THRU A099-OPEN-VULN-EX.
008800     PERFORM B000-READ-VULN-FILE THRU B099-READ-VULN-EX.
008900     PERFORM X000-PROCESS-ONE-LINE
009000        UNTIL WK-C-END-OF-FILE.
009100     CLOSE VULN-FILE.
009200     GOBACK.
009300
009400 X000-PROCESS-ONE-LINE.
009500     PERFORM C000-SPLIT-CSV-LINE THRU C099-SPLIT-CSV-EX.
009600     PERFORM D000-STORE-FINDING-ROW THRU D099-STORE-EX.
009700     PERFORM B000-READ-VULN-FILE THRU B099-READ-VULN-EX.
009800
009900 A000-OPEN-VULN-FILE.
010000     OPEN INPUT VULN-FILE.
010100     IF NOT WK-C-SUCCESSFUL
010200        DISPLAY "ARIRVULN - VULN FILE OPEN FAILED, STATUS "
010300                WK-C-FILE-STATUS
010400        MOVE "10" TO WK-C-FILE-STATUS
010500     END-IF.
010600 A099-OPEN-VULN-EX.
010700     EXIT.
010800
010900 B000-READ-VULN-FILE.
011000     READ VULN-FILE INTO WK-V-RAW-LINE
011100        AT END MOVE "10" TO WK-C-FILE-STATUS
011200     END-READ.
011300     IF WK-C-SUCCESSFUL
011400        ADD 1 TO WK-V-ROWS-READ
011500     END-IF.
011600 B099-READ-VULN-EX.
011700     EXIT.
011800
011900 C000-SPLIT-CSV-LINE.
012000     MOVE ZERO TO WK-V-COMMA-POS.
012100     MOVE 1 TO WK-V-SCAN-POS.
012200     PERFORM C010-FIND-COMMA
012300        UNTIL WK-V-SCAN-POS > 90 OR WK-V-COMMA-POS > 0.
012400     MOVE SPACES TO WK-V-COORD-FIELD WK-V-COUNT-FIELD.
012500     IF WK-V-COMMA-POS > 0
012600        MOVE WK-V-RAW-LINE(1:WK-V-COMMA-POS - 1)
012700                              TO WK-V-COORD-FIELD
012800        MOVE WK-V-RAW-LINE(WK-V-COMMA-POS + 1: 90 -
012900              WK-V-COMMA-POS) TO WK-V-COUNT-FIELD
013000     END-IF.
013100 C099-SPLIT-CSV-EX.
013200     EXIT.
013300
013400 C010-FIND-COMMA.
013500     IF WK-V-RAW-LINE-CHARS(WK-V-SCAN-POS) = ","
013600        MOVE WK-V-SCAN-POS TO WK-V-COMMA-POS
013700     ELSE
013800        ADD 1 TO WK-V-SCAN-POS
013900     END-IF.
014000
014100*-----------------------------------------------------------------
014200* D000 - REJECT A BLANK COORDINATE OR A NON-NUMERIC COUNT RATHER
014300* THAN ABEND - THE SCANNER VENDOR'S EXPORT IS NOT ALWAYS CLEAN.
014400*-----------------------------------------------------------------
014500 D000-STORE-FINDING-ROW.
014600     IF WK-V-COORD-FIELD = SPACES
014700        ADD 1 TO WK-V-ROWS-REJECTED
014800        GO TO D099-STORE-EX
014900     END-IF.
015000     PERFORM D100-TRIM-COUNT-FIELD THRU D199-TRIM-COUNT-EX.
015100     IF WK-V-COUNT-TRIMMED IS NOT NUMERIC
015200        DISPLAY "ARIRVULN - NON-NUMERIC FINDING COUNT, ROW "
015300                WK-V-ROWS-READ " REJECTED - "
015400                WK-V-COORD-FIELD(1:40)
015500        ADD 1 TO WK-V-ROWS-REJECTED
015600        GO TO D099-STORE-EX
015700     END-IF.
015800     IF WK-V-FINDING-COUNT >= WK-V-MAX-FINDINGS
015900        DISPLAY "ARIRVULN - FINDING TABLE FULL"
016000        GO TO D099-STORE-EX
016100     END-IF.
016200     ADD 1 TO WK-V-FINDING-COUNT.
016300     MOVE WK-V-COORD-FIELD TO
016400           VF-ARTIFACT-COORD(WK-V-FINDING-COUNT).
016500     MOVE WK-V-COUNT-TRIMMED TO
016600           VF-FINDING-COUNT(WK-V-FINDING-COUNT).
016700 D099-STORE-EX.
016800     EXIT.
016900
017000*-----------------------------------------------------------------
017100* D100 - LEFT-JUSTIFIED, BLANK-STRIPPED COPY OF THE COUNT COLUMN
017200* SO THE NUMERIC TEST AND THE MOVE TO THE COMP TABLE ENTRY BOTH
017300* SEE A CLEAN VALUE - SCAN BACKWARD FROM BYTE 10 FOR THE TRIM LEN.
017400*-----------------------------------------------------------------
017500 D100-TRIM-COUNT-FIELD.
017600     MOVE 10 TO WK-V-TRIM-LEN.
017700     PERFORM D110-SCAN-BACKWARD
017800        UNTIL WK-V-TRIM-LEN < 1
017900           OR WK-V-COUNT-FIELD(WK-V-TRIM-LEN:1) NOT = SPACE.
018000     MOVE SPACES TO WK-V-COUNT-TRIMMED.
018100     IF WK-V-TRIM-LEN > 0
018200        MOVE WK-V-COUNT-FIELD(1:WK-V-TRIM-LEN) TO
018300              WK-V-COUNT-TRIMMED
018400     END-IF.
018500 D199-TRIM-COUNT-EX.
018600     EXIT.
018700
018800 D110-SCAN-BACKWARD.
018900     SUBTRACT 1 FROM WK-V-TRIM-LEN.
019000*-----------------------------------------------------------------
019100*************** END OF PROGRAM SOURCE - ARIRVULN ***************
019200*-----------------------------------------------------------------
