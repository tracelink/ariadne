000100*-----------------------------------------------------------------
000200* ARCMWS.CPYBK
000300* ARIADNE COMMON WORKING STORAGE - SHARED CONDITION NAMES,
000400* COUNTERS AND LITERALS USED BY EVERY PROGRAM IN THE ARIADNE
000500* DEPENDENCY/VULNERABILITY TIERING JOB.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* ARD001 TMPRSK 06/03/1991 - INITIAL VERSION, LIFTED FROM THE
001000*                            BANK-ACCOUNT LOOKUP COMMON BLOCK
001100*                            FOR USE BY THE NEW BATCH ANALYSIS
001200*                            JOB STREAM.
001300* ARD014 TMPLWK 19/11/1996 - ADD WK-A-TALLY COUNTERS, COMP, SO
001400*                            CONTROL TOTALS CAN BE ACCUMULATED
001500*                            ACROSS ALL CALLED ROUTINES.
001600* ARD029 TMPHSK 02/02/1999 - Y2K REMEDIATION - WK-A-RUN-CCYY
001700*                            WIDENED TO FOUR DIGITS THROUGHOUT.
001800* ARD041 TMPNGW 14/07/2003 - ADD WK-A-INTERNAL-FOUND SWITCH FOR
001900*                            THE INTERNAL-IDENTIFIER LOOKUP.
002000*-----------------------------------------------------------------
002100 01  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
002200     88  WK-C-SUCCESSFUL                   VALUE "00".
002300     88  WK-C-END-OF-FILE                   VALUE "10".
002400     88  WK-C-RECORD-NOT-FOUND              VALUE "23" "35".
002500     88  WK-C-DUPLICATE-KEY                 VALUE "22".
002600 01  WK-C-COMMON-FILLER          PIC X(24) VALUE
002700     "** ARCMWS COMMON AREA **".
002800
002900 01  WK-A-SWITCHES.
003000     05  WK-A-INTERNAL-FOUND     PIC X(01) VALUE "N".
003100         88  WK-A-IS-INTERNAL-ARTIFACT      VALUE "Y".
003200     05  WK-A-MORE-DATA          PIC X(01) VALUE "Y".
003300         88  WK-A-NO-MORE-DATA               VALUE "N".
003400     05  WK-A-VERSION-PRESENT    PIC X(01) VALUE "N".
003500         88  WK-A-HAS-VERSION               VALUE "Y".
003600     05  FILLER                  PIC X(05).
003700
003800 01  WK-A-TALLY-COUNTERS.
003900     05  WK-A-PAIR-COUNT         PIC S9(07) COMP VALUE ZERO.
004000     05  WK-A-VULN-COUNT         PIC S9(07) COMP VALUE ZERO.
004100     05  WK-A-ARTIFACT-COUNT     PIC S9(07) COMP VALUE ZERO.
004200     05  WK-A-ROW-WRITTEN-COUNT  PIC S9(07) COMP VALUE ZERO.
004300     05  WK-A-TIER-HIGH-WATER    PIC S9(03) COMP VALUE -1.
004400     05  FILLER                  PIC X(08).
004500
004600* ALTERNATE VIEW OF THE FOUR-DIGIT RUN YEAR - KEPT AS A COMP
004700* SUBSCRIPT VIEW SO IT CAN ALSO BE USED AS A TABLE INDEX WHEN
004800* THE RUN-DATE IS NEEDED FOR REPORT FOOTINGS.
004900 01  WK-A-RUN-DATE.
005000     05  WK-A-RUN-CCYY           PIC 9(04).
005100     05  WK-A-RUN-MM             PIC 9(02).
005200     05  WK-A-RUN-DD             PIC 9(02).
005300 01  WK-A-RUN-DATE-NUM REDEFINES WK-A-RUN-DATE
005400                                 PIC S9(08) COMP.
005500
005600 01  WK-A-COMMON-LITERALS.
005700     05  WK-A-LIT-YES            PIC X(01) VALUE "Y".
005800     05  WK-A-LIT-NO             PIC X(01) VALUE "N".
005900     05  WK-A-LIT-INTERNAL       PIC X(01) VALUE "I".
006000     05  WK-A-LIT-EXTERNAL       PIC X(01) VALUE "E".
006100     05  FILLER                  PIC X(10).
