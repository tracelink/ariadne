000100*-----------------------------------------------------------------
000200* ARVULN.CPYBK
000300* VULNERABILITY-FINDING RECORD AND ITS WORK TABLE.  ONE ENTRY
000400* PER (ARTIFACT-COORDINATE, FINDING-COUNT) PAIR READ BY ARIRVULN
000500* AND CONSUMED BY ARIAVULN IN INPUT ORDER.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* ARD003 TMPRSK 06/03/1991 - INITIAL VERSION.
001000* ARD044 TMPNGW 14/07/2003 - FINDING-COUNT CHANGED FROM PIC 9(05)
001100*                            TO SIGNED - SCANNER EXPORT ONE
001200*                            VENDOR SENT US HAD A STRAY MINUS
001300*                            SIGN ON A REMEDIATED-BUT-REOPENED
001400*                            ROW; FIELD IS SIGNED FOR SAFETY ONLY,
001500*                            NEGATIVE COUNTS ARE NOT EXPECTED.
001600* ARD045 TMPNGW 21/07/2003 - VF-FINDING-COUNT CHANGED FROM COMP-3
001700*                            TO COMP - IT IS AN ACCUMULATOR, NOT
001800*                            A MONEY FIELD, PER THE STANDARDS
001900*                            REVIEW.
002000*-----------------------------------------------------------------
002100 01  VULNERABILITY-FINDING.
002200     05  ARTIFACT-COORD           PIC X(80).
002300     05  FINDING-COUNT            PIC S9(05).
002400     05  FILLER                   PIC X(03).
002500
002600 01  WK-V-FINDING-TABLE-BOUNDS.
002700     05  WK-V-MAX-FINDINGS        PIC S9(05) COMP VALUE +500.
002800     05  FILLER                   PIC X(04).
002900
003000 01  VULNERABILITY-FINDING-TABLE.
003100     05  VULN-FINDING-ROW OCCURS 500 TIMES.
003200         10  VF-ARTIFACT-COORD    PIC X(80).
003300         10  VF-FINDING-COUNT     PIC S9(05) COMP.
003400 01  WK-V-FINDING-COUNT           PIC S9(05) COMP VALUE ZERO.
003500
003600* ALTERNATE VIEW OF THE FREE-FORM "COORD,COUNT" INPUT LINE USED
003700* BY ARIRVULN TO LOCATE THE COMMA DELIMITER ONE BYTE AT A TIME.
003800 01  WK-V-RAW-LINE.
003900     05  WK-V-RAW-LINE-TEXT       PIC X(90).
004000     05  WK-V-RAW-LINE-CHARS REDEFINES WK-V-RAW-LINE-TEXT
004100                             PIC X(01) OCCURS 90 TIMES.
