000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIDRV00.
000300 AUTHOR.         T. PRICE.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   06 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  MAIN LINE - THE ARIADNE OVERNIGHT DEPENDENCY AND
001000*               VULNERABILITY-TIER ANALYSIS.  OWNS THE ARTIFACT
001100*               TABLE, THE DEPENDENCY-PAIR TABLE, THE
001200*               VULNERABILITY-FINDING TABLE AND THE INTERNAL-
001300*               IDENTIFIER TABLE FOR THE LIFE OF THE RUN AND
001400*               PASSES THEM THROUGH THE CALL CHAIN BELOW:
001500*
001600*                 ARIXPARM  - LOAD THE INTERNAL GROUP-ID PARM CARDS.
001700*                 ARIRMVT0  - READ THE MAVEN DEPENDENCY TREE FEED.
001800*                 ARIRPOM0  - READ THE POM EXPLORER CSV FEED.
001900*                 ARIRVULN  - READ THE VULNERABILITY SCAN FEED.
002000*                 ARIADEPS  - STEP 4A, ANALYZEDEPENDENCIES.
002100*                 ARIAVULN  - STEP 4B, ANALYZEVULNERABILITIES.
002200*                 ARIATIER  - STEP 4C, ANALYZETIERS.
002300*                 ARIWCSV0  - WRITE DEPENDENCIES/VULNERABILITIES/
002400*                             TIERS CSV REPORTS.
002500*
002600*               THE "WRITE STATS" FLAG THAT GATES THE
002700*               DEPENDENCIES.CSV AND VULNERABILITIES.CSV REPORTS
002800*               IS AN OPERATOR JCL SWITCH (UPSI-2), NOT A
002900*               PARAMETER CARD - THERE IS NO COMMAND-LINE ON THIS
003000*               SYSTEM.
003100*-----------------------------------------------------------------
003200* HISTORY OF MODIFICATION:
003300*-----------------------------------------------------------------
003400* ARD008 TMPTWP 06/03/1991 - INITIAL VERSION.
003500* ARD029 TMPRSK 19/11/1996 - CALL CHAIN REORDERED SO ARIRPOM0 RUNS
003600*                            BEFORE ARIRVULN - OPERATIONS WANTED
003700*                            BOTH DEPENDENCY FEEDS LOADED BEFORE
003800*                            ANY VULNERABILITY PROCESSING BEGINS
003900*                            SO A BAD POM EXPLORER ROW IS CAUGHT
004000*                            EARLY IN THE RUN, NOT HALFWAY THROUGH.
004100* ARD045 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
004200*                            IN THIS PROGRAM, CLEARED AS-IS.
004300* ARD055 TMPNGW 21/07/2003 - ADD JOB-LOG BANNER AND ROW-COUNT
004400*                            SUMMARY AT END OF RUN - BATCH SUPPORT
004500*                            WANTED SOMETHING TO GLANCE AT IN THE
004600*                            SYSOUT WITHOUT OPENING THE CSVS.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS ARIDRV00-TRACE-SWITCH
005300                        ON STATUS IS ARIDRV00-TRACE-ON
005400                        OFF STATUS IS ARIDRV00-TRACE-OFF
005500                    UPSI-2 IS ARIDRV00-STATS-SWITCH
005600                        ON STATUS IS ARIDRV00-WRITE-STATS
005700                        OFF STATUS IS ARIDRV00-SKIP-STATS.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100 01  FILLER                      PIC X(24) VALUE
006200     "** PROGRAM ARIDRV00 **".
006300
006400*-----------------------------------------------------------------
006500* THE FOUR SHARED TABLES - THE ONLY COPIES THAT EXIST FOR THE
006600* LIFE OF THE RUN.  EVERY CALLED PROGRAM RECEIVES THEM BY
006700* REFERENCE THROUGH ITS OWN LINKAGE SECTION COPY OF THE SAME BOOK.
006800*-----------------------------------------------------------------
006900     COPY ARTBL.
007000     COPY ARIPARM.
007100     COPY ARDPAIR.
007200     COPY ARVULN.
007300
007400*-----------------------------------------------------------------
007500* LINKAGE RECORDS FOR THE UTILITY/REPORT CALLS THIS PROGRAM MAKES
007600* DIRECTLY (ARIWCSV0).  THE COORDINATE AND VERSION-COMPARE
007700* UTILITIES ARE NOT CALLED HERE - ONLY BY THE SUBPROGRAMS THAT
007800* NEED THEM.
007900*-----------------------------------------------------------------
008000     COPY ARLKWCSV.
008100
008200* STANDALONE BEFORE/AFTER CONTROL-TOTAL COUNTER - 77-LEVEL.
008300 77  WK-D-TREE-PAIRS-BEFORE       PIC S9(05) COMP VALUE ZERO.
008400 01  WK-D-RUN-COUNTERS.
008500     05  WK-D-POM-PAIRS-BEFORE    PIC S9(05) COMP VALUE ZERO.
008600     05  FILLER                   PIC X(08).
008700
008800 01  WK-D-RUN-FLAT REDEFINES WK-D-RUN-COUNTERS
008900                                  PIC X(14).
009000
009100 PROCEDURE DIVISION.
009200*-----------------------------------------------------------------
009300 MAIN-MODULE.
009400*-----------------------------------------------------------------
009500     DISPLAY "ARIDRV00 - ARIADNE DEPENDENCY/TIER ANALYSIS START".
009600
009700     PERFORM A000-INITIALIZE-TABLES THRU A099-INITIALIZE-EX.
009800     PERFORM B000-LOAD-PARAMETERS   THRU B099-LOAD-PARM-EX.
009900     PERFORM C000-READ-INPUT-FEEDS  THRU C099-READ-FEEDS-EX.
010000     PERFORM D000-RUN-ANALYSIS      THRU D099-RUN-ANALYSIS-EX.
010100     PERFORM E000-WRITE-REPORTS     THRU E099-WRITE-REPORTS-EX.
010200
010300     DISPLAY "ARIDRV00 - ARIADNE DEPENDENCY/TIER ANALYSIS END - "
010400             WK-T-ARTIFACT-COUNT " ARTIFACT(S), "
010500             WK-P-PAIR-COUNT     " DEPENDENCY PAIR(S), "
010600             WK-V-FINDING-COUNT  " FINDING ROW(S)".
010700     GOBACK.
010800
010900*-----------------------------------------------------------------
011000* A000 - ZERO EVERY TABLE COUNT BEFORE ANY READER RUNS.  EACH
011100* TABLE'S OWN COPYBOOK VALUE CLAUSE ALREADY ZEROES IT AT LOAD
011200* TIME, BUT A REPEAT CALL UNDER THE SAME RUN-UNIT (TEST JCL,
011300* MAINLY) MUST NOT CARRY STALE COUNTS FORWARD.
011400*-----------------------------------------------------------------
011500 A000-INITIALIZE-TABLES.
011600     MOVE ZERO TO WK-T-ARTIFACT-COUNT.
011700     MOVE ZERO TO WK-I-IDENT-COUNT.
011800     MOVE ZERO TO WK-P-PAIR-COUNT.
011900     MOVE ZERO TO WK-V-FINDING-COUNT.
012000 A099-INITIALIZE-EX.
012100     EXIT.
012200
012300 B000-LOAD-PARAMETERS.
012400     CALL "ARIXPARM" USING INTERNAL-ID-TABLE
012500                            WK-I-IDENT-COUNT.
012600     IF ARIDRV00-TRACE-ON
012700        DISPLAY "ARIDRV00 - " WK-I-IDENT-COUNT
012800                " INTERNAL IDENTIFIER SUBSTRING(S) LOADED"
012900     END-IF.
013000 B099-LOAD-PARM-EX.
013100     EXIT.
013200
013300*-----------------------------------------------------------------
013400* C000 - BOTH DEPENDENCY FEEDS SHARE ONE PAIR TABLE; THE VULN
013500* FEED IS INDEPENDENT.  ORDER MATTERS ONLY FOR THE JOB-LOG
013600* COUNTS BELOW, NOT FOR CORRECTNESS - SEE ARD029 ABOVE.
013700*-----------------------------------------------------------------
013800 C000-READ-INPUT-FEEDS.
013900     CALL "ARIRMVT0" USING DEPENDENCY-PAIR-TABLE
014000                            WK-P-PAIR-COUNT.
014100     MOVE WK-P-PAIR-COUNT TO WK-D-TREE-PAIRS-BEFORE.
014200
014300     CALL "ARIRPOM0" USING DEPENDENCY-PAIR-TABLE
014400                            WK-P-PAIR-COUNT.
014500     MOVE WK-P-PAIR-COUNT TO WK-D-POM-PAIRS-BEFORE.
014600
014700     CALL "ARIRVULN" USING VULNERABILITY-FINDING-TABLE
014800                            WK-V-FINDING-COUNT.
014900
015000     IF ARIDRV00-TRACE-ON
015100        DISPLAY "ARIDRV00 - TREE PAIRS "
015200                WK-D-TREE-PAIRS-BEFORE
015300                " POM PAIRS "
015400                WK-D-POM-PAIRS-BEFORE
015500        DISPLAY "ARIDRV00 - " WK-V-FINDING-COUNT
015600                " VULNERABILITY FINDING ROW(S) READ"
015700     END-IF.
015800 C099-READ-FEEDS-EX.
015900     EXIT.
016000
016100*-----------------------------------------------------------------
016200* D000 - THE ANALYSIS CHAIN RUNS IN A FIXED ORDER - DEPENDENCIES
016300* MUST BE WALKED BEFORE VULNERABILITIES ARE ACCUMULATED (SO A
016400* FINDING HAS A CONNECTION COUNT TO CHECK AGAINST), AND TIERS
016500* CANNOT BE PROPAGATED UNTIL EVERY FINDING IS ON THE TABLE.
016600*-----------------------------------------------------------------
016700 D000-RUN-ANALYSIS.
016800     CALL "ARIADEPS" USING DEPENDENCY-PAIR-TABLE
016900                            WK-P-PAIR-COUNT
017000                            ARTIFACT-TABLE
017100                            WK-T-ARTIFACT-COUNT
017200                            INTERNAL-ID-TABLE
017300                            WK-I-IDENT-COUNT.
017400
017500     CALL "ARIAVULN" USING VULNERABILITY-FINDING-TABLE
017600                            WK-V-FINDING-COUNT
017700                            ARTIFACT-TABLE
017800                            WK-T-ARTIFACT-COUNT
017900                            INTERNAL-ID-TABLE
018000                            WK-I-IDENT-COUNT.
018100
018200     CALL "ARIATIER" USING ARTIFACT-TABLE
018300                            WK-T-ARTIFACT-COUNT.
018400
018500     IF ARIDRV00-TRACE-ON
018600        DISPLAY "ARIDRV00 - " WK-T-ARTIFACT-COUNT
018700                " ARTIFACT(S) ON THE TABLE AFTER ANALYSIS"
018800     END-IF.
018900 D099-RUN-ANALYSIS-EX.
019000     EXIT.
019100
019200 E000-WRITE-REPORTS.
019300     IF ARIDRV00-WRITE-STATS
019400        SET WK-C-WCSV-WRITE-STATS TO TRUE
019500     ELSE
019600        MOVE "N" TO WK-C-WCSV-STATS-FLAG
019700     END-IF.
019800     CALL "ARIWCSV0" USING WK-C-WCSV-RECORD
019900                            ARTIFACT-TABLE
020000                            WK-T-ARTIFACT-COUNT.
020100     DISPLAY "ARIDRV00 - " WK-C-WCSV-ROWS-WRITTEN
020200             " TIER ROW(S) WRITTEN ACROSS "
020300             WK-C-WCSV-TIER-COUNT " DISTINCT TIER(S)".
020400 E099-WRITE-REPORTS-EX.
020500     EXIT.
020600*-----------------------------------------------------------------
020700*************** END OF PROGRAM SOURCE - ARIDRV00 ***************
020800*-----------------------------------------------------------------
