000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIRPOM0.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   13 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - READS THE POM EXPLORER EXTRACT,
001000*               A COMMA-SEPARATED FILE OF PARENT-COORDINATE,
001100*               CHILD-COORDINATE PAIRS WITH A ONE-LINE COLUMN
001200*               HEADER.  UNLIKE THE MAVEN TREE FEED, POM EXPLORER
001300*               EXPORTS ARE NOT GUARANTEED TO BE CLEAN
001400*               GROUP:ARTIFACT:VERSION TRIPLES, SO EVERY
001500*               COORDINATE IS PASSED THROUGH THE BEST-EFFORT
001600*               NORMALIZATION FUNCTION OF ARIUCORD BEFORE IT IS
001700*               ADDED TO THE PAIR TABLE.  A COORDINATE ARIUCORD
001800*               CANNOT RECOVER IS LOGGED AND THE PAIR DROPPED.
001900*-----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------
002200* ARD011 TMPRSK 13/03/1991 - INITIAL VERSION.
002300* ARD024 TMPLWK 08/05/1997 - ADD BEST-EFFORT NORMALIZATION CALL -
002400*                            THE EXPLORER TOOL'S 2.1 RELEASE
002500*                            STARTED EMITTING TWO-PART COORDS FOR
002600*                            ARTIFACTS WITH NO GROUP ID.
002700* ARD032 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002800*                            IN THIS PROGRAM, CLEARED AS-IS.
002900* ARD049 TMPNGW 14/07/2003 - LOG AND SKIP A COORDINATE ARIUCORD
003000*                            MARKS UNRECOVERABLE INSTEAD OF
003100*                            ADDING IT TO THE PAIR TABLE BLANK.
003200* ARD059 TMPNGW 25/07/2003 - PARENT/CHILD REBUILD STRINGS NO
003300*                            LONGER CALL THE TRIM INTRINSIC -
003400*                            NORMALIZED GROUP/ARTIFACT/VERSION ARE
003500*                            ALWAYS BLANK-FREE, SO DELIMITED BY
003600*                            SPACE STRIPS THE PAD JUST AS WELL.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    UPSI-0 IS ARIRPOM0-TRACE-SWITCH
004300                        ON STATUS IS ARIRPOM0-TRACE-ON
004400                        OFF STATUS IS ARIRPOM0-TRACE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT POM-FILE ASSIGN TO DATABASE-POMEXPLR
004800        ORGANIZATION IS SEQUENTIAL
004900        FILE STATUS IS WK-C-FILE-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  POM-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 170 CHARACTERS.
005600 01  POM-FILE-RECORD                 PIC X(170).
005700
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                      PIC X(24) VALUE
006000     "** PROGRAM ARIRPOM0 **".
006100
006200     COPY ARCMWS.
006300
006400* STANDALONE COMMA-SCAN CURSOR - 77-LEVEL, NOT PART OF ANY GROUP.
006500 77  WK-O-SCAN-POS                PIC S9(03) COMP VALUE ZERO.
006600 01  WK-O-HEADER-SWITCH          PIC X(01) VALUE "Y".
006700     88  WK-O-FIRST-LINE-PENDING         VALUE "Y".
006800
006900 01  WK-O-CSV-WORK.
007000     05  WK-O-RAW-LINE            PIC X(170).
007100     05  WK-O-RAW-LINE-CHARS REDEFINES WK-O-RAW-LINE
007200                                  PIC X(01) OCCURS 170 TIMES.
007300     05  WK-O-PARENT-FIELD        PIC X(80).
007400     05  WK-O-CHILD-FIELD         PIC X(80).
007500     05  WK-O-COMMA-POS           PIC S9(03) COMP VALUE ZERO.
007600     05  FILLER                   PIC X(08).
007700
007800 01  WK-O-CSV-WORK-FLAT REDEFINES WK-O-CSV-WORK
007900                                  PIC X(340).
008000
008100* STANDALONE DROPPED-ROW COUNTER - 77-LEVEL, NOT PART OF ANY GROUP.
008200 77  WK-O-ROWS-DROPPED            PIC S9(05) COMP VALUE ZERO.
008300 01  WK-O-SKIP-COUNTERS.
008400     05  WK-O-ROWS-READ           PIC S9(07) COMP VALUE ZERO.
008500     05  FILLER                   PIC X(13).
008600
008700 LINKAGE SECTION.
008800 COPY ARDPAIR.
008900 COPY ARLKCORD.
009000
009100 PROCEDURE DIVISION USING DEPENDENCY-PAIR-TABLE
009200                           WK-P-PAIR-COUNT.
009300*-----------------------------------------------------------------
009400 MAIN-MODULE.
009500*-----------------------------------------------------------------
009600     PERFORM A000-OPEN-POM-FILE THRU A099-OPEN-POM-EX.
009700     PERFORM B000-READ-POM-FILE THRU B099-READ-POM-EX.
009800     IF WK-O-FIRST-LINE-PENDING AND NOT WK-C-END-OF-FILE
009900        MOVE "N" TO WK-O-HEADER-SWITCH
010000        PERFORM B000-READ-POM-FILE THRU B099-READ-POM-EX
010100     END-IF.
010200     PERFORM X000-PROCESS-ONE-LINE
010300        UNTIL WK-C-END-OF-FILE.
010400     CLOSE POM-FILE.
010500     GOBACK.
010600
010700 X000-PROCESS-ONE-LINE.
010800     PERFORM C000-SPLIT-CSV-LINE THRU C099-SPLIT-CSV-EX.
010900     PERFORM D000-NORMALIZE-AND-STORE THRU D099-NORMALIZE-EX.
011000     PERFORM B000-READ-POM-FILE THRU B099-READ-POM-EX.
011100
011200 A000-OPEN-POM-FILE.
011300     OPEN INPUT POM-FILE.
011400     IF NOT WK-C-SUCCESSFUL
011500        DISPLAY "ARIRPOM0 - POM FILE OPEN FAILED, STATUS "
011600                WK-C-FILE-STATUS
011700        MOVE "10" TO WK-C-FILE-STATUS
011800     END-IF.
011900 A099-OPEN-POM-EX.
012000     EXIT.
012100
012200 B000-READ-POM-FILE.
012300     READ POM-FILE INTO WK-O-RAW-LINE
012400        AT END MOVE "10" TO WK-C-FILE-STATUS
012500     END-READ.
012600     IF WK-C-SUCCESSFUL
012700        ADD 1 TO WK-O-ROWS-READ
012800     END-IF.
012900 B099-READ-POM-EX.
013000     EXIT.
013100
013200*-----------------------------------------------------------------
013300* C000 - SPLIT ON THE FIRST COMMA ONLY - EITHER COORDINATE MAY
013400* ITSELF BE MALFORMED BUT NEITHER CONTAINS A COMMA IN PRACTICE.
013500*-----------------------------------------------------------------
013600 C000-SPLIT-CSV-LINE.
013700     MOVE ZERO TO WK-O-COMMA-POS.
013800     MOVE 1 TO WK-O-SCAN-POS.
013900     PERFORM C010-FIND-COMMA
014000        UNTIL WK-O-SCAN-POS > 170 OR WK-O-COMMA-POS > 0.
014100     MOVE SPACES TO WK-O-PARENT-FIELD WK-O-CHILD-FIELD.
014200     IF WK-O-COMMA-POS > 0
014300        MOVE WK-O-RAW-LINE(1:WK-O-COMMA-POS - 1)
014400                              TO WK-O-PARENT-FIELD
014500        MOVE WK-O-RAW-LINE(WK-O-COMMA-POS + 1: 170 -
014600              WK-O-COMMA-POS) TO WK-O-CHILD-FIELD
014700     END-IF.
014800 C099-SPLIT-CSV-EX.
014900     EXIT.
015000
015100 C010-FIND-COMMA.
015200     IF WK-O-RAW-LINE-CHARS(WK-O-SCAN-POS) = ","
015300        MOVE WK-O-SCAN-POS TO WK-O-COMMA-POS
015400     ELSE
015500        ADD 1 TO WK-O-SCAN-POS
015600     END-IF.
015700
015800*-----------------------------------------------------------------
015900* D000 - NORMALIZE BOTH COORDINATES THROUGH ARIUCORD; DROP THE
016000* PAIR IF EITHER SIDE COMES BACK UNRECOVERABLE.
016100*-----------------------------------------------------------------
016200 D000-NORMALIZE-AND-STORE.
016300     IF WK-O-PARENT-FIELD = SPACES OR WK-O-CHILD-FIELD = SPACES
016400        ADD 1 TO WK-O-ROWS-DROPPED
016500        GO TO D099-NORMALIZE-EX
016600     END-IF.
016700
016800     SET WK-C-CORD-NORMALIZE TO TRUE.
016900     MOVE WK-O-PARENT-FIELD TO WK-C-CORD-COORD.
017000     CALL "ARIUCORD" USING WK-C-CORD-RECORD.
017100     IF WK-C-CORD-UNRECOVERABLE
017200        DISPLAY "ARIRPOM0 - PARENT COORD UNRECOVERABLE, ROW "
017300                WK-O-ROWS-READ " SKIPPED - "
017400                WK-O-PARENT-FIELD(1:40)
017500        ADD 1 TO WK-O-ROWS-DROPPED
017600        GO TO D099-NORMALIZE-EX
017700     END-IF.
017800     STRING WK-C-CORD-NORM-GROUP DELIMITED BY SPACE
017900            ":"                   DELIMITED BY SIZE
018000            WK-C-CORD-NORM-ARTI  DELIMITED BY SPACE
018100            ":"                   DELIMITED BY SIZE
018200            WK-C-CORD-NORM-VERS  DELIMITED BY SPACE
018300        INTO WK-O-PARENT-FIELD
018400     END-STRING.
018500
018600     SET WK-C-CORD-NORMALIZE TO TRUE.
018700     MOVE WK-O-CHILD-FIELD TO WK-C-CORD-COORD.
018800     CALL "ARIUCORD" USING WK-C-CORD-RECORD.
018900     IF WK-C-CORD-UNRECOVERABLE
019000        DISPLAY "ARIRPOM0 - CHILD COORD UNRECOVERABLE, ROW "
019100                WK-O-ROWS-READ " SKIPPED - "
019200                WK-O-CHILD-FIELD(1:40)
019300        ADD 1 TO WK-O-ROWS-DROPPED
019400        GO TO D099-NORMALIZE-EX
019500     END-IF.
019600     STRING WK-C-CORD-NORM-GROUP DELIMITED BY SPACE
019700            ":"                   DELIMITED BY SIZE
019800            WK-C-CORD-NORM-ARTI  DELIMITED BY SPACE
019900            ":"                   DELIMITED BY SIZE
020000            WK-C-CORD-NORM-VERS  DELIMITED BY SPACE
020100        INTO WK-O-CHILD-FIELD
020200     END-STRING.
020300
020400     IF WK-P-PAIR-COUNT >= WK-P-MAX-PAIRS
020500        DISPLAY "ARIRPOM0 - DEPENDENCY PAIR TABLE FULL"
020600        GO TO D099-NORMALIZE-EX
020700     END-IF.
020800     ADD 1 TO WK-P-PAIR-COUNT.
020900     MOVE WK-O-PARENT-FIELD TO DP-PARENT-COORD(WK-P-PAIR-COUNT).
021000     MOVE WK-O-CHILD-FIELD  TO DP-CHILD-COORD(WK-P-PAIR-COUNT).
021100 D099-NORMALIZE-EX.
021200     EXIT.
021300*-----------------------------------------------------------------
021400*************** END OF PROGRAM SOURCE - ARIRPOM0 ***************
021500*-----------------------------------------------------------------
