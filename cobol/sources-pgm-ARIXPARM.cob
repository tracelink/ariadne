000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIXPARM.
000300 AUTHOR.         T. PRICE.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   11 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - LOADS THE INTERNAL-IDENTIFIER
001000*               PARAMETER FILE (ARIPARM) INTO THE IN-MEMORY
001100*               SUBSTRING TABLE USED BY ARIARSLV TO TELL AN
001200*               INTERNAL ARTIFACT FROM AN EXTERNAL ONE.  ONE
001300*               SUBSTRING PER INPUT CARD, LEFT-JUSTIFIED, TRAILING
001400*               BLANKS TRIMMED.  CALLED ONCE BY ARIDRV00 AT THE
001500*               START OF THE RUN, BEFORE ANY DEPENDENCY OR
001600*               VULNERABILITY DATA IS READ.
001700*-----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*-----------------------------------------------------------------
002000* ARD005 TMPTWP 11/03/1991 - INITIAL VERSION.
002100* ARD018 TMPRSK 22/01/1994 - WIDEN INPUT CARD FROM 30 TO 40 BYTES
002200*                            - "COM.EXAMPLE.LEGACY" GROUP IDS
002300*                            WERE GETTING TRUNCATED.
002400* ARD037 TMPLWK 02/09/1997 - SKIP BLANK AND "*" COMMENT CARDS SO
002500*                            OPERATIONS CAN DOCUMENT THE PARM
002600*                            DECK INLINE.
002700* ARD039 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002800*                            IN THIS PROGRAM, CLEARED AS-IS.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    UPSI-0 IS ARIXPARM-TRACE-SWITCH
003500                        ON STATUS IS ARIXPARM-TRACE-ON
003600                        OFF STATUS IS ARIXPARM-TRACE-OFF.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PARM-FILE ASSIGN TO DATABASE-ARIPARM
004000        ORGANIZATION IS SEQUENTIAL
004100        FILE STATUS IS WK-C-FILE-STATUS.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  PARM-FILE
004600     LABEL RECORDS ARE STANDARD
004700     RECORD CONTAINS 41 CHARACTERS.
004800 01  PARM-FILE-RECORD.
004900     05  PF-SUBSTRING-TEXT        PIC X(40).
005000     05  PF-COMMENT-FLAG          PIC X(01).
005100
005200 WORKING-STORAGE SECTION.
005300 01  FILLER                      PIC X(24) VALUE
005400     "** PROGRAM ARIXPARM **".
005500
005600     COPY ARCMWS.
005700
005800* STANDALONE SCAN/TRIM CURSORS - 77-LEVEL, NOT PART OF ANY GROUP.
005900 77  WK-X-TRIM-LEN                PIC S9(02) COMP VALUE ZERO.
006000 77  WK-X-SCAN-POS                PIC S9(02) COMP VALUE ZERO.
006100 01  WK-X-WORK.
006200     05  WK-X-PARM-LINE           PIC X(41).
006300     05  WK-X-PARM-LINE-CHARS REDEFINES WK-X-PARM-LINE
006400                                  PIC X(01) OCCURS 41 TIMES.
006500     05  FILLER                   PIC X(10).
006600
006700* ALTERNATE 4-BYTE GROUPING OF THE PARM CARD - NOT USED TODAY BUT
006800* KEPT FOR THE SCREEN-PAINTED PARM MAINTENANCE UTILITY THAT READS
006900* THE SAME DECK UNDER A SEPARATE JOB.
007000 01  WK-X-PARM-GROUPED REDEFINES WK-X-PARM-LINE.
007100     05  WK-X-GROUP-OF-4 OCCURS 10 TIMES  PIC X(04).
007200     05  FILLER                           PIC X(01).
007300
007400 01  WK-X-CARD-COUNTS.
007500     05  WK-X-CARDS-READ          PIC S9(05) COMP VALUE ZERO.
007600     05  WK-X-CARDS-SKIPPED       PIC S9(05) COMP VALUE ZERO.
007700     05  FILLER                   PIC X(06).
007800
007900 LINKAGE SECTION.
008000 COPY ARIPARM.
008100
008200 PROCEDURE DIVISION USING INTERNAL-ID-TABLE
008300                           WK-I-IDENT-COUNT.
008400*-----------------------------------------------------------------
008500 MAIN-MODULE.
008600*-----------------------------------------------------------------
008700     MOVE ZERO TO WK-I-IDENT-COUNT.
008800     PERFORM A000-OPEN-PARM-FILE THRU A099-OPEN-PARM-EX.
008900     PERFORM B000-READ-PARM-FILE THRU B099-READ-PARM-EX.
009000     PERFORM X000-PROCESS-ONE-CARD
009100        UNTIL WK-C-END-OF-FILE.
009200     CLOSE PARM-FILE.
009300     GOBACK.
009400
009500 X000-PROCESS-ONE-CARD.
009600     PERFORM C000-PROCESS-PARM-CARD THRU C099-PROCESS-EX.
009700     PERFORM B000-READ-PARM-FILE THRU B099-READ-PARM-EX.
009800
009900 A000-OPEN-PARM-FILE.
010000     OPEN INPUT PARM-FILE.
010100     IF NOT WK-C-SUCCESSFUL
010200        DISPLAY "ARIXPARM - PARM FILE OPEN FAILED, STATUS "
010300                WK-C-FILE-STATUS
010400        MOVE "10" TO WK-C-FILE-STATUS
010500     END-IF.
010600 A099-OPEN-PARM-EX.
010700     EXIT.
010800
010900 B000-READ-PARM-FILE.
011000     READ PARM-FILE INTO WK-X-PARM-LINE
011100        AT END MOVE "10" TO WK-C-FILE-STATUS
011200     END-READ.
011300 B099-READ-PARM-EX.
011400     EXIT.
011500
011600*-----------------------------------------------------------------
011700* SKIP BLANK LINES AND "*" COMMENT CARDS; OTHERWISE TRIM TRAILING
011800* BLANKS AND APPEND TO THE IN-MEMORY SUBSTRING TABLE.
011900*-----------------------------------------------------------------
012000 C000-PROCESS-PARM-CARD.
012100     IF WK-X-PARM-LINE(1:40) = SPACES
012200        GO TO C099-PROCESS-EX
012300     END-IF.
012400     IF WK-X-PARM-LINE-CHARS(1) = "*"
012500        GO TO C099-PROCESS-EX
012600     END-IF.
012700     IF WK-I-IDENT-COUNT >= WK-I-MAX-IDENT
012800        DISPLAY "ARIXPARM - PARM TABLE FULL, CARD IGNORED - "
012900                WK-X-PARM-LINE(1:40)
013000        GO TO C099-PROCESS-EX
013100     END-IF.
013200     ADD 1 TO WK-I-IDENT-COUNT.
013300     MOVE SPACES TO INTERNAL-ID-SUBSTR(WK-I-IDENT-COUNT).
013400     MOVE WK-X-PARM-LINE(1:40)
013500                           TO INTERNAL-ID-SUBSTR(WK-I-IDENT-COUNT).
013600     PERFORM D000-COMPUTE-TRIM-LEN THRU D099-COMPUTE-TRIM-EX.
013700     MOVE WK-X-TRIM-LEN    TO INTERNAL-ID-LEN(WK-I-IDENT-COUNT).
013800 C099-PROCESS-EX.
013900     EXIT.
014000
014100*-----------------------------------------------------------------
014200* COMPUTE THE TRIMMED LENGTH OF THE SUBSTRING - SCAN BACKWARD FROM
014300* BYTE 40 UNTIL A NON-BLANK CHARACTER IS FOUND.
014400*-----------------------------------------------------------------
014500 D000-COMPUTE-TRIM-LEN.
014600     MOVE 40 TO WK-X-SCAN-POS.
014700     PERFORM D010-SCAN-BACKWARD
014800        UNTIL WK-X-SCAN-POS < 1
014900           OR WK-X-PARM-LINE-CHARS(WK-X-SCAN-POS) NOT = SPACE.
015000     MOVE WK-X-SCAN-POS TO WK-X-TRIM-LEN.
015100 D099-COMPUTE-TRIM-EX.
015200     EXIT.
015300
015400 D010-SCAN-BACKWARD.
015500     SUBTRACT 1 FROM WK-X-SCAN-POS.
015600*-----------------------------------------------------------------
015700*************** END OF PROGRAM SOURCE - ARIXPARM ***************
015800*-----------------------------------------------------------------
