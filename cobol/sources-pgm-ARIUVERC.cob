000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIUVERC.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   06 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - COMPARES TWO VERSION STRINGS AND
001000*               TELLS THE CALLER WHICH ONE SORTS HIGHER UNDER THE
001100*               SHOP'S "INTERNAL VERSION" DESCENDING ORDERING
001200*               RULE.  USED BY THE TIER ANALYZER TO PICK THE
001300*               MOST-RECENT VERSION ROW OF AN ARTIFACT AND BY THE
001400*               UPGRADE-TRACKING LOGIC.
001500*-----------------------------------------------------------------
001600* HISTORY OF MODIFICATION:
001700*-----------------------------------------------------------------
001800* ARD002 TMPRSK 06/03/1991 - INITIAL VERSION - STRAIGHT LEXICAL
001900*                            COMPARE ONLY.
002000* ARD014 TMPRSK 03/02/1993 - ADD NUMERIC-PART COMPARE SO "1.10.0"
002100*                            SORTS ABOVE "1.9.0" - LEXICAL COMPARE
002200*                            ALONE GOT THAT BACKWARDS.
002300* ARD027 TMPLWK 08/05/1997 - ADD BUILD-PART RULE - A "-SNAPSHOT"
002400*                            SUFFIX NEVER OUTRANKS A PLAIN BUILD
002500*                            OF THE SAME NUMERIC PART.
002600* ARD035 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
002700*                            IN THIS PROGRAM, CLEARED AS-IS.
002800* ARD056 TMPNGW 25/07/2003 - BUILD-PART UPPERCASING REWRITTEN AS A
002900*                            MOVE PLUS INSPECT CONVERTING - THE
003000*                            LANGUAGE STANDARDS REVIEW FLAGGED THE
003100*                            INTRINSIC FUNCTION CALL.
003200* ARD071 TMPJKD 19/11/2004 - THREE FIXES FROM THE PORTFOLIO AUDIT:
003300*                            (1) "2.10" WAS COMPARING EQUAL TO
003400*                            "2.10.1" WHEN EVERY SHARED COMPONENT
003500*                            TIED - ADDED A NUMERIC-PART LENGTH
003600*                            CHECK SO THE SHORTER ONE WINS.
003700*                            (2) A BLANK BUILD PART WAS LOSING TO
003800*                            A QUALIFIED ONE (E.G. PLAIN BEAT
003900*                            "-RC1" BACKWARDS) - ADDED THE
004000*                            MISSING "NO BUILD PART OUTRANKS ANY
004100*                            BUILD PART" CHECK.
004200*                            (3) TWO NUMBERED BUILDS ("-9" VS
004300*                            "-10") WERE COMPARING AS TEXT, SAME
004400*                            MISTAKE ARD014 FIXED FOR THE NUMERIC
004500*                            PART - NOW COMPARED AS INTEGERS.
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    UPSI-0 IS ARIUVERC-TRACE-SWITCH
005200                        ON STATUS IS ARIUVERC-TRACE-ON
005300                        OFF STATUS IS ARIUVERC-TRACE-OFF.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  FILLER                      PIC X(24) VALUE
005800     "** PROGRAM ARIUVERC **".
005900
006000* STANDALONE SCAN CURSORS - 77-LEVEL, NOT PART OF ANY GROUP.
006100 77  WK-N-DASH-POS-A              PIC S9(02) COMP VALUE ZERO.
006200 77  WK-N-DASH-POS-B              PIC S9(02) COMP VALUE ZERO.
006300 77  WK-N-POS                     PIC S9(02) COMP VALUE ZERO.
006400* STANDALONE BUILD-PART LENGTH/VALUE WORK - 77-LEVEL, NOT PART OF
006500* ANY GROUP - USED ONLY WHEN BOTH BUILD PARTS ARE PLAIN NUMBERS.
006600 77  WK-N-BUILD-LEN-A             PIC S9(02) COMP VALUE ZERO.
006700 77  WK-N-BUILD-LEN-B             PIC S9(02) COMP VALUE ZERO.
006800 77  WK-N-BUILD-NUM-A             PIC S9(07) COMP VALUE ZERO.
006900 77  WK-N-BUILD-NUM-B             PIC S9(07) COMP VALUE ZERO.
007000* ---------------- NUMERIC-PART / BUILD-PART SPLIT WORK -----------
007100 01  WK-N-SPLIT-WORK.
007200     05  WK-N-VERSION-A           PIC X(30).
007300     05  WK-N-VERSION-A-CHARS REDEFINES WK-N-VERSION-A
007400                                  PIC X(01) OCCURS 30 TIMES.
007500     05  WK-N-VERSION-B           PIC X(30).
007600     05  WK-N-VERSION-B-CHARS REDEFINES WK-N-VERSION-B
007700                                  PIC X(01) OCCURS 30 TIMES.
007800     05  WK-N-NUMERIC-PART-A      PIC X(30).
007900     05  WK-N-BUILD-PART-A        PIC X(30).
008000     05  WK-N-BUILD-PART-A-CHARS REDEFINES WK-N-BUILD-PART-A
008100                                  PIC X(01) OCCURS 30 TIMES.
008200     05  WK-N-NUMERIC-PART-B      PIC X(30).
008300     05  WK-N-BUILD-PART-B        PIC X(30).
008400     05  WK-N-BUILD-PART-B-CHARS REDEFINES WK-N-BUILD-PART-B
008500                                  PIC X(01) OCCURS 30 TIMES.
008600     05  FILLER                   PIC X(10).
008700
008800* ---------------- NUMERIC-PART COMPONENT TABLES ------------------
008900 01  WK-P-COMPONENT-WORK.
009000     05  WK-P-COMP-COUNT-A        PIC S9(02) COMP VALUE ZERO.
009100     05  WK-P-COMP-TABLE-A OCCURS 10 TIMES   PIC S9(07) COMP.
009200     05  WK-P-COMP-COUNT-B        PIC S9(02) COMP VALUE ZERO.
009300     05  WK-P-COMP-TABLE-B OCCURS 10 TIMES   PIC S9(07) COMP.
009400     05  WK-P-RAW-COMPONENT OCCURS 10 TIMES  PIC X(07).
009500* WK-P-RAW-COMPONENT REDEFINES NOTHING - IT IS ITS OWN SCRATCH
009600* AREA, ONE ENTRY BORROWED PER UNSTRING CALL BELOW.
009700     05  WK-P-SUBSCRIPT           PIC S9(02) COMP VALUE ZERO.
009800     05  WK-P-DECIDED             PIC X(01) VALUE "N".
009900         88  WK-P-ALREADY-DECIDED         VALUE "Y".
010000
010100* ALTERNATE VIEW OF THE RAW-COMPONENT SCRATCH AREA AS ONE FLAT
010200* 70-BYTE STRING - USED BY THE TRACE DISPLAY WHEN UPSI-0 IS ON.
010300 01  WK-P-RAW-COMPONENT-FLAT REDEFINES WK-P-COMPONENT-WORK
010400                                 PIC X(96).
010500
010600 LINKAGE SECTION.
010700 COPY ARLKVERC.
010800
010900 PROCEDURE DIVISION USING WK-C-VERC-RECORD.
011000*-----------------------------------------------------------------
011100 MAIN-MODULE.
011200*-----------------------------------------------------------------
011300     MOVE WK-C-VERC-VERSION-A TO WK-N-VERSION-A.
011400     MOVE WK-C-VERC-VERSION-B TO WK-N-VERSION-B.
011500     MOVE SPACE               TO WK-C-VERC-RESULT.
011600
011700     IF WK-N-VERSION-A = WK-N-VERSION-B
011800        SET WK-C-VERC-EQUAL TO TRUE
011900        GO TO MAIN-MODULE-EX
012000     END-IF.
012100
012200     PERFORM A000-SPLIT-BUILD-PART THRU A099-SPLIT-BUILD-PART-EX.
012300     PERFORM B000-COMPARE-NUMERIC-PARTS
012400        THRU B099-COMPARE-NUMERIC-PARTS-EX.
012500
012600     IF WK-P-ALREADY-DECIDED
012700        GO TO MAIN-MODULE-EX
012800     END-IF.
012900
013000* NUMERIC PARTS TIED - THE BUILD-PART RULE BREAKS THE TIE.  A
013100* VERSION WITH NO BUILD PART AT ALL ALWAYS OUTRANKS ONE THAT HAS
013200* ONE; OF TWO VERSIONS THAT BOTH CARRY A BUILD PART, A "-SNAPSHOT"
013300* SUFFIX NEVER OUTRANKS A NON-SNAPSHOT BUILD, AND TWO PLAIN
013400* NUMBERED BUILDS (E.G. "-9" VS "-10") COMPARE AS INTEGERS, NOT
013500* TEXT, SO "-10" OUTRANKS "-9".
013600     IF WK-N-BUILD-PART-A = WK-N-BUILD-PART-B
013700        SET WK-C-VERC-EQUAL TO TRUE
013800     ELSE
013900        IF WK-N-BUILD-PART-A = SPACES
014000           SET WK-C-VERC-A-HIGHER TO TRUE
014100        ELSE
014200           IF WK-N-BUILD-PART-B = SPACES
014300              SET WK-C-VERC-B-HIGHER TO TRUE
014400           ELSE
014500              IF WK-N-BUILD-PART-A = "SNAPSHOT"
014600                 SET WK-C-VERC-B-HIGHER TO TRUE
014700              ELSE
014800                 IF WK-N-BUILD-PART-B = "SNAPSHOT"
014900                    SET WK-C-VERC-A-HIGHER TO TRUE
015000                 ELSE
015100                    PERFORM E000-COMPUTE-BUILD-LENGTHS
015200                       THRU E099-COMPUTE-BUILD-LENGTHS-EX
015300                    IF WK-N-BUILD-PART-A(1:WK-N-BUILD-LEN-A)
015400                          IS NUMERIC AND
015500                          WK-N-BUILD-PART-B(1:WK-N-BUILD-LEN-B)
015600                          IS NUMERIC
015700                       PERFORM F000-COMPARE-BUILD-NUMERIC
015800                          THRU F099-COMPARE-BUILD-NUMERIC-EX
015900                    ELSE
016000                       IF WK-N-BUILD-PART-A > WK-N-BUILD-PART-B
016100                          SET WK-C-VERC-A-HIGHER TO TRUE
016200                       ELSE
016300                          SET WK-C-VERC-B-HIGHER TO TRUE
016400                       END-IF
016500                    END-IF
016600                 END-IF
016700              END-IF
016800           END-IF
016900        END-IF
017000     END-IF.
017100 MAIN-MODULE-EX.
017200     GOBACK.
017300
017400*-----------------------------------------------------------------
017500* SPLIT EACH VERSION INTO ITS NUMERIC PART AND ITS BUILD PART -
017600* THE BUILD PART IS WHATEVER FOLLOWS THE FIRST "-", UPPER-CASED.
017700*-----------------------------------------------------------------
017800 A000-SPLIT-BUILD-PART.
017900     MOVE SPACES TO WK-N-NUMERIC-PART-A WK-N-BUILD-PART-A.
018000     MOVE 0 TO WK-N-DASH-POS-A.
018100     MOVE 1 TO WK-N-POS.
018200     PERFORM A010-FIND-DASH-A UNTIL WK-N-POS > 30.
018300     IF WK-N-DASH-POS-A > 0
018400        MOVE WK-N-VERSION-A(1:WK-N-DASH-POS-A - 1)
018500           TO WK-N-NUMERIC-PART-A
018600        MOVE WK-N-VERSION-A(WK-N-DASH-POS-A + 1: 30 -
018700              WK-N-DASH-POS-A) TO WK-N-BUILD-PART-A
018800        INSPECT WK-N-BUILD-PART-A CONVERTING
018900           "abcdefghijklmnopqrstuvwxyz" TO
019000           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019100     ELSE
019200        MOVE WK-N-VERSION-A TO WK-N-NUMERIC-PART-A
019300     END-IF.
019400
019500     MOVE SPACES TO WK-N-NUMERIC-PART-B WK-N-BUILD-PART-B.
019600     MOVE 0 TO WK-N-DASH-POS-B.
019700     MOVE 1 TO WK-N-POS.
019800     PERFORM A020-FIND-DASH-B UNTIL WK-N-POS > 30.
019900     IF WK-N-DASH-POS-B > 0
020000        MOVE WK-N-VERSION-B(1:WK-N-DASH-POS-B - 1)
020100           TO WK-N-NUMERIC-PART-B
020200        MOVE WK-N-VERSION-B(WK-N-DASH-POS-B + 1: 30 -
020300              WK-N-DASH-POS-B) TO WK-N-BUILD-PART-B
020400        INSPECT WK-N-BUILD-PART-B CONVERTING
020500           "abcdefghijklmnopqrstuvwxyz" TO
020600           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020700     ELSE
020800        MOVE WK-N-VERSION-B TO WK-N-NUMERIC-PART-B
020900     END-IF.
021000 A099-SPLIT-BUILD-PART-EX.
021100     EXIT.
021200
021300 A010-FIND-DASH-A.
021400     IF WK-N-VERSION-A-CHARS(WK-N-POS) = "-" AND
021500           WK-N-DASH-POS-A = 0
021600        MOVE WK-N-POS TO WK-N-DASH-POS-A
021700     END-IF.
021800     ADD 1 TO WK-N-POS.
021900
022000 A020-FIND-DASH-B.
022100     IF WK-N-VERSION-B-CHARS(WK-N-POS) = "-" AND
022200           WK-N-DASH-POS-B = 0
022300        MOVE WK-N-POS TO WK-N-DASH-POS-B
022400     END-IF.
022500     ADD 1 TO WK-N-POS.
022600
022700*-----------------------------------------------------------------
022800* COMPARE THE NUMERIC PARTS COMPONENT BY COMPONENT (SPLIT ON
022900* "."), NUMERICALLY, SO "1.10" OUTRANKS "1.9".  FALLS BACK TO A
023000* STRAIGHT LEXICAL COMPARE OF THE NUMERIC PART IF EITHER SIDE
023100* WON'T SPLIT CLEANLY INTO DIGITS.
023200*-----------------------------------------------------------------
023300 B000-COMPARE-NUMERIC-PARTS.
023400     MOVE "N" TO WK-P-DECIDED.
023500     MOVE ZERO TO WK-P-COMP-COUNT-A WK-P-COMP-COUNT-B.
023600     PERFORM C000-SPLIT-NUMERIC-COMPONENTS.
023700
023800     IF WK-P-COMP-COUNT-A = 0 OR WK-P-COMP-COUNT-B = 0
023900        IF WK-N-NUMERIC-PART-A > WK-N-NUMERIC-PART-B
024000           SET WK-C-VERC-A-HIGHER TO TRUE
024100           SET WK-P-ALREADY-DECIDED TO TRUE
024200        ELSE
024300           IF WK-N-NUMERIC-PART-A < WK-N-NUMERIC-PART-B
024400              SET WK-C-VERC-B-HIGHER TO TRUE
024500              SET WK-P-ALREADY-DECIDED TO TRUE
024600           END-IF
024700        END-IF
024800        GO TO B099-COMPARE-NUMERIC-PARTS-EX
024900     END-IF.
025000
025100     MOVE 1 TO WK-P-SUBSCRIPT.
025200     PERFORM D000-COMPARE-ONE-COMPONENT
025300        UNTIL WK-P-ALREADY-DECIDED
025400           OR WK-P-SUBSCRIPT > WK-P-COMP-COUNT-A
025500           OR WK-P-SUBSCRIPT > WK-P-COMP-COUNT-B.
025600
025700* EVERY SHARED COMPONENT TIED - THE SHORTER NUMERIC PART OUTRANKS
025800* THE LONGER ONE (E.G. "2.10" OUTRANKS "2.10.1"), SAME AS A
025900* MISSING TRAILING ".0" WOULD.
026000     IF NOT WK-P-ALREADY-DECIDED
026100        IF WK-P-COMP-COUNT-A < WK-P-COMP-COUNT-B
026200           SET WK-C-VERC-A-HIGHER TO TRUE
026300           SET WK-P-ALREADY-DECIDED TO TRUE
026400        ELSE
026500           IF WK-P-COMP-COUNT-A > WK-P-COMP-COUNT-B
026600              SET WK-C-VERC-B-HIGHER TO TRUE
026700              SET WK-P-ALREADY-DECIDED TO TRUE
026800           END-IF
026900        END-IF
027000     END-IF.
027100 B099-COMPARE-NUMERIC-PARTS-EX.
027200     EXIT.
027300
027400 C000-SPLIT-NUMERIC-COMPONENTS.
027500     MOVE ZERO TO WK-P-COMP-COUNT-A.
027600     UNSTRING WK-N-NUMERIC-PART-A DELIMITED BY "."
027700        INTO WK-P-RAW-COMPONENT(1) WK-P-RAW-COMPONENT(2)
027800             WK-P-RAW-COMPONENT(3) WK-P-RAW-COMPONENT(4)
027900             WK-P-RAW-COMPONENT(5)
028000        TALLYING IN WK-P-COMP-COUNT-A
028100     END-UNSTRING.
028200     IF WK-P-RAW-COMPONENT(1) NOT NUMERIC
028300        MOVE ZERO TO WK-P-COMP-COUNT-A
028400     ELSE
028500        PERFORM C010-MOVE-NUMERIC-A
028600           VARYING WK-P-SUBSCRIPT FROM 1 BY 1
028700           UNTIL WK-P-SUBSCRIPT > WK-P-COMP-COUNT-A
028800              OR WK-P-RAW-COMPONENT(WK-P-SUBSCRIPT) NOT NUMERIC
028900     END-IF.
029000
029100     MOVE ZERO TO WK-P-COMP-COUNT-B.
029200     UNSTRING WK-N-NUMERIC-PART-B DELIMITED BY "."
029300        INTO WK-P-RAW-COMPONENT(6) WK-P-RAW-COMPONENT(7)
029400             WK-P-RAW-COMPONENT(8) WK-P-RAW-COMPONENT(9)
029500             WK-P-RAW-COMPONENT(10)
029600        TALLYING IN WK-P-COMP-COUNT-B
029700     END-UNSTRING.
029800     IF WK-P-RAW-COMPONENT(6) NOT NUMERIC
029900        MOVE ZERO TO WK-P-COMP-COUNT-B
030000     ELSE
030100        PERFORM C020-MOVE-NUMERIC-B
030200           VARYING WK-P-SUBSCRIPT FROM 6 BY 1
030300           UNTIL WK-P-SUBSCRIPT > (WK-P-COMP-COUNT-B + 5)
030400              OR WK-P-RAW-COMPONENT(WK-P-SUBSCRIPT) NOT NUMERIC
030500     END-IF.
030600
030700 C010-MOVE-NUMERIC-A.
030800     MOVE WK-P-RAW-COMPONENT(WK-P-SUBSCRIPT)
030900        TO WK-P-COMP-TABLE-A(WK-P-SUBSCRIPT).
031000
031100 C020-MOVE-NUMERIC-B.
031200     MOVE WK-P-RAW-COMPONENT(WK-P-SUBSCRIPT)
031300        TO WK-P-COMP-TABLE-B(WK-P-SUBSCRIPT - 5).
031400
031500 D000-COMPARE-ONE-COMPONENT.
031600     IF WK-P-COMP-TABLE-A(WK-P-SUBSCRIPT) >
031700           WK-P-COMP-TABLE-B(WK-P-SUBSCRIPT)
031800        SET WK-C-VERC-A-HIGHER TO TRUE
031900        SET WK-P-ALREADY-DECIDED TO TRUE
032000     ELSE
032100        IF WK-P-COMP-TABLE-A(WK-P-SUBSCRIPT) <
032200              WK-P-COMP-TABLE-B(WK-P-SUBSCRIPT)
032300           SET WK-C-VERC-B-HIGHER TO TRUE
032400           SET WK-P-ALREADY-DECIDED TO TRUE
032500        ELSE
032600           ADD 1 TO WK-P-SUBSCRIPT
032700        END-IF
032800     END-IF.
032900*-----------------------------------------------------------------
033000* TRIM LENGTH OF EACH BUILD PART - SCAN BACKWARD FROM BYTE 30
033100* UNTIL A NON-BLANK CHARACTER IS FOUND, THE SAME WAY A CARD-IMAGE
033200* FIELD IS TRIMMED ELSEWHERE IN THIS SHOP'S BATCH SUITE.  ONLY
033300* CALLED ONCE BOTH BUILD PARTS ARE KNOWN NON-BLANK AND NEITHER IS
033400* "SNAPSHOT".
033500*-----------------------------------------------------------------
033600 E000-COMPUTE-BUILD-LENGTHS.
033700     MOVE 30 TO WK-N-BUILD-LEN-A.
033800     PERFORM E010-SCAN-BACKWARD-A
033900        UNTIL WK-N-BUILD-LEN-A < 1
034000           OR WK-N-BUILD-PART-A-CHARS(WK-N-BUILD-LEN-A)
034100              NOT = SPACE.
034200     MOVE 30 TO WK-N-BUILD-LEN-B.
034300     PERFORM E020-SCAN-BACKWARD-B
034400        UNTIL WK-N-BUILD-LEN-B < 1
034500           OR WK-N-BUILD-PART-B-CHARS(WK-N-BUILD-LEN-B)
034600              NOT = SPACE.
034700 E099-COMPUTE-BUILD-LENGTHS-EX.
034800     EXIT.
034900
035000 E010-SCAN-BACKWARD-A.
035100     SUBTRACT 1 FROM WK-N-BUILD-LEN-A.
035200
035300 E020-SCAN-BACKWARD-B.
035400     SUBTRACT 1 FROM WK-N-BUILD-LEN-B.
035500
035600*-----------------------------------------------------------------
035700* BOTH BUILD PARTS ARE PLAIN NUMBERS (E.G. "9" AND "10") - COMPARE
035800* THEM AS INTEGERS, NOT TEXT, SO A WIDER NUMBER OUTRANKS A
035900* NARROWER ONE REGARDLESS OF CHARACTER COUNT.  SAME PITFALL THE
036000* NUMERIC-PART COMPARE ABOVE (B000/C000) WAS BUILT TO AVOID.
036100*-----------------------------------------------------------------
036200 F000-COMPARE-BUILD-NUMERIC.
036300     MOVE WK-N-BUILD-PART-A(1:WK-N-BUILD-LEN-A) TO WK-N-BUILD-NUM-A.
036400     MOVE WK-N-BUILD-PART-B(1:WK-N-BUILD-LEN-B) TO WK-N-BUILD-NUM-B.
036500     IF WK-N-BUILD-NUM-A > WK-N-BUILD-NUM-B
036600        SET WK-C-VERC-A-HIGHER TO TRUE
036700     ELSE
036800        SET WK-C-VERC-B-HIGHER TO TRUE
036900     END-IF.
037000 F099-COMPARE-BUILD-NUMERIC-EX.
037100     EXIT.
037200*-----------------------------------------------------------------
037300*************** END OF PROGRAM SOURCE - ARIUVERC ***************
037400*-----------------------------------------------------------------
