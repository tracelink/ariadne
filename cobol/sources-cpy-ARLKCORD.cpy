000100*-----------------------------------------------------------------
000200* ARLKCORD.CPYBK
000300* LINKAGE RECORD FOR CALL "ARIUCORD" - COORDINATE UTILITIES.
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* ARD007 TMPRSK 06/03/1991 - INITIAL VERSION.
000800* ARD019 TMPLWK 19/11/1996 - ADD WK-C-CORD-NORMALIZE FUNCTION
000900*                            AND ITS THREE-PIECE OUTPUT FOR THE
001000*                            POM EXPLORER READER.
001100*-----------------------------------------------------------------
001200 01  WK-C-CORD-RECORD.
001300     05  WK-C-CORD-INPUT.
001400         10  WK-C-CORD-FUNCTION   PIC X(01).
001500             88  WK-C-CORD-GET-NAME          VALUE "N".
001600             88  WK-C-CORD-GET-VERSION       VALUE "V".
001700             88  WK-C-CORD-GET-DISPLAY       VALUE "D".
001800             88  WK-C-CORD-NORMALIZE         VALUE "Z".
001900         10  WK-C-CORD-COORD      PIC X(80).
002000     05  WK-C-CORD-OUTPUT.
002100         10  WK-C-CORD-NAME       PIC X(80).
002200         10  WK-C-CORD-VERSION    PIC X(30).
002300         10  WK-C-CORD-DISPLAY    PIC X(80).
002400         10  WK-C-CORD-NORM-GROUP PIC X(80).
002500         10  WK-C-CORD-NORM-ARTI  PIC X(80).
002600         10  WK-C-CORD-NORM-VERS  PIC X(30).
002700         10  WK-C-CORD-ERROR-CD   PIC X(01).
002800             88  WK-C-CORD-NO-ERROR          VALUE SPACE.
002900             88  WK-C-CORD-UNRECOVERABLE     VALUE "U".
