000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ARIADEPS.
000300 AUTHOR.         R. SEKARAN.
000400 INSTALLATION.   BATCH SUPPORT - PORTFOLIO ENGINEERING.
000500 DATE-WRITTEN.   18 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION :  CALLED ROUTINE - STEP 4A OF THE ARIADNE ANALYSIS,
001000*               ANALYZEDEPENDENCIES.  WALKS THE DEPENDENCY-PAIR
001100*               TABLE BUILT BY THE TWO READERS AND, FOR EACH
001200*               PAIR, RESOLVES BOTH COORDINATES TO ARTIFACT-TABLE
001300*               ROWS (CREATING THEM IF NEEDED) AND RECORDS THE
001400*               PARENT/CHILD CONNECTION AGAINST THE SPECIFIC
001500*               VERSION SLOT NAMED IN THE PAIR.  IF THE VERSION
001600*               NAMED IN THE PAIR IS NOT YET A KNOWN VERSION OF
001700*               THE PARENT (I.E. THE VERSION-SCOPED SLOT DOES NOT
001800*               EXIST), THE PAIR IS A SILENT NO-OP - PER THE
001900*               ANALYSIS RULES, A CONNECTION AGAINST AN UNTRACKED
002000*               VERSION IS DISCARDED RATHER THAN FORCING A NEW
002100*               VERSION SLOT OPEN.
002200*-----------------------------------------------------------------
002300* HISTORY OF MODIFICATION:
002400*-----------------------------------------------------------------
002500* ARD015 TMPRSK 18/03/1991 - INITIAL VERSION.
002600* ARD028 TMPLWK 08/05/1997 - VERSION SLOTS NOW OPENED ON FIRST
002700*                            SIGHT OF THE PARENT COORDINATE
002800*                            (ARIARSLV CALL ALREADY DOES THIS
002900*                            VIA GETVERSION) RATHER THAN HERE -
003000*                            THIS PROGRAM ONLY RECORDS THE EDGE.
003100* ARD042 TMPHSK 02/02/1999 - Y2K REVIEW COMPLETE - NO DATE FIELDS
003200*                            IN THIS PROGRAM, CLEARED AS-IS.
003300* ARD050 TMPNGW 14/07/2003 - SKIP A PAIR WHOSE VERSION-SCOPED
003400*                            SLOT HAS NO ROOM LEFT FOR ANOTHER
003500*                            CHILD RATHER THAN OVERRUNNING THE
003600*                            CHILD-TABLE SUBSCRIPT.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    UPSI-0 IS ARIADEPS-TRACE-SWITCH
004300                        ON STATUS IS ARIADEPS-TRACE-ON
004400                        OFF STATUS IS ARIADEPS-TRACE-OFF.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  FILLER                      PIC X(24) VALUE
004900     "** PROGRAM ARIADEPS **".
005000
005100* STANDALONE SCAN COUNTERS - NOT PART OF ANY GROUP, SO THEY RIDE
005200* AS 77-LEVEL ITEMS RATHER THAN A ONE-FIELD 01.
005300 77  WK-Q-PAIR-SUBSCRIPT          PIC S9(05) COMP VALUE ZERO.
005400 77  WK-Q-PARENT-INDEX            PIC S9(05) COMP VALUE ZERO.
005500 01  WK-Q-WORK.
005600     05  WK-Q-CHILD-INDEX         PIC S9(05) COMP VALUE ZERO.
005700     05  WK-Q-VERSION-SLOT        PIC S9(03) COMP VALUE ZERO.
005800     05  WK-Q-PARENT-VERSION      PIC X(30).
005900     05  FILLER                   PIC X(04).
006000
006100 01  WK-Q-CONNECT-SCRATCH.
006200     05  WK-Q-PARENT-ALREADY-CHILD PIC X(01) VALUE "N".
006300         88  WK-Q-CHILD-ALREADY-LINKED    VALUE "Y".
006400     05  WK-Q-CHILD-SUBSCRIPT     PIC S9(03) COMP VALUE ZERO.
006500     05  FILLER                   PIC X(05).
006600
006700 01  WK-Q-SCRATCH-FLAT REDEFINES WK-Q-CONNECT-SCRATCH
006800                                  PIC X(09).
006900
007000 LINKAGE SECTION.
007100 COPY ARDPAIR.
007200 COPY ARTBL.
007300 COPY ARIPARM.
007400 COPY ARLKRSLV.
007500 COPY ARLKCORD.
007600
007700 PROCEDURE DIVISION USING DEPENDENCY-PAIR-TABLE
007800                           WK-P-PAIR-COUNT
007900                           ARTIFACT-TABLE
008000                           WK-T-ARTIFACT-COUNT
008100                           INTERNAL-ID-TABLE
008200                           WK-I-IDENT-COUNT.
008300*-----------------------------------------------------------------
008400 MAIN-MODULE.
008500*-----------------------------------------------------------------
008600     MOVE 1 TO WK-Q-PAIR-SUBSCRIPT.
008700     PERFORM X000-PROCESS-ONE-PAIR
008800        UNTIL WK-Q-PAIR-SUBSCRIPT > WK-P-PAIR-COUNT.
008900     GOBACK.
009000
009100 X000-PROCESS-ONE-PAIR.
009200     PERFORM A000-RESOLVE-PARENT THRU A099-RESOLVE-PARENT-EX.
009300     PERFORM B000-RESOLVE-CHILD  THRU B099-RESOLVE-CHILD-EX.
009400     PERFORM C000-FIND-VERSION-SLOT THRU C099-FIND-SLOT-EX.
009500     IF WK-Q-VERSION-SLOT > 0
009600        PERFORM D000-RECORD-CONNECTION THRU D099-RECORD-EX
009700     END-IF.
009800     ADD 1 TO WK-Q-PAIR-SUBSCRIPT.
009900
010000*-----------------------------------------------------------------
010100* A000/B000 - RESOLVE PARENT AND CHILD COORDINATES TO THEIR
010200* ARTIFACT-TABLE ROWS, CREATING A ROW IF NEITHER LOOKUP HITS.
010300*-----------------------------------------------------------------
010400 A000-RESOLVE-PARENT.
010500     MOVE DP-PARENT-COORD(WK-Q-PAIR-SUBSCRIPT) TO WK-C-RSLV-COORD.
010600     CALL "ARIARSLV" USING WK-C-RSLV-RECORD
010700                           ARTIFACT-TABLE
010800                           WK-T-ARTIFACT-COUNT
010900                           INTERNAL-ID-TABLE
011000                           WK-I-IDENT-COUNT.
011100     MOVE WK-C-RSLV-INDEX TO WK-Q-PARENT-INDEX.
011200
011300     SET WK-C-CORD-GET-VERSION TO TRUE.
011400     MOVE DP-PARENT-COORD(WK-Q-PAIR-SUBSCRIPT) TO WK-C-CORD-COORD.
011500     CALL "ARIUCORD" USING WK-C-CORD-RECORD.
011600     MOVE WK-C-CORD-VERSION TO WK-Q-PARENT-VERSION.
011700 A099-RESOLVE-PARENT-EX.
011800     EXIT.
011900
012000 B000-RESOLVE-CHILD.
012100     MOVE DP-CHILD-COORD(WK-Q-PAIR-SUBSCRIPT) TO WK-C-RSLV-COORD.
012200     CALL "ARIARSLV" USING WK-C-RSLV-RECORD
012300                           ARTIFACT-TABLE
012400                           WK-T-ARTIFACT-COUNT
012500                           INTERNAL-ID-TABLE
012600                           WK-I-IDENT-COUNT.
012700     MOVE WK-C-RSLV-INDEX TO WK-Q-CHILD-INDEX.
012800 B099-RESOLVE-CHILD-EX.
012900     EXIT.
013000
013100*-----------------------------------------------------------------
013200* C000 - FIND THE VERSION SLOT ON THE PARENT ROW THAT MATCHES THE
013300* VERSION NAMED IN THIS PAIR.  IF THE PARENT HAS NO SUCH VERSION
013400* SLOT YET, OPEN ONE (UP TO THE TABLE BOUND) SO THE CONNECTION
013500* HAS SOMEWHERE TO GO - A FRESHLY-CREATED PARENT ROW ALWAYS
013600* REACHES THIS WITH ZERO VERSION SLOTS.
013700*-----------------------------------------------------------------
013800 C000-FIND-VERSION-SLOT.
013900     MOVE ZERO TO WK-Q-VERSION-SLOT.
014000     MOVE 1 TO WK-Q-CHILD-SUBSCRIPT.
014100     PERFORM C010-COMPARE-ONE-SLOT
014200        UNTIL WK-Q-CHILD-SUBSCRIPT >
014300                 VERSION-COUNT(WK-Q-PARENT-INDEX)
014400           OR WK-Q-VERSION-SLOT > 0.
014500     IF WK-Q-VERSION-SLOT = 0
014600        IF VERSION-COUNT(WK-Q-PARENT-INDEX) < WK-T-MAX-VERSIONS
014700           ADD 1 TO VERSION-COUNT(WK-Q-PARENT-INDEX)
014800           MOVE VERSION-COUNT(WK-Q-PARENT-INDEX)
014900                               TO WK-Q-VERSION-SLOT
015000           MOVE WK-Q-PARENT-VERSION TO
015100                 VERSION-TABLE(WK-Q-PARENT-INDEX,
015200                    WK-Q-VERSION-SLOT)
015300           MOVE ZERO TO
015400                 VER-PARENT-COUNT(WK-Q-PARENT-INDEX,
015500                    WK-Q-VERSION-SLOT)
015600           MOVE ZERO TO
015700                 VER-CHILD-COUNT(WK-Q-PARENT-INDEX,
015800                    WK-Q-VERSION-SLOT)
015900        ELSE
016000           DISPLAY "ARIADEPS - VERSION TABLE FULL FOR "
016100                   ARTIFACT-KEY(WK-Q-PARENT-INDEX)(1:40)
016200        END-IF
016300     END-IF.
016400 C099-FIND-SLOT-EX.
016500     EXIT.
016600
016700 C010-COMPARE-ONE-SLOT.
016800     IF VERSION-TABLE(WK-Q-PARENT-INDEX, WK-Q-CHILD-SUBSCRIPT)
016900           = WK-Q-PARENT-VERSION
017000        MOVE WK-Q-CHILD-SUBSCRIPT TO WK-Q-VERSION-SLOT
017100     ELSE
017200        ADD 1 TO WK-Q-CHILD-SUBSCRIPT
017300     END-IF.
017400
017500*-----------------------------------------------------------------
017600* D000 - RECORD THE CONNECTION BOTH WAYS - THE CHILD GOES ONTO
017700* THE PARENT'S VERSION-SCOPED CHILD-TABLE, AND THE PARENT GOES
017800* ONTO THE CHILD'S MOST RECENT VERSION-SCOPED PARENT-TABLE - PLUS
017900* THE OVERALL CONNECTION-COUNT ON BOTH ROWS FOR THE SUMMARY
018000* REPORT'S "MOST CONNECTED" FOOTING.
018100*-----------------------------------------------------------------
018200 D000-RECORD-CONNECTION.
018300     IF VER-CHILD-COUNT(WK-Q-PARENT-INDEX, WK-Q-VERSION-SLOT)
018400           >= WK-T-MAX-CONN
018500        DISPLAY "ARIADEPS - CHILD TABLE FULL FOR "
018600                ARTIFACT-KEY(WK-Q-PARENT-INDEX)(1:40)
018700        GO TO D099-RECORD-EX
018800     END-IF.
018900     ADD 1 TO VER-CHILD-COUNT(WK-Q-PARENT-INDEX,
019000           WK-Q-VERSION-SLOT).
019100     MOVE ARTIFACT-KEY(WK-Q-CHILD-INDEX) TO
019200           CHILD-TABLE(WK-Q-PARENT-INDEX, WK-Q-VERSION-SLOT,
019300              VER-CHILD-COUNT(WK-Q-PARENT-INDEX,
019400                 WK-Q-VERSION-SLOT)).
019500     ADD 1 TO CONNECTION-COUNT(WK-Q-PARENT-INDEX).
019600
019700     IF VERSION-COUNT(WK-Q-CHILD-INDEX) = 0
019800        ADD 1 TO VERSION-COUNT(WK-Q-CHILD-INDEX)
019900        MOVE ZERO TO VER-PARENT-COUNT(WK-Q-CHILD-INDEX, 1)
020000        MOVE ZERO TO VER-CHILD-COUNT(WK-Q-CHILD-INDEX, 1)
020100     END-IF.
020200     IF VER-PARENT-COUNT(WK-Q-CHILD-INDEX, 1) < WK-T-MAX-CONN
020300        ADD 1 TO VER-PARENT-COUNT(WK-Q-CHILD-INDEX, 1)
020400        MOVE ARTIFACT-KEY(WK-Q-PARENT-INDEX) TO
020500              PARENT-TABLE(WK-Q-CHILD-INDEX, 1,
020600                 VER-PARENT-COUNT(WK-Q-CHILD-INDEX, 1))
020700        ADD 1 TO CONNECTION-COUNT(WK-Q-CHILD-INDEX)
020800     END-IF.
020900 D099-RECORD-EX.
021000     EXIT.
021100*-----------------------------------------------------------------
021200*************** END OF PROGRAM SOURCE - ARIADEPS ***************
021300*-----------------------------------------------------------------
