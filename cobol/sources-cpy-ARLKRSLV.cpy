000100*-----------------------------------------------------------------
000200* ARLKRSLV.CPYBK
000300* LINKAGE RECORD FOR CALL "ARIARSLV" - RESOLVE-OR-CREATE AN
000400* ARTIFACT-TABLE ENTRY FOR A GIVEN COORDINATE.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* ARD009 TMPRSK 06/03/1991 - INITIAL VERSION.
000900* ARD045 TMPNGW 14/07/2003 - ADD WK-C-RSLV-CREATED SWITCH SO THE
001000*                            CALLING ANALYZER CAN TELL A FRESH
001100*                            ENTRY FROM ONE THAT ALREADY EXISTED.
001200*-----------------------------------------------------------------
001300 01  WK-C-RSLV-RECORD.
001400     05  WK-C-RSLV-INPUT.
001500         10  WK-C-RSLV-COORD      PIC X(80).
001600     05  WK-C-RSLV-OUTPUT.
001700         10  WK-C-RSLV-INDEX      PIC S9(05) COMP.
001800         10  WK-C-RSLV-CREATED    PIC X(01).
001900             88  WK-C-RSLV-WAS-CREATED       VALUE "Y".
002000         10  WK-C-RSLV-ERROR-CD   PIC X(01).
002100             88  WK-C-RSLV-NO-ERROR          VALUE SPACE.
002200             88  WK-C-RSLV-TABLE-FULL        VALUE "F".
