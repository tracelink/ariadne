000100*-----------------------------------------------------------------
000200* ARLKVERC.CPYBK
000300* LINKAGE RECORD FOR CALL "ARIUVERC" - VERSION ORDERING COMPARE.
000400*-----------------------------------------------------------------
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* ARD008 TMPRSK 06/03/1991 - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01  WK-C-VERC-RECORD.
001000     05  WK-C-VERC-INPUT.
001100         10  WK-C-VERC-VERSION-A  PIC X(30).
001200         10  WK-C-VERC-VERSION-B  PIC X(30).
001300     05  WK-C-VERC-OUTPUT.
001400         10  WK-C-VERC-RESULT     PIC X(01).
001500             88  WK-C-VERC-A-HIGHER          VALUE "A".
001600             88  WK-C-VERC-B-HIGHER          VALUE "B".
001700             88  WK-C-VERC-EQUAL             VALUE "E".
001800         10  FILLER               PIC X(05).
